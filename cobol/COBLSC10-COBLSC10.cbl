000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  COBLSC10.
000300 AUTHOR.  K. DIMITROV.
000400 INSTALLATION.  BALKAN DATA SYSTEMS EOOD.
000500 DATE-WRITTEN.  11/14/94.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900*----------------------------------------------------------------*
001000* DATE      BY  REQUEST   DESCRIPTION                            *
001100*----------------------------------------------------------------*
001200* 11/14/94  KD  CR-0004   ORIGINAL PROGRAM.  WRITES THE SAF-T    *
001300*                         DECLARATION FILE - HEADER, MASTER      *
001400*                         FILES, GENERAL LEDGER ENTRIES, AND     *
001500*                         THE EMPTY SOURCE DOCUMENTS CONTAINER.  *
001600* 02/06/95  KD  CR-0081   TAX CODE TABLE NOW PULLED FROM THE      *
001700*                         REAL TAXCODES FILE INSTEAD OF BEING     *
001800*                         HARD-CODED; FIXED STANDARD-RATE ROW     *
001900*                         STILL APPENDED PER NRA FORMAT.          *
002000* 07/19/96  PV  CR-0102   COMPANY NAME/ADDRESS FALLBACK CHAIN     *
002100*                         ADDED - SOME EXTRACTS CARRY BLANK       *
002200*                         REGISTRATION OR TAX NUMBERS.            *
002300* 04/02/98  NG  CR-0311   CYRILLIC NAME TEST ADDED SO THE WRITER  *
002400*                         EMITS <NAME> FOR CYRILLIC COMPANY,      *
002500*                         CUSTOMER AND SUPPLIER NAMES AND         *
002600*                         <NAMELATIN> OTHERWISE.                 *
002700* 01/22/99  KD  CR-1990   YEAR 2000 READINESS REVIEW - ALL DATE   *
002800*                         FIELDS ARE TEXT YYYY-MM-DD, NO WINDOW-  *
002900*                         ING LOGIC PRESENT.  NO CODE CHANGE.     *
003000* 11/14/00  NG  CR-2102   SUPPLIER BALANCE SIDE RULE CORRECTED TO *
003100*                         PREFER CREDIT, MATCHING COBLSC07/08.    *
003200* 06/03/01  NG  CR-2191   GENERAL LEDGER ENTRIES SECTION NOW      *
003300*                         CARRIES THE TRAILER TOTALS (NUMBER OF   *
003400*                         ENTRIES, TOTAL DEBIT, TOTAL CREDIT).    *
003500* 01/08/02  KD  CR-2240   TAX REGISTRATION FALLBACK NO LONGER     *
003600*                         BORROWS THE REGISTRATION NUMBER CHAIN - *
003700*                         A COMPANY WITH NO VAT/TAX ID NOW GETS   *
003800*                         NO <TAXREGISTRATIONNUMBER> BLOCK AT ALL,*
003900*                         PER THE NRA FILE SPEC. AUDIT FINDING.   *
004000* 01/08/02  KD  CR-2241   SELECTION START DATE CHECKED AGAINST    *
004100*                         END DATE AT READ TIME - A REVERSED      *
004200*                         PERIOD WAS SILENTLY PRODUCING A BLANK   *
004300*                         DECLARATION. ABENDS WITH AN OPERATOR    *
004400*                         MESSAGE NOW INSTEAD.                    *
004500* 01/15/02  KD  CR-2242   SAFT-LINE-OUT WIDENED FROM 200 TO 205    *
004600*                         BYTES - THE OLD RECORD WAS TRUNCATING    *
004700*                         THE CLOSING TAG OFF EVERY SINGLE DATA    *
004800*                         LINE WRITTEN TO SAFTOUT. AUDIT FINDING.  *
004900*----------------------------------------------------------------*
005000
005100*----------------------------------------------------------------*
005200* THIS PROGRAM IS STEP 4 (THE LAST BATCH STEP) OF THE SAF-T       *
005300* MONTHLY DECLARATION RUN.  IT READS THE COMPANY PARAMETER        *
005400* RECORD, THE TAX CODE FILE, THE FOUR MASTER WORK FILES BUILT BY  *
005500* COBLSC08 AND THE GL-ENTRIES/SOURCE-DOCUMENT WORK FILES BUILT BY *
005600* COBLSC09, AND WRITES THE DECLARATION FILE ITSELF - SAFTOUT -    *
005700* AS A FLAT TEXT FILE OF NESTED TAG LINES (HEADER, MASTER FILES,  *
005800* GENERAL LEDGER ENTRIES, SOURCE DOCUMENTS).  COBLSC11 READS THIS *
005900* FILE BACK AFTERWARD TO CHECK THE SAME-SIDE RULE.                *
006000*----------------------------------------------------------------*
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-4381.
006500 OBJECT-COMPUTER.  IBM-4381.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS HIGH-ORDER-CHARS IS X"80" THRU X"FF"
006900     UPSI-0 ON STATUS IS RERUN-FROM-CHECKPOINT
007000            OFF STATUS IS NORMAL-START.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT COMPANY-PARM-IN
007500         ASSIGN TO COMPANY
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700
007800     SELECT TAX-CODE-IN
007900         ASSIGN TO TAXCODES
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100
008200     SELECT GL-MASTER-WORK-IN
008300         ASSIGN TO WGLMST
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500
008600     SELECT CUSTOMER-MASTER-WORK-IN
008700         ASSIGN TO WCUSMST
008800         ORGANIZATION IS LINE SEQUENTIAL.
008900
009000     SELECT SUPPLIER-MASTER-WORK-IN
009100         ASSIGN TO WSUPMST
009200         ORGANIZATION IS LINE SEQUENTIAL.
009300
009400     SELECT PRODUCT-MASTER-WORK-IN
009500         ASSIGN TO WPRDMST
009600         ORGANIZATION IS LINE SEQUENTIAL.
009700
009800     SELECT GL-ENTRY-IN
009900         ASSIGN TO WGLENT
010000         ORGANIZATION IS LINE SEQUENTIAL.
010100
010200     SELECT SRC-DOC-IN
010300         ASSIGN TO WSRCDOC
010400         ORGANIZATION IS LINE SEQUENTIAL.
010500
010600     SELECT SAFT-OUT
010700         ASSIGN TO SAFTOUT
010800         ORGANIZATION IS LINE SEQUENTIAL.
010900
011000 DATA DIVISION.
011100 FILE SECTION.
011200
011300* COMPANY PARAMETER RECORD - SAME 456-BYTE LAYOUT COBLSC07/09     *
011400* READ.  EACH PROGRAM IN THE SUITE DECLARES ITS OWN COPY - THIS  *
011500* SHOP HAS NO COPY BOOKS.                                         *
011600 FD  COMPANY-PARM-IN
011700     LABEL RECORD IS STANDARD
011800     DATA RECORD IS COMPANY-PARM-REC
011900     RECORD CONTAINS 456 CHARACTERS.
012000
012100 01  COMPANY-PARM-REC.
012200     05  CO-REG-NUMBER           PIC X(15).
012300     05  CO-NAME                 PIC X(60).
012400     05  CO-TAX-REG-NUMBER       PIC X(15).
012500     05  CO-STREET               PIC X(40).
012600     05  CO-CITY                 PIC X(25).
012700     05  CO-POSTAL-CODE          PIC X(10).
012800     05  CO-COUNTRY              PIC X(02).
012900     05  CO-PHONE                PIC X(20).
013000     05  CO-FAX                  PIC X(20).
013100     05  CO-EMAIL                PIC X(40).
013200     05  CO-WEBSITE              PIC X(40).
013300     05  CO-STATE-PROVINCE       PIC X(20).
013400     05  CO-IBAN                 PIC X(34).
013500     05  CO-FISCAL-YEAR          PIC 9(04).
013600     05  CO-SEL-START-DATE       PIC X(10).
013700     05  CO-SEL-END-DATE         PIC X(10).
013800     05  CO-HEADER-COMMENT       PIC X(01).
013900     05  CO-SW-COMPANY-NAME      PIC X(40).
014000     05  CO-SW-PRODUCT-NAME      PIC X(20).
014100     05  CO-SW-VERSION           PIC X(10).
014200     05  CO-CREATE-TIMESTAMP     PIC X(19).
014300     05  FILLER                  PIC X(01).
014400
014500* TAX CODE FILE - ONE ROW PER TAX CODE, FIRST/MOST RECENT RATE.  *
014600 FD  TAX-CODE-IN
014700     LABEL RECORD IS STANDARD
014800     DATA RECORD IS TAX-CODE-REC
014900     RECORD CONTAINS 66 CHARACTERS.
015000
015100 01  TAX-CODE-REC.
015200     05  TC-NAME                 PIC X(20).
015300     05  TC-DESCRIPTION          PIC X(40).
015400     05  TC-RATE                 PIC S9(03)V99.
015500     05  FILLER                  PIC X(01).
015600
015700* THE FOUR MASTER WORK FILES BUILT BY COBLSC08.                   *
015800 FD  GL-MASTER-WORK-IN
015900     LABEL RECORD IS OMITTED
016000     DATA RECORD IS WGLMST-REC
016100     RECORD CONTAINS 121 CHARACTERS.
016200
016300 01  WGLMST-REC.
016400     05  GM-ACCOUNT-ID           PIC X(20).
016500     05  GM-NAME                 PIC X(40).
016600     05  GM-OPENING-DEBIT        PIC S9(11)V99.
016700     05  GM-OPENING-CREDIT       PIC S9(11)V99.
016800     05  GM-CLOSING-DEBIT        PIC S9(11)V99.
016900     05  GM-CLOSING-CREDIT       PIC S9(11)V99.
017000     05  FILLER                  PIC X(09).
017100
017200 FD  CUSTOMER-MASTER-WORK-IN
017300     LABEL RECORD IS OMITTED
017400     DATA RECORD IS WCUSMST-REC
017500     RECORD CONTAINS 228 CHARACTERS.
017600
017700 01  WCUSMST-REC.
017800     05  CM-CUSTOMER-ID          PIC X(20).
017900     05  CM-NAME                 PIC X(60).
018000     05  CM-TAX-ID               PIC X(15).
018100     05  CM-STREET               PIC X(40).
018200     05  CM-CITY                 PIC X(25).
018300     05  CM-POSTAL-CODE          PIC X(10).
018400     05  CM-COUNTRY              PIC X(02).
018500     05  CM-OPENING-DEBIT        PIC S9(11)V99.
018600     05  CM-OPENING-CREDIT       PIC S9(11)V99.
018700     05  CM-CLOSING-DEBIT        PIC S9(11)V99.
018800     05  CM-CLOSING-CREDIT       PIC S9(11)V99.
018900     05  FILLER                  PIC X(04).
019000
019100 FD  SUPPLIER-MASTER-WORK-IN
019200     LABEL RECORD IS OMITTED
019300     DATA RECORD IS WSUPMST-REC
019400     RECORD CONTAINS 228 CHARACTERS.
019500
019600 01  WSUPMST-REC.
019700     05  SM-SUPPLIER-ID          PIC X(20).
019800     05  SM-NAME                 PIC X(60).
019900     05  SM-TAX-ID               PIC X(15).
020000     05  SM-STREET               PIC X(40).
020100     05  SM-CITY                 PIC X(25).
020200     05  SM-POSTAL-CODE          PIC X(10).
020300     05  SM-COUNTRY              PIC X(02).
020400     05  SM-OPENING-DEBIT        PIC S9(11)V99.
020500     05  SM-OPENING-CREDIT       PIC S9(11)V99.
020600     05  SM-CLOSING-DEBIT        PIC S9(11)V99.
020700     05  SM-CLOSING-CREDIT       PIC S9(11)V99.
020800     05  FILLER                  PIC X(04).
020900
021000 FD  PRODUCT-MASTER-WORK-IN
021100     LABEL RECORD IS OMITTED
021200     DATA RECORD IS WPRDMST-REC
021300     RECORD CONTAINS 104 CHARACTERS.
021400
021500 01  WPRDMST-REC.
021600     05  PM-PRODUCT-CODE         PIC X(20).
021700     05  PM-FAMILY               PIC X(20).
021800     05  PM-NAME                 PIC X(40).
021900     05  PM-GOODS-SVC-ID         PIC X(02).
022000     05  PM-COMMODITY-CODE       PIC X(01).
022100     05  PM-UOM-BASE              PIC X(03).
022200     05  PM-UOM-STANDARD         PIC X(04).
022300     05  PM-CONV-FACTOR          PIC X(01).
022400     05  PM-TAX-TYPE             PIC X(03).
022500     05  PM-TAX-CODE             PIC X(06).
022600     05  FILLER                  PIC X(04).
022700
022800* GL-ENTRIES WORK FILE - DETAIL ROWS FOLLOWED BY ONE TRAILER ROW  *
022900* (WT-REC-TYPE 'T') CARRYING THE JOURNAL COUNT AND GRAND TOTALS.  *
023000 FD  GL-ENTRY-IN
023100     LABEL RECORD IS OMITTED
023200     DATA RECORD IS WGLENT-REC
023300     RECORD CONTAINS 110 CHARACTERS.
023400
023500 01  WGLENT-REC.
023600     05  WG-REC-TYPE             PIC X(01).
023700     05  WG-TRANSACTION-ID       PIC 9(06).
023800     05  WG-RECORD-ID            PIC 9(06).
023900     05  WG-PERIOD               PIC 9(02).
024000     05  WG-PERIOD-YEAR          PIC 9(04).
024100     05  WG-TRANSACTION-DATE     PIC X(10).
024200     05  WG-GL-ACCOUNT-CODE      PIC X(10).
024300     05  WG-DEBIT-AMOUNT         PIC S9(11)V99.
024400     05  WG-CREDIT-AMOUNT        PIC S9(11)V99.
024500     05  WG-DESCRIPTION          PIC X(40).
024600     05  FILLER                  PIC X(05).
024700
024800 01  WGLENT-TRAILER REDEFINES WGLENT-REC.
024900     05  WT-REC-TYPE             PIC X(01).
025000     05  WT-JOURNAL-COUNT        PIC 9(06).
025100     05  WT-TOTAL-DEBIT          PIC S9(11)V99.
025200     05  WT-TOTAL-CREDIT         PIC S9(11)V99.
025300     05  FILLER                  PIC X(77).
025400
025500* SOURCE-DOCUMENT WORK FILE - OPENED AND READ SO THE FILE IS NOT *
025600* DEAD CODE, BUT SOURCEDOCUMENTSMONTHLY IS WRITTEN AS AN EMPTY    *
025700* CONTAINER PER THE NRA SPEC (CR-0004) - A PRESERVED QUIRK OF     *
025800* THE ORIGINAL DECLARATION FORMAT, NOT AN OVERSIGHT.              *
025900 FD  SRC-DOC-IN
026000     LABEL RECORD IS OMITTED
026100     DATA RECORD IS WSRCDOC-REC
026200     RECORD CONTAINS 100 CHARACTERS.
026300
026400 01  WSRCDOC-REC.
026500     05  SD-DOC-TYPE             PIC X(01).
026600     05  SD-DOC-ID               PIC X(18).
026700     05  SD-LINE-NO              PIC 9(04).
026800     05  SD-INDICATOR            PIC X(01).
026900     05  SD-DEBIT-AMOUNT         PIC S9(11)V99.
027000     05  SD-CREDIT-AMOUNT        PIC S9(11)V99.
027100     05  SD-DESCRIPTION          PIC X(40).
027200     05  FILLER                  PIC X(10).
027300
027400* THE DECLARATION FILE ITSELF - ONE TAG PER PHYSICAL LINE.        *
027500* CR-2242 - WIDENED TO 205 TO HOLD THE LONGEST SAFT-ELEMENT-LINE  *
027600* (1+30+1+140+2+30+1); THE OLD X(200) WAS TRUNCATING THE CLOSING  *
027700* TAG OFF EVERY DATA LINE IN THE DECLARATION.                     *
027800 FD  SAFT-OUT
027900     LABEL RECORD IS OMITTED
028000     DATA RECORD IS SAFT-LINE-OUT
028100     RECORD CONTAINS 205 CHARACTERS.
028200
028300 01  SAFT-LINE-OUT              PIC X(205).
028400
028500 WORKING-STORAGE SECTION.
028600
028700 01  WORK-AREA.
028800     05  MORE-TAX-RECS           PIC X(03)     VALUE 'YES'.
028900     05  MORE-GLE-RECS           PIC X(03)     VALUE 'YES'.
029000     05  MORE-SRC-RECS           PIC X(03)     VALUE 'YES'.
029100     05  WS-GL-WRITTEN-CTR       PIC 9(6) COMP VALUE 0.
029200     05  WS-CUS-WRITTEN-CTR      PIC 9(6) COMP VALUE 0.
029300     05  WS-SUP-WRITTEN-CTR      PIC 9(6) COMP VALUE 0.
029400     05  WS-PRD-WRITTEN-CTR      PIC 9(6) COMP VALUE 0.
029500     05  WS-TAX-WRITTEN-CTR      PIC 9(6) COMP VALUE 0.
029600     05  WS-GLE-WRITTEN-CTR      PIC 9(6) COMP VALUE 0.
029700     05  WS-SRC-READ-CTR         PIC 9(6) COMP VALUE 0.
029800     05  WS-HOLD-TXN-ID          PIC 9(06)     VALUE 0.
029900     05  WS-FIRST-JOURNAL-SW     PIC X(03)     VALUE 'YES'.
030000     05  WS-JOURNAL-OPEN-SW      PIC X(03)     VALUE 'NO '.
030100     05  WS-NEW-JOURNAL-SW       PIC X(03)     VALUE 'NO '.
030200     05  WS-NAME-IDX             PIC 9(4) COMP VALUE 0.
030300
030400* GENERIC TAG-LINE BUILDING FIELDS - REUSED FOR EVERY ELEMENT     *
030500* WRITTEN TO SAFTOUT.  THE SAME PAIR OF WORK FIELDS IS LOADED BY  *
030600* EACH CALLING PARAGRAPH BEFORE PERFORMING THE WRITER PARAGRAPH.  *
030700 01  WS-CURRENT-TAG              PIC X(30).
030800 01  WS-CURRENT-VALUE            PIC X(140).
030900 01  WS-AMOUNT-EDIT              PIC -9(11).99.
031000
031100 01  SAFT-OPEN-LINE.
031200     05  FILLER                  PIC X(01)     VALUE '<'.
031300     05  OL-TAG-NAME              PIC X(30).
031400     05  FILLER                  PIC X(01)     VALUE '>'.
031500
031600 01  SAFT-CLOSE-LINE.
031700     05  FILLER                  PIC X(02)     VALUE '</'.
031800     05  CL-TAG-NAME              PIC X(30).
031900     05  FILLER                  PIC X(01)     VALUE '>'.
032000
032100 01  SAFT-ELEMENT-LINE.
032200     05  FILLER                  PIC X(01)     VALUE '<'.
032300     05  EL-OPEN-TAG              PIC X(30).
032400     05  FILLER                  PIC X(01)     VALUE '>'.
032500     05  EL-VALUE                 PIC X(140).
032600     05  FILLER                  PIC X(02)     VALUE '</'.
032700     05  EL-CLOSE-TAG             PIC X(30).
032800     05  FILLER                  PIC X(01)     VALUE '>'.
032900
033000* COMPANY HEADER FALLBACK WORK AREA (CR-0102) - BLANK-TEST CHAIN  *
033100* OVER THE PREPARED COMPANY PARAMETER RECORD.  WF-TAX-REG-PRESENT *
033200* (CR-2240) IS SET FROM CO-TAX-REG-NUMBER ALONE, BEFORE ANY       *
033300* CONFIGURED-VALUE DEFAULTING IS APPLIED, SO A COMPANY WITH NO    *
033400* VAT/TAX ID AT ALL IS NEVER MISTAKEN FOR ONE THAT SUPPLIED ONE.  *
033500 01  WS-FINAL-COMPANY.
033600     05  WF-REG-NUMBER            PIC X(15).
033700     05  WF-TAX-REG-NUMBER        PIC X(15).
033800     05  WF-TAX-REG-PRESENT       PIC X(01).
033900         88  TAX-REG-IS-PRESENT       VALUE 'Y'.
034000         88  TAX-REG-NOT-PRESENT      VALUE 'N'.
034100     05  WF-NAME                  PIC X(60).
034200     05  WF-STREET                PIC X(40).
034300     05  WF-CITY                  PIC X(25).
034400     05  WF-POSTAL-CODE           PIC X(10).
034500     05  WF-COUNTRY               PIC X(02).
034600     05  WF-HEADER-COMMENT        PIC X(01).
034700     05  WF-SEL-START-MM          PIC 9(02).
034800     05  WF-SEL-START-YYYY        PIC 9(04).
034900     05  WF-SEL-END-MM            PIC 9(02).
035000     05  WF-SEL-END-YYYY          PIC 9(04).
035100
035200 01  DATE-WORK-AREA.
035300     05  START-DATE-TEXT          PIC X(10).
035400     05  START-DATE-PARTS REDEFINES START-DATE-TEXT.
035500         10  START-YYYY              PIC 9(04).
035600         10  FILLER                  PIC X(01).
035700         10  START-MM                PIC 9(02).
035800         10  FILLER                  PIC X(01).
035900         10  START-DD                PIC 9(02).
036000     05  END-DATE-TEXT            PIC X(10).
036100     05  END-DATE-PARTS REDEFINES END-DATE-TEXT.
036200         10  END-YYYY                PIC 9(04).
036300         10  FILLER                  PIC X(01).
036400         10  END-MM                  PIC 9(02).
036500         10  FILLER                  PIC X(01).
036600         10  END-DD                  PIC 9(02).
036700
036800* CYRILLIC-NAME TEST (CR-0311) - THE NAME BEING CHECKED IS MOVED  *
036900* INTO WS-NAME-WHOLE, THEN SCANNED BYTE BY BYTE AS WS-NAME-CHAR.  *
037000 01  WS-NAME-CHECK.
037100     05  WS-NAME-CHAR OCCURS 60 TIMES
037200                                  PIC X(01).
037300 01  WS-NAME-WHOLE REDEFINES WS-NAME-CHECK
037400                                  PIC X(60).
037500 01  WS-NAME-IS-CYRILLIC         PIC X(03)     VALUE 'NO '.
037600
037700* CONCATENATION WORK AREA - NO STRING VERB IN THIS SHOP; A GROUP  *
037800* MOVE INTO THE ELEMENTARY VALUE FIELD DOES THE JOB INSTEAD.      *
037900 01  WS-OWNER-WORK.
038000     05  OW-NAME                  PIC X(60).
038100     05  OW-REG                   PIC X(15).
038200
038300 PROCEDURE DIVISION.
038400
038500 0000-COBLSC10.
038600     OPEN INPUT COMPANY-PARM-IN.
038700     PERFORM 1000-INIT THRU 1000-EXIT.
038800     CLOSE COMPANY-PARM-IN.
038900     PERFORM 3000-COMPANY-PREP THRU 3000-EXIT.
039000     OPEN OUTPUT SAFT-OUT.
039100     PERFORM 4000-WRITE-HEADER THRU 4000-EXIT.
039200     PERFORM 5000-WRITE-MASTER-FILES THRU 5000-EXIT.
039300     PERFORM 6000-WRITE-GL-ENTRIES THRU 6000-EXIT.
039400     PERFORM 7000-WRITE-SOURCE-DOCS THRU 7000-EXIT.
039500     PERFORM 9900-CLOSING THRU 9900-EXIT.
039600     STOP RUN.
039700
039800* READ THE ONE COMPANY PARAMETER RECORD AND DERIVE THE SELECTION  *
039900* PERIOD MONTH/YEAR PARTS FOR THE HEADER'S SELECTION CRITERIA.    *
040000 1000-INIT.
040100     PERFORM 1100-READ-COMPANY THRU 1100-EXIT.
040200 1000-EXIT.
040300     EXIT.
040400
040500 1100-READ-COMPANY.
040600     READ COMPANY-PARM-IN
040700         AT END
040800             GO TO 1100-EXIT.
040900     MOVE CO-SEL-START-DATE TO START-DATE-TEXT.
041000     MOVE CO-SEL-END-DATE TO END-DATE-TEXT.
041100* CR-2241 - YYYY-MM-DD TEXT SORTS CHRONOLOGICALLY, SO A PLAIN     *
041200* ALPHANUMERIC COMPARE IS ENOUGH TO CATCH A REVERSED PERIOD.      *
041300     IF START-DATE-TEXT > END-DATE-TEXT
041400         DISPLAY 'COBLSC10 - SELECTION START DATE AFTER END DATE'
041500         STOP RUN.
041600 1100-EXIT.
041700     EXIT.
041800
041900* HEADER FALLBACK CHAINS (CR-0102).  THE EXTRACT ALREADY CARRIES  *
042000* ONE RESOLVED VALUE PER FIELD, SO EACH CHAIN HERE IS A SIMPLE    *
042100* BLANK TEST AGAINST A SHOP-CONFIGURED DEFAULT, NOT A MULTI-FIELD *
042200* LOOKUP.  CR-2240: THE TAX REGISTRATION CHAIN IS KEPT FULLY      *
042300* SEPARATE FROM THE REGISTRATION NUMBER CHAIN - IT HAS NO         *
042400* SHOP-CONFIGURED DEFAULT OF ITS OWN, SO A COMPANY RECORD THAT    *
042500* SUPPLIED NEITHER A VAT NUMBER NOR A TAX ID IS LEFT GENUINELY    *
042600* BLANK, AND WF-TAX-REG-PRESENT CARRIES THAT FACT FORWARD FOR     *
042700* 4000-WRITE-HEADER'S OMIT TEST.                                  *
042800 3000-COMPANY-PREP.
042900     IF CO-REG-NUMBER = SPACES
043000         MOVE '000000000000000' TO WF-REG-NUMBER
043100     ELSE
043200         MOVE CO-REG-NUMBER TO WF-REG-NUMBER.
043300     IF CO-TAX-REG-NUMBER = SPACES
043400         MOVE SPACES TO WF-TAX-REG-NUMBER
043500         MOVE 'N' TO WF-TAX-REG-PRESENT
043600     ELSE
043700         MOVE CO-TAX-REG-NUMBER TO WF-TAX-REG-NUMBER
043800         MOVE 'Y' TO WF-TAX-REG-PRESENT.
043900     IF CO-NAME = SPACES
044000         MOVE 'UNKNOWN COMPANY' TO WF-NAME
044100     ELSE
044200         MOVE CO-NAME TO WF-NAME.
044300     MOVE CO-STREET TO WF-STREET.
044400     MOVE CO-CITY TO WF-CITY.
044500     MOVE CO-POSTAL-CODE TO WF-POSTAL-CODE.
044600     IF CO-COUNTRY = SPACES
044700         MOVE 'BG' TO WF-COUNTRY
044800     ELSE
044900         MOVE CO-COUNTRY TO WF-COUNTRY.
045000     IF CO-HEADER-COMMENT = SPACES
045100         MOVE 'M' TO WF-HEADER-COMMENT
045200     ELSE
045300         MOVE CO-HEADER-COMMENT TO WF-HEADER-COMMENT.
045400     MOVE START-MM TO WF-SEL-START-MM.
045500     MOVE START-YYYY TO WF-SEL-START-YYYY.
045600     MOVE END-MM TO WF-SEL-END-MM.
045700     MOVE END-YYYY TO WF-SEL-END-YYYY.
045800 3000-EXIT.
045900     EXIT.
046000
046100* HEADER SECTION - COMPANY IDENTIFICATION AND THE SELECTION       *
046200* CRITERIA THE DECLARATION COVERS.                                *
046300 4000-WRITE-HEADER.
046400     MOVE 'Header' TO WS-CURRENT-TAG.
046500     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
046600     MOVE 'AuditFileVersion' TO WS-CURRENT-TAG.
046700     MOVE '1.0' TO WS-CURRENT-VALUE.
046800     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
046900     MOVE 'AuditFileCountry' TO WS-CURRENT-TAG.
047000     MOVE 'BG' TO WS-CURRENT-VALUE.
047100     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
047200     MOVE 'DefaultCurrencyCode' TO WS-CURRENT-TAG.
047300     MOVE 'EUR' TO WS-CURRENT-VALUE.
047400     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
047500     MOVE 'TaxAccountingBasis' TO WS-CURRENT-TAG.
047600     MOVE 'A' TO WS-CURRENT-VALUE.
047700     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
047800     MOVE WF-NAME TO WS-NAME-WHOLE.
047900     PERFORM 8300-CHECK-NAME-CYRILLIC THRU 8300-EXIT.
048000     IF WS-NAME-IS-CYRILLIC = 'YES'
048100         MOVE 'Name' TO WS-CURRENT-TAG
048200     ELSE
048300         MOVE 'NameLatin' TO WS-CURRENT-TAG.
048400     MOVE WF-NAME TO WS-CURRENT-VALUE.
048500     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
048600     MOVE 'RegistrationNumber' TO WS-CURRENT-TAG.
048700     MOVE WF-REG-NUMBER TO WS-CURRENT-VALUE.
048800     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
048900     MOVE 'TaxEntity' TO WS-CURRENT-TAG.
049000     MOVE 'Company' TO WS-CURRENT-VALUE.
049100     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
049200     MOVE 'IsPartOfGroup' TO WS-CURRENT-TAG.
049300     MOVE '1' TO WS-CURRENT-VALUE.
049400     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
049500     MOVE 'UltimateOwner' TO WS-CURRENT-TAG.
049600     MOVE WF-NAME TO OW-NAME.
049700     MOVE WF-REG-NUMBER TO OW-REG.
049800     MOVE WS-OWNER-WORK TO WS-CURRENT-VALUE.
049900     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
050000     IF TAX-REG-IS-PRESENT
050100         MOVE 'TaxRegistrationNumber' TO WS-CURRENT-TAG
050200         MOVE WF-TAX-REG-NUMBER TO WS-CURRENT-VALUE
050300         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT
050400         MOVE 'TaxType' TO WS-CURRENT-TAG
050500         MOVE '100010' TO WS-CURRENT-VALUE
050600         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
050700     MOVE 'AddressType' TO WS-CURRENT-TAG.
050800     MOVE 'StreetAddress' TO WS-CURRENT-VALUE.
050900     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
051000     MOVE 'StreetAddress' TO WS-CURRENT-TAG.
051100     MOVE WF-STREET TO WS-CURRENT-VALUE.
051200     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
051300     MOVE 'City' TO WS-CURRENT-TAG.
051400     MOVE WF-CITY TO WS-CURRENT-VALUE.
051500     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
051600     MOVE 'PostalCode' TO WS-CURRENT-TAG.
051700     MOVE WF-POSTAL-CODE TO WS-CURRENT-VALUE.
051800     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
051900     MOVE 'Country' TO WS-CURRENT-TAG.
052000     MOVE WF-COUNTRY TO WS-CURRENT-VALUE.
052100     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
052200     MOVE 'SelectionStartMonth' TO WS-CURRENT-TAG.
052300     MOVE WF-SEL-START-MM TO WS-CURRENT-VALUE.
052400     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
052500     MOVE 'SelectionStartYear' TO WS-CURRENT-TAG.
052600     MOVE WF-SEL-START-YYYY TO WS-CURRENT-VALUE.
052700     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
052800     MOVE 'SelectionEndMonth' TO WS-CURRENT-TAG.
052900     MOVE WF-SEL-END-MM TO WS-CURRENT-VALUE.
053000     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
053100     MOVE 'SelectionEndYear' TO WS-CURRENT-TAG.
053200     MOVE WF-SEL-END-YYYY TO WS-CURRENT-VALUE.
053300     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
053400     MOVE 'HeaderComment' TO WS-CURRENT-TAG.
053500     MOVE WF-HEADER-COMMENT TO WS-CURRENT-VALUE.
053600     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
053700     MOVE 'Header' TO WS-CURRENT-TAG.
053800     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
053900 4000-EXIT.
054000     EXIT.
054100
054200* MASTER FILES SECTION - GL ACCOUNTS, CUSTOMERS, SUPPLIERS, TAX   *
054300* TABLE, UOM TABLE, PRODUCTS, IN THAT ORDER.                      *
054400 5000-WRITE-MASTER-FILES.
054500     MOVE 'MasterFilesMonthly' TO WS-CURRENT-TAG.
054600     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
054700     PERFORM 5100-GL-ACCOUNTS THRU 5100-EXIT.
054800     PERFORM 5200-CUSTOMERS THRU 5200-EXIT.
054900     PERFORM 5300-SUPPLIERS THRU 5300-EXIT.
055000     PERFORM 5400-TAX-TABLE THRU 5400-EXIT.
055100     PERFORM 5500-UOM-TABLE THRU 5500-EXIT.
055200     PERFORM 5600-PRODUCTS THRU 5600-EXIT.
055300     MOVE 'MasterFilesMonthly' TO WS-CURRENT-TAG.
055400     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
055500 5000-EXIT.
055600     EXIT.
055700
055800* GL ACCOUNTS - SAME-SIDE RULE: CLOSING-CREDIT > 0 MEANS THE      *
055900* ACCOUNT REPORTS ON THE CREDIT SIDE, OPENING AND CLOSING ALIKE;  *
056000* OTHERWISE (INCLUDING ALL-ZERO) IT REPORTS ON THE DEBIT SIDE.    *
056100 5100-GL-ACCOUNTS.
056200     OPEN INPUT GL-MASTER-WORK-IN.
056300     MOVE 'GeneralLedgerAccounts' TO WS-CURRENT-TAG.
056400     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
056500     PERFORM 5110-GL-ACCOUNT-PASS THRU 5110-EXIT.
056600     MOVE 'GeneralLedgerAccounts' TO WS-CURRENT-TAG.
056700     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
056800     CLOSE GL-MASTER-WORK-IN.
056900 5100-EXIT.
057000     EXIT.
057100
057200 5110-GL-ACCOUNT-PASS.
057300     READ GL-MASTER-WORK-IN
057400         AT END
057500             GO TO 5110-EXIT.
057600     MOVE 'Account' TO WS-CURRENT-TAG.
057700     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
057800     MOVE 'AccountID' TO WS-CURRENT-TAG.
057900     MOVE GM-ACCOUNT-ID TO WS-CURRENT-VALUE.
058000     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
058100     MOVE 'AccountDescription' TO WS-CURRENT-TAG.
058200     MOVE GM-NAME TO WS-CURRENT-VALUE.
058300     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
058400     MOVE 'AccountType' TO WS-CURRENT-TAG.
058500     MOVE 'Bifunctional' TO WS-CURRENT-VALUE.
058600     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
058700     MOVE 'TaxpayerAccountID' TO WS-CURRENT-TAG.
058800     MOVE GM-ACCOUNT-ID TO WS-CURRENT-VALUE.
058900     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
059000     MOVE 'OpeningCreationDate' TO WS-CURRENT-TAG.
059100     MOVE '2020-01-01' TO WS-CURRENT-VALUE.
059200     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
059300     IF GM-CLOSING-CREDIT > 0
059400         MOVE 'OpeningCreditBalance' TO WS-CURRENT-TAG
059500         MOVE GM-OPENING-CREDIT TO WS-AMOUNT-EDIT
059600         MOVE WS-AMOUNT-EDIT TO WS-CURRENT-VALUE
059700         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT
059800         MOVE 'ClosingCreditBalance' TO WS-CURRENT-TAG
059900         MOVE GM-CLOSING-CREDIT TO WS-AMOUNT-EDIT
060000         MOVE WS-AMOUNT-EDIT TO WS-CURRENT-VALUE
060100         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT
060200     ELSE
060300         MOVE 'OpeningDebitBalance' TO WS-CURRENT-TAG
060400         MOVE GM-OPENING-DEBIT TO WS-AMOUNT-EDIT
060500         MOVE WS-AMOUNT-EDIT TO WS-CURRENT-VALUE
060600         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT
060700         MOVE 'ClosingDebitBalance' TO WS-CURRENT-TAG
060800         MOVE GM-CLOSING-DEBIT TO WS-AMOUNT-EDIT
060900         MOVE WS-AMOUNT-EDIT TO WS-CURRENT-VALUE
061000         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
061100     MOVE 'Account' TO WS-CURRENT-TAG.
061200     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
061300     ADD 1 TO WS-GL-WRITTEN-CTR.
061400     GO TO 5110-GL-ACCOUNT-PASS.
061500 5110-EXIT.
061600     EXIT.
061700
061800* CUSTOMERS - OPENING AND CLOSING SIDES ARE DECIDED INDEPENDENTLY *
061900* (DEBIT PREFERRED); THE TWO CAN DISAGREE, WHICH IS EXACTLY THE   *
062000* CONDITION COBLSC11 FLAGS.                                       *
062100 5200-CUSTOMERS.
062200     OPEN INPUT CUSTOMER-MASTER-WORK-IN.
062300     MOVE 'Customers' TO WS-CURRENT-TAG.
062400     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
062500     PERFORM 5210-CUSTOMER-PASS THRU 5210-EXIT.
062600     MOVE 'Customers' TO WS-CURRENT-TAG.
062700     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
062800     CLOSE CUSTOMER-MASTER-WORK-IN.
062900 5200-EXIT.
063000     EXIT.
063100
063200 5210-CUSTOMER-PASS.
063300     READ CUSTOMER-MASTER-WORK-IN
063400         AT END
063500             GO TO 5210-EXIT.
063600     MOVE 'Customer' TO WS-CURRENT-TAG.
063700     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
063800     MOVE 'CustomerID' TO WS-CURRENT-TAG.
063900     MOVE CM-CUSTOMER-ID TO WS-CURRENT-VALUE.
064000     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
064100     MOVE CM-NAME TO WS-NAME-WHOLE.
064200     PERFORM 8300-CHECK-NAME-CYRILLIC THRU 8300-EXIT.
064300     IF WS-NAME-IS-CYRILLIC = 'YES'
064400         MOVE 'Name' TO WS-CURRENT-TAG
064500     ELSE
064600         MOVE 'NameLatin' TO WS-CURRENT-TAG.
064700     MOVE CM-NAME TO WS-CURRENT-VALUE.
064800     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
064900     MOVE 'TaxRegistrationNumber' TO WS-CURRENT-TAG.
065000     MOVE CM-TAX-ID TO WS-CURRENT-VALUE.
065100     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
065200     MOVE 'StreetAddress' TO WS-CURRENT-TAG.
065300     MOVE CM-STREET TO WS-CURRENT-VALUE.
065400     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
065500     MOVE 'City' TO WS-CURRENT-TAG.
065600     MOVE CM-CITY TO WS-CURRENT-VALUE.
065700     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
065800     MOVE 'PostalCode' TO WS-CURRENT-TAG.
065900     MOVE CM-POSTAL-CODE TO WS-CURRENT-VALUE.
066000     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
066100     MOVE 'Country' TO WS-CURRENT-TAG.
066200     MOVE CM-COUNTRY TO WS-CURRENT-VALUE.
066300     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
066400     IF CM-OPENING-DEBIT >= CM-OPENING-CREDIT
066500         MOVE 'OpeningDebitBalance' TO WS-CURRENT-TAG
066600         MOVE CM-OPENING-DEBIT TO WS-AMOUNT-EDIT
066700     ELSE
066800         MOVE 'OpeningCreditBalance' TO WS-CURRENT-TAG
066900         MOVE CM-OPENING-CREDIT TO WS-AMOUNT-EDIT.
067000     MOVE WS-AMOUNT-EDIT TO WS-CURRENT-VALUE.
067100     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
067200     IF CM-CLOSING-DEBIT >= CM-CLOSING-CREDIT
067300         MOVE 'ClosingDebitBalance' TO WS-CURRENT-TAG
067400         MOVE CM-CLOSING-DEBIT TO WS-AMOUNT-EDIT
067500     ELSE
067600         MOVE 'ClosingCreditBalance' TO WS-CURRENT-TAG
067700         MOVE CM-CLOSING-CREDIT TO WS-AMOUNT-EDIT.
067800     MOVE WS-AMOUNT-EDIT TO WS-CURRENT-VALUE.
067900     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
068000     MOVE 'Customer' TO WS-CURRENT-TAG.
068100     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
068200     ADD 1 TO WS-CUS-WRITTEN-CTR.
068300     GO TO 5210-CUSTOMER-PASS.
068400 5210-EXIT.
068500     EXIT.
068600
068700* SUPPLIERS - SAME INDEPENDENT-SIDE RULE AS CUSTOMERS BUT         *
068800* PREFERRING CREDIT (CR-2102), MATCHING THE 401-FILTERED PASS IN  *
068900* COBLSC07.                                                       *
069000 5300-SUPPLIERS.
069100     OPEN INPUT SUPPLIER-MASTER-WORK-IN.
069200     MOVE 'Suppliers' TO WS-CURRENT-TAG.
069300     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
069400     PERFORM 5310-SUPPLIER-PASS THRU 5310-EXIT.
069500     MOVE 'Suppliers' TO WS-CURRENT-TAG.
069600     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
069700     CLOSE SUPPLIER-MASTER-WORK-IN.
069800 5300-EXIT.
069900     EXIT.
070000
070100 5310-SUPPLIER-PASS.
070200     READ SUPPLIER-MASTER-WORK-IN
070300         AT END
070400             GO TO 5310-EXIT.
070500     MOVE 'Supplier' TO WS-CURRENT-TAG.
070600     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
070700     MOVE 'SupplierID' TO WS-CURRENT-TAG.
070800     MOVE SM-SUPPLIER-ID TO WS-CURRENT-VALUE.
070900     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
071000     MOVE SM-NAME TO WS-NAME-WHOLE.
071100     PERFORM 8300-CHECK-NAME-CYRILLIC THRU 8300-EXIT.
071200     IF WS-NAME-IS-CYRILLIC = 'YES'
071300         MOVE 'Name' TO WS-CURRENT-TAG
071400     ELSE
071500         MOVE 'NameLatin' TO WS-CURRENT-TAG.
071600     MOVE SM-NAME TO WS-CURRENT-VALUE.
071700     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
071800     MOVE 'TaxRegistrationNumber' TO WS-CURRENT-TAG.
071900     MOVE SM-TAX-ID TO WS-CURRENT-VALUE.
072000     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
072100     MOVE 'StreetAddress' TO WS-CURRENT-TAG.
072200     MOVE SM-STREET TO WS-CURRENT-VALUE.
072300     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
072400     MOVE 'City' TO WS-CURRENT-TAG.
072500     MOVE SM-CITY TO WS-CURRENT-VALUE.
072600     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
072700     MOVE 'PostalCode' TO WS-CURRENT-TAG.
072800     MOVE SM-POSTAL-CODE TO WS-CURRENT-VALUE.
072900     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
073000     MOVE 'Country' TO WS-CURRENT-TAG.
073100     MOVE SM-COUNTRY TO WS-CURRENT-VALUE.
073200     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
073300     IF SM-OPENING-CREDIT >= SM-OPENING-DEBIT
073400         MOVE 'OpeningCreditBalance' TO WS-CURRENT-TAG
073500         MOVE SM-OPENING-CREDIT TO WS-AMOUNT-EDIT
073600     ELSE
073700         MOVE 'OpeningDebitBalance' TO WS-CURRENT-TAG
073800         MOVE SM-OPENING-DEBIT TO WS-AMOUNT-EDIT.
073900     MOVE WS-AMOUNT-EDIT TO WS-CURRENT-VALUE.
074000     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
074100     IF SM-CLOSING-CREDIT >= SM-CLOSING-DEBIT
074200         MOVE 'ClosingCreditBalance' TO WS-CURRENT-TAG
074300         MOVE SM-CLOSING-CREDIT TO WS-AMOUNT-EDIT
074400     ELSE
074500         MOVE 'ClosingDebitBalance' TO WS-CURRENT-TAG
074600         MOVE SM-CLOSING-DEBIT TO WS-AMOUNT-EDIT.
074700     MOVE WS-AMOUNT-EDIT TO WS-CURRENT-VALUE.
074800     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
074900     MOVE 'Supplier' TO WS-CURRENT-TAG.
075000     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
075100     ADD 1 TO WS-SUP-WRITTEN-CTR.
075200     GO TO 5310-SUPPLIER-PASS.
075300 5310-EXIT.
075400     EXIT.
075500
075600* TAX TABLE - THE REAL TAX CODE ROWS (CR-0081) FOLLOWED BY ONE    *
075700* FIXED STANDARD-RATE ROW REQUIRED BY THE NRA FORMAT REGARDLESS   *
075800* OF WHAT THE EXTRACT CARRIES.                                    *
075900 5400-TAX-TABLE.
076000     MOVE 'TaxTable' TO WS-CURRENT-TAG.
076100     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
076200     PERFORM 2000-TAX-CODE-PREP THRU 2000-EXIT.
076300     MOVE 'TaxTableEntry' TO WS-CURRENT-TAG.
076400     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
076500     MOVE 'TaxType' TO WS-CURRENT-TAG.
076600     MOVE 'VAT' TO WS-CURRENT-VALUE.
076700     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
076800     MOVE 'TaxCode' TO WS-CURRENT-TAG.
076900     MOVE 'STD' TO WS-CURRENT-VALUE.
077000     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
077100     MOVE 'Description' TO WS-CURRENT-TAG.
077200     MOVE 'Standard VAT Rate' TO WS-CURRENT-VALUE.
077300     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
077400     MOVE 'TaxPercentage' TO WS-CURRENT-TAG.
077500     MOVE 20.00 TO WS-AMOUNT-EDIT.
077600     MOVE WS-AMOUNT-EDIT TO WS-CURRENT-VALUE.
077700     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
077800     MOVE 'TaxTableEntry' TO WS-CURRENT-TAG.
077900     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
078000     MOVE 'TaxTable' TO WS-CURRENT-TAG.
078100     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
078200 5400-EXIT.
078300     EXIT.
078400
078500* TAX-CODE TRANSFORMER - CODE = NAME, DEFAULTING TO 'STD' WHEN    *
078600* THE EXTRACT LEAVES IT BLANK (THE SOURCE SYSTEM'S OWN TAX TYPE   *
078700* TEXT WAS CYRILLIC 'DDS' BEFORE THE NRA INTERFACE STANDARDIZED   *
078800* ON 'VAT' - SEE CR-0081).                                        *
078900 2000-TAX-CODE-PREP.
079000     OPEN INPUT TAX-CODE-IN.
079100     PERFORM 2010-TAX-CODE-PASS THRU 2010-EXIT.
079200     CLOSE TAX-CODE-IN.
079300 2000-EXIT.
079400     EXIT.
079500
079600 2010-TAX-CODE-PASS.
079700     READ TAX-CODE-IN
079800         AT END
079900             GO TO 2010-EXIT.
080000     MOVE 'TaxTableEntry' TO WS-CURRENT-TAG.
080100     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
080200     MOVE 'TaxType' TO WS-CURRENT-TAG.
080300     MOVE 'VAT' TO WS-CURRENT-VALUE.
080400     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
080500     MOVE 'TaxCode' TO WS-CURRENT-TAG.
080600     IF TC-NAME = SPACES
080700         MOVE 'STD' TO WS-CURRENT-VALUE
080800     ELSE
080900         MOVE TC-NAME TO WS-CURRENT-VALUE.
081000     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
081100     MOVE 'Description' TO WS-CURRENT-TAG.
081200     MOVE TC-DESCRIPTION TO WS-CURRENT-VALUE.
081300     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
081400     MOVE 'TaxPercentage' TO WS-CURRENT-TAG.
081500     MOVE TC-RATE TO WS-AMOUNT-EDIT.
081600     MOVE WS-AMOUNT-EDIT TO WS-CURRENT-VALUE.
081700     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
081800     MOVE 'TaxTableEntry' TO WS-CURRENT-TAG.
081900     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
082000     ADD 1 TO WS-TAX-WRITTEN-CTR.
082100     GO TO 2010-TAX-CODE-PASS.
082200 2010-EXIT.
082300     EXIT.
082400
082500* UOM TABLE - NO UOM INPUT FILE EXISTS; ONE FIXED ENTRY PER THE   *
082600* NRA FORMAT.                                                     *
082700 5500-UOM-TABLE.
082800     MOVE 'UOMTable' TO WS-CURRENT-TAG.
082900     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
083000     MOVE 'UOMTableEntry' TO WS-CURRENT-TAG.
083100     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
083200     MOVE 'UnitOfMeasure' TO WS-CURRENT-TAG.
083300     MOVE 'UNIT' TO WS-CURRENT-VALUE.
083400     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
083500     MOVE 'Description' TO WS-CURRENT-TAG.
083600     MOVE 'Unit' TO WS-CURRENT-VALUE.
083700     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
083800     MOVE 'UOMTableEntry' TO WS-CURRENT-TAG.
083900     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
084000     MOVE 'UOMTable' TO WS-CURRENT-TAG.
084100     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
084200 5500-EXIT.
084300     EXIT.
084400
084500* PRODUCTS - THE REAL PRODUCT MASTER ROWS (ALREADY CARRYING THE   *
084600* CONSTANT FIELDS COBLSC08 ATTACHED) FOLLOWED BY ONE FIXED        *
084700* SERVICES ROW REQUIRED BY THE NRA FORMAT.                        *
084800 5600-PRODUCTS.
084900     OPEN INPUT PRODUCT-MASTER-WORK-IN.
085000     MOVE 'Products' TO WS-CURRENT-TAG.
085100     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
085200     PERFORM 5610-PRODUCT-PASS THRU 5610-EXIT.
085300     MOVE 'Product' TO WS-CURRENT-TAG.
085400     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
085500     MOVE 'ProductCode' TO WS-CURRENT-TAG.
085600     MOVE 'SERVICES' TO WS-CURRENT-VALUE.
085700     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
085800     MOVE 'ProductDescription' TO WS-CURRENT-TAG.
085900     MOVE 'Professional Services' TO WS-CURRENT-VALUE.
086000     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
086100     MOVE 'GoodsServicesID' TO WS-CURRENT-TAG.
086200     MOVE '01' TO WS-CURRENT-VALUE.
086300     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
086400     MOVE 'UOMBase' TO WS-CURRENT-TAG.
086500     MOVE 'HUR' TO WS-CURRENT-VALUE.
086600     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
086700     MOVE 'Product' TO WS-CURRENT-TAG.
086800     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
086900     MOVE 'Products' TO WS-CURRENT-TAG.
087000     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
087100     CLOSE PRODUCT-MASTER-WORK-IN.
087200 5600-EXIT.
087300     EXIT.
087400
087500 5610-PRODUCT-PASS.
087600     READ PRODUCT-MASTER-WORK-IN
087700         AT END
087800             GO TO 5610-EXIT.
087900     MOVE 'Product' TO WS-CURRENT-TAG.
088000     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
088100     MOVE 'ProductCode' TO WS-CURRENT-TAG.
088200     MOVE PM-PRODUCT-CODE TO WS-CURRENT-VALUE.
088300     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
088400     MOVE 'ProductDescription' TO WS-CURRENT-TAG.
088500     MOVE PM-NAME TO WS-CURRENT-VALUE.
088600     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
088700     MOVE 'ProductGroup' TO WS-CURRENT-TAG.
088800     MOVE PM-FAMILY TO WS-CURRENT-VALUE.
088900     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
089000     MOVE 'GoodsServicesID' TO WS-CURRENT-TAG.
089100     MOVE PM-GOODS-SVC-ID TO WS-CURRENT-VALUE.
089200     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
089300     MOVE 'CommodityCode' TO WS-CURRENT-TAG.
089400     MOVE PM-COMMODITY-CODE TO WS-CURRENT-VALUE.
089500     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
089600     MOVE 'UOMBase' TO WS-CURRENT-TAG.
089700     MOVE PM-UOM-BASE TO WS-CURRENT-VALUE.
089800     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
089900     MOVE 'UOMStandard' TO WS-CURRENT-TAG.
090000     MOVE PM-UOM-STANDARD TO WS-CURRENT-VALUE.
090100     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
090200     MOVE 'UOMToUOMBaseConversionFactor' TO WS-CURRENT-TAG.
090300     MOVE PM-CONV-FACTOR TO WS-CURRENT-VALUE.
090400     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
090500     MOVE 'TaxType' TO WS-CURRENT-TAG.
090600     MOVE PM-TAX-TYPE TO WS-CURRENT-VALUE.
090700     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
090800     MOVE 'TaxCode' TO WS-CURRENT-TAG.
090900     MOVE PM-TAX-CODE TO WS-CURRENT-VALUE.
091000     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
091100     MOVE 'Product' TO WS-CURRENT-TAG.
091200     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
091300     ADD 1 TO WS-PRD-WRITTEN-CTR.
091400     GO TO 5610-PRODUCT-PASS.
091500 5610-EXIT.
091600     EXIT.
091700
091800* GENERAL LEDGER ENTRIES - DETAIL ROWS ARRIVE ALREADY GROUPED AND *
091900* IN ASCENDING TRANSACTION-ID ORDER (COBLSC09 WROTE THEM THAT     *
092000* WAY), SO A SIMPLE CONTROL BREAK ON WG-TRANSACTION-ID WRAPS EACH *
092100* JOURNAL'S LINES IN ITS OWN <JOURNAL> BLOCK.  THE TRAILER ROW    *
092200* (WT-REC-TYPE 'T') IS THE LAST RECORD IN THE FILE AND CARRIES    *
092300* THE SECTION TOTALS (CR-2191).                                   *
092400 6000-WRITE-GL-ENTRIES.
092500     OPEN INPUT GL-ENTRY-IN.
092600     MOVE 'GeneralLedgerEntries' TO WS-CURRENT-TAG.
092700     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
092800     MOVE 'NO ' TO WS-JOURNAL-OPEN-SW.
092900     PERFORM 6010-GL-ENTRY-PASS THRU 6010-EXIT
093000         UNTIL MORE-GLE-RECS = 'NO '.
093100     IF WS-JOURNAL-OPEN-SW = 'YES'
093200         MOVE 'Journal' TO WS-CURRENT-TAG
093300         PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
093400     MOVE 'GeneralLedgerEntries' TO WS-CURRENT-TAG.
093500     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
093600     CLOSE GL-ENTRY-IN.
093700 6000-EXIT.
093800     EXIT.
093900
094000 6010-GL-ENTRY-PASS.
094100     READ GL-ENTRY-IN
094200         AT END
094300             MOVE 'NO ' TO MORE-GLE-RECS
094400             GO TO 6010-EXIT.
094500     IF WG-REC-TYPE = 'T'
094600         PERFORM 6050-WRITE-TOTALS THRU 6050-EXIT
094700         GO TO 6010-EXIT.
094800     MOVE 'NO ' TO WS-NEW-JOURNAL-SW.
094900     IF WS-JOURNAL-OPEN-SW = 'NO '
095000         MOVE 'YES' TO WS-NEW-JOURNAL-SW.
095100     IF WG-TRANSACTION-ID NOT = WS-HOLD-TXN-ID
095200         MOVE 'YES' TO WS-NEW-JOURNAL-SW.
095300     IF WS-NEW-JOURNAL-SW = 'YES' AND WS-JOURNAL-OPEN-SW = 'YES'
095400         MOVE 'Journal' TO WS-CURRENT-TAG
095500         PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
095600     IF WS-NEW-JOURNAL-SW = 'YES'
095700         MOVE WG-TRANSACTION-ID TO WS-HOLD-TXN-ID
095800         MOVE 'YES' TO WS-JOURNAL-OPEN-SW
095900         MOVE 'Journal' TO WS-CURRENT-TAG
096000         PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT
096100         MOVE 'TransactionID' TO WS-CURRENT-TAG
096200         MOVE WG-TRANSACTION-ID TO WS-CURRENT-VALUE
096300         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT
096400         MOVE 'Period' TO WS-CURRENT-TAG
096500         MOVE WG-PERIOD TO WS-CURRENT-VALUE
096600         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT
096700         MOVE 'PeriodYear' TO WS-CURRENT-TAG
096800         MOVE WG-PERIOD-YEAR TO WS-CURRENT-VALUE
096900         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT
097000         MOVE 'TransactionDate' TO WS-CURRENT-TAG
097100         MOVE WG-TRANSACTION-DATE TO WS-CURRENT-VALUE
097200         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT
097300         MOVE 'SystemEntryDate' TO WS-CURRENT-TAG
097400         MOVE WG-TRANSACTION-DATE TO WS-CURRENT-VALUE
097500         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT
097600         MOVE 'GLPostingDate' TO WS-CURRENT-TAG
097700         MOVE WG-TRANSACTION-DATE TO WS-CURRENT-VALUE
097800         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT
097900         MOVE 'TransactionType' TO WS-CURRENT-TAG
098000         MOVE 'Normal' TO WS-CURRENT-VALUE
098100         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT
098200         MOVE 'CurrencyCode' TO WS-CURRENT-TAG
098300         MOVE 'BGN' TO WS-CURRENT-VALUE
098400         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT
098500         MOVE 'ExchangeRate' TO WS-CURRENT-TAG
098600         MOVE 1.0000 TO WS-CURRENT-VALUE
098700         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT
098800         MOVE 'CustomerID' TO WS-CURRENT-TAG
098900         MOVE '0' TO WS-CURRENT-VALUE
099000         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT
099100         MOVE 'SupplierID' TO WS-CURRENT-TAG
099200         MOVE '0' TO WS-CURRENT-VALUE
099300         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
099400     MOVE 'Line' TO WS-CURRENT-TAG.
099500     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
099600     MOVE 'RecordID' TO WS-CURRENT-TAG.
099700     MOVE WG-RECORD-ID TO WS-CURRENT-VALUE.
099800     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
099900     MOVE 'AccountID' TO WS-CURRENT-TAG.
100000     MOVE WG-GL-ACCOUNT-CODE TO WS-CURRENT-VALUE.
100100     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
100200     IF WG-DESCRIPTION NOT = SPACES
100300         MOVE 'Description' TO WS-CURRENT-TAG
100400         MOVE WG-DESCRIPTION TO WS-CURRENT-VALUE
100500         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
100600     IF WG-DEBIT-AMOUNT > 0
100700         MOVE 'DebitAmount' TO WS-CURRENT-TAG
100800         MOVE WG-DEBIT-AMOUNT TO WS-AMOUNT-EDIT
100900         MOVE WS-AMOUNT-EDIT TO WS-CURRENT-VALUE
101000         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
101100     IF WG-CREDIT-AMOUNT > 0
101200         MOVE 'CreditAmount' TO WS-CURRENT-TAG
101300         MOVE WG-CREDIT-AMOUNT TO WS-AMOUNT-EDIT
101400         MOVE WS-AMOUNT-EDIT TO WS-CURRENT-VALUE
101500         PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
101600     MOVE 'Line' TO WS-CURRENT-TAG.
101700     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
101800 6010-EXIT.
101900     EXIT.
102000
102100 6050-WRITE-TOTALS.
102200     MOVE 'NumberOfEntries' TO WS-CURRENT-TAG.
102300     MOVE WT-JOURNAL-COUNT TO WS-CURRENT-VALUE.
102400     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
102500     MOVE 'TotalDebit' TO WS-CURRENT-TAG.
102600     MOVE WT-TOTAL-DEBIT TO WS-AMOUNT-EDIT.
102700     MOVE WS-AMOUNT-EDIT TO WS-CURRENT-VALUE.
102800     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
102900     MOVE 'TotalCredit' TO WS-CURRENT-TAG.
103000     MOVE WT-TOTAL-CREDIT TO WS-AMOUNT-EDIT.
103100     MOVE WS-AMOUNT-EDIT TO WS-CURRENT-VALUE.
103200     PERFORM 8200-WRITE-ELEMENT THRU 8200-EXIT.
103300 6050-EXIT.
103400     EXIT.
103500
103600* SOURCE DOCUMENTS - WRITTEN AS AN EMPTY CONTAINER PER THE NRA    *
103700* FORMAT (CR-0004).  THE WORK FILE IS STILL OPENED AND READ TO    *
103800* EXHAUSTION SO THE PROGRAM THAT BUILDS IT IS NOT DEAD CODE.      *
103900 7000-WRITE-SOURCE-DOCS.
104000     OPEN INPUT SRC-DOC-IN.
104100     PERFORM 7010-SRC-DOC-PASS THRU 7010-EXIT
104200         UNTIL MORE-SRC-RECS = 'NO '.
104300     CLOSE SRC-DOC-IN.
104400     MOVE 'SourceDocumentsMonthly' TO WS-CURRENT-TAG.
104500     PERFORM 8100-WRITE-OPEN-TAG THRU 8100-EXIT.
104600     PERFORM 8150-WRITE-CLOSE-TAG THRU 8150-EXIT.
104700 7000-EXIT.
104800     EXIT.
104900
105000 7010-SRC-DOC-PASS.
105100     READ SRC-DOC-IN
105200         AT END
105300             MOVE 'NO ' TO MORE-SRC-RECS
105400             GO TO 7010-EXIT.
105500     ADD 1 TO WS-SRC-READ-CTR.
105600 7010-EXIT.
105700     EXIT.
105800
105900* GENERIC TAG-LINE WRITER PARAGRAPHS - CALLED FROM EVERY SECTION  *
106000* ABOVE AGAINST THE SHARED WS-CURRENT-TAG/WS-CURRENT-VALUE PAIR.  *
106100 8100-WRITE-OPEN-TAG.
106200     MOVE WS-CURRENT-TAG TO OL-TAG-NAME.
106300     WRITE SAFT-LINE-OUT FROM SAFT-OPEN-LINE.
106400 8100-EXIT.
106500     EXIT.
106600
106700 8150-WRITE-CLOSE-TAG.
106800     MOVE WS-CURRENT-TAG TO CL-TAG-NAME.
106900     WRITE SAFT-LINE-OUT FROM SAFT-CLOSE-LINE.
107000 8150-EXIT.
107100     EXIT.
107200
107300 8200-WRITE-ELEMENT.
107400     MOVE WS-CURRENT-TAG TO EL-OPEN-TAG.
107500     MOVE WS-CURRENT-TAG TO EL-CLOSE-TAG.
107600     MOVE WS-CURRENT-VALUE TO EL-VALUE.
107700     WRITE SAFT-LINE-OUT FROM SAFT-ELEMENT-LINE.
107800 8200-EXIT.
107900     EXIT.
108000
108100* CYRILLIC-NAME TEST (CR-0311) - A PARTY NAME IS TREATED AS       *
108200* CYRILLIC IF ANY ONE OF ITS BYTES IS OUTSIDE THE PLAIN ASCII     *
108300* RANGE.  THE SAME SCAN SERVES THE COMPANY, CUSTOMER AND SUPPLIER *
108400* NAME FIELDS - THE CALLER MOVES THE NAME TO WS-NAME-WHOLE FIRST. *
108500 8300-CHECK-NAME-CYRILLIC.
108600     MOVE 'NO ' TO WS-NAME-IS-CYRILLIC.
108700     PERFORM 8350-SCAN-ONE-CHAR
108800         VARYING WS-NAME-IDX FROM 1 BY 1
108900         UNTIL WS-NAME-IDX > 60 OR WS-NAME-IS-CYRILLIC = 'YES'.
109000 8300-EXIT.
109100     EXIT.
109200
109300 8350-SCAN-ONE-CHAR.
109400     IF WS-NAME-CHAR(WS-NAME-IDX) IS HIGH-ORDER-CHARS
109500         MOVE 'YES' TO WS-NAME-IS-CYRILLIC.
109600
109700* CLOSING TOTALS - DISPLAYED TO SYSOUT FOR THE OPERATOR'S RUN     *
109800* LOG, NOT PART OF THE DECLARATION FILE ITSELF.                   *
109900 9900-CLOSING.
110000     CLOSE SAFT-OUT.
110100     DISPLAY 'COBLSC10 - GL ACCOUNTS WRITTEN    : ' WS-GL-WRITTEN-CTR.
110200     DISPLAY 'COBLSC10 - CUSTOMERS WRITTEN      : ' WS-CUS-WRITTEN-CTR.
110300     DISPLAY 'COBLSC10 - SUPPLIERS WRITTEN      : ' WS-SUP-WRITTEN-CTR.
110400     DISPLAY 'COBLSC10 - PRODUCTS WRITTEN       : ' WS-PRD-WRITTEN-CTR.
110500     DISPLAY 'COBLSC10 - TAX CODES WRITTEN      : ' WS-TAX-WRITTEN-CTR.
110600     DISPLAY 'COBLSC10 - SOURCE DOC RECS READ   : ' WS-SRC-READ-CTR.
110700 9900-EXIT.
110800     EXIT.
