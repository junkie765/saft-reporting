000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    COBLSC07.
000300 AUTHOR.        P. VASILEV.
000400 INSTALLATION.  BALKAN DATA SYSTEMS EOOD.
000500 DATE-WRITTEN.  03/14/94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                       C H A N G E   L O G                     *
001000*----------------------------------------------------------------*
001100* DATE      BY  REQUEST   DESCRIPTION                            *
001200* 03/14/94  PV  CR-0001   ORIGINAL PROGRAM.  BUILDS OPENING AND  *
001300*                         CLOSING GL/ACCOUNT BALANCE TABLES FROM *
001400*                         THE TRANSACTION DETAIL FILE.           *
001500* 04/02/94  PV  CR-0014   ADDED SECOND, SUPPLIER-ONLY PASS FOR   *
001600*                         THE "401" PAYABLES CONTROL ACCOUNTS.   *
001700* 07/19/94  PV  CR-0033   GL AND ACCOUNT TABLES NOW LOADED       *
001800*                         UNSORTED AND BUBBLE-SORTED IN MEMORY   *
001900*                         SO SEARCH ALL (BINARY SEARCH) CAN BE   *
002000*                         USED DURING THE TRANSACTION PASS.      *
002100* 11/02/95  PV  CR-0098   MISSING-GL AND MISSING-ACCOUNT COUNTS  *
002200*                         ADDED FOR THE MONTH-END RECONCILE LOG. *
002300* 06/14/96  KD  CR-0241   PERIOD WINDOW NOW SOURCED FROM THE     *
002400*                         COMPANY PARAMETER RECORD SELECTION     *
002500*                         DATES INSTEAD OF A HARD-CODED PERIOD.  *
002600* 01/11/99  KD  CR-1987   YEAR 2000 - PERIOD KEY WAS YYNNN, IS   *
002700*                         NOW THE FULL YYYYNNN COMPOSITE KEY SO  *
002800*                         2024012 SORTS BEFORE 2025001.          *
002900* 08/30/99  KD  CR-2010   Y2K RE-TEST SIGNOFF - NO FURTHER CODE  *
003000*                         CHANGE, TESTED WITH 1999/2000 PERIODS. *
003100* 03/02/00  NG  CR-2041   SUPPLIER PASS NOW SKIPS ZERO-NET LINES *
003200*                         PER REVISED NRA AUDIT FILE RULES.      *
003300* 09/18/01  NG  CR-2233   ACCOUNT TABLE ENLARGED 1000 TO 2000    *
003400*                         ENTRIES - RAZGRAD BRANCH CONVERSION.   *
003410* 01/15/02  KD  CR-2244   GL-TYPE WIDENED 19 TO 20, ACC-WEBSITE  *
003420*                         WIDENED 39 TO 40 - BOTH HAD BEEN ONE   *
003430*                         BYTE SHORT OF THE NRA FILE LAYOUT.     *
003500******************************************************************
003600* THIS PROGRAM IS STEP 1 OF THE SAF-T MONTHLY DECLARATION RUN.   *
003700* IT READS THE CHART OF ACCOUNTS AND THE CUSTOMER/SUPPLIER       *
003800* MASTER INTO MEMORY, SWEEPS THE GL TRANSACTION DETAIL FILE ONCE *
003900* TO ACCUMULATE OPENING/CLOSING DEBIT AND CREDIT SUMS FOR EVERY  *
004000* GL ACCOUNT AND EVERY CUSTOMER/SUPPLIER ACCOUNT, THEN SWEEPS    *
004100* THE SAME DETAIL FILE A SECOND TIME, RESTRICTED TO SUPPLIER     *
004200* ACCOUNTS POSTING AGAINST A "401" PAYABLES CONTROL ACCOUNT, TO  *
004300* BUILD THE SEPARATE SUPPLIER BALANCE VIEW THE AUDIT FILE NEEDS. *
004400* BOTH RAW DEBIT/CREDIT SUMS ARE THEN CONVERTED TO A SINGLE NET  *
004500* POSITION (ONE SIDE ZERO) AND WRITTEN TO THE BALANCE WORK FILE  *
004600* PICKED UP BY COBLSC08.                                         *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS DIGIT-CHARS    IS '0' THRU '9'
005300     UPSI-0 ON STATUS IS RERUN-FROM-CHECKPOINT
005400           OFF STATUS IS NORMAL-START.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT GL-MASTER-IN
006000         ASSIGN TO GLACCTS
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200
006300     SELECT ACCOUNT-MASTER-IN
006400         ASSIGN TO ACCOUNTS
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600
006700     SELECT TRN-LINE-IN
006800         ASSIGN TO TRNLINES
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000
007100     SELECT COMPANY-PARM-IN
007200         ASSIGN TO COMPANY
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400
007500     SELECT BAL-WORK-OUT
007600         ASSIGN TO WBALWRK
007700         ORGANIZATION IS LINE SEQUENTIAL.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200* CHART OF ACCOUNTS - ANY ORDER, SORTED IN MEMORY BELOW *
008300 FD  GL-MASTER-IN
008400     LABEL RECORD IS STANDARD
008500     DATA RECORD IS GL-ACCT-REC
008600     RECORD CONTAINS 89 CHARACTERS.
008700
008800 01  GL-ACCT-REC.
008900     05  GL-ID                   PIC X(18).
009000     05  GL-REPORTING-CODE       PIC X(10).
009100     05  GL-NAME                 PIC X(40).
009200     05  GL-TYPE                 PIC X(20).
009300     05  FILLER                  PIC X(01).
009400
009500* CUSTOMER AND SUPPLIER MASTER - RECORD-TYPE DISCRIMINATES *
009600 FD  ACCOUNT-MASTER-IN
009700     LABEL RECORD IS STANDARD
009800     DATA RECORD IS ACCOUNT-REC
009900     RECORD CONTAINS 341 CHARACTERS.
010000
010100 01  ACCOUNT-REC.
010200     05  ACC-ID                  PIC X(18).
010300     05  ACC-RECORD-TYPE         PIC X(30).
010400         88  ACC-IS-CUSTOMER         VALUE 'Standard'.
010500         88  ACC-IS-SUPPLIER         VALUE
010600                                 'Supplier Data Management'.
010700     05  ACC-NUMBER              PIC X(20).
010800     05  ACC-TAX-ID              PIC X(15).
010900     05  ACC-NAME                PIC X(60).
011000     05  ACC-PHONE               PIC X(20).
011100     05  ACC-FAX                 PIC X(20).
011200     05  ACC-EMAIL               PIC X(40).
011300     05  ACC-WEBSITE             PIC X(40).
011400     05  FILLER                  PIC X(01).
011500     05  ACC-STREET              PIC X(40).
011600     05  ACC-CITY                PIC X(25).
011700     05  ACC-POSTAL-CODE         PIC X(10).
011800     05  ACC-COUNTRY             PIC X(02).
011900
012000* GL TRANSACTION DETAIL - THE BALANCE-CALCULATION DRIVER *
012100 FD  TRN-LINE-IN
012200     LABEL RECORD IS STANDARD
012300     DATA RECORD IS TRN-LINE-REC
012400     RECORD CONTAINS 85 CHARACTERS.
012500
012600 01  TRN-LINE-REC.
012700     05  TRN-GL-ACCOUNT-ID       PIC X(18).
012800     05  TRN-ACCOUNT-ID          PIC X(18).
012900     05  TRN-PERIOD-KEY          PIC 9(07).
013000     05  TRN-HOME-VALUE          PIC S9(11)V99.
013100     05  TRN-HOME-VALUE-PRESENT  PIC X(01).
013200     05  TRN-HOME-DEBITS         PIC S9(11)V99.
013300     05  TRN-HOME-CREDITS        PIC S9(11)V99.
013400     05  FILLER                  PIC X(02).
013500
013600* COMPANY/DECLARATION PARAMETER RECORD - ONE RECORD ONLY.      *
013700* THIS PROGRAM ONLY NEEDS THE SELECTION START/END DATES OUT OF *
013800* IT; THE REST OF THE FIELDS ARE CARRIED FOR COBLSC10.         *
013900 FD  COMPANY-PARM-IN
014000     LABEL RECORD IS STANDARD
014100     DATA RECORD IS COMPANY-PARM-REC
014200     RECORD CONTAINS 456 CHARACTERS.
014300
014400 01  COMPANY-PARM-REC.
014500     05  CO-REG-NUMBER           PIC X(15).
014600     05  CO-NAME                 PIC X(60).
014700     05  CO-TAX-REG-NUMBER       PIC X(15).
014800     05  CO-STREET               PIC X(40).
014900     05  CO-CITY                 PIC X(25).
015000     05  CO-POSTAL-CODE          PIC X(10).
015100     05  CO-COUNTRY              PIC X(02).
015200     05  CO-PHONE                PIC X(20).
015300     05  CO-FAX                  PIC X(20).
015400     05  CO-EMAIL                PIC X(40).
015500     05  CO-WEBSITE              PIC X(40).
015600     05  CO-STATE-PROVINCE       PIC X(20).
015700     05  CO-IBAN                 PIC X(34).
015800     05  CO-FISCAL-YEAR          PIC 9(04).
015900     05  CO-SEL-START-DATE       PIC X(10).
016000     05  CO-SEL-END-DATE         PIC X(10).
016100     05  CO-HEADER-COMMENT       PIC X(01).
016200     05  CO-SW-COMPANY-NAME      PIC X(40).
016300     05  CO-SW-PRODUCT-NAME      PIC X(20).
016400     05  CO-SW-VERSION           PIC X(10).
016500     05  CO-CREATE-TIMESTAMP     PIC X(19).
016600     05  FILLER                  PIC X(01).
016700
016800* BALANCE WORK FILE - ONE RECORD PER GL ACCOUNT (TYPE G), PER  *
016900* ACCOUNT CORE BALANCE (TYPE C) AND PER SUPPLIER 401-FILTERED  *
017000* BALANCE (TYPE S).  READ BY COBLSC08.                         *
017100 FD  BAL-WORK-OUT
017200     LABEL RECORD IS OMITTED
017300     DATA RECORD IS WBALWRK-REC
017400     RECORD CONTAINS 82 CHARACTERS.
017500
017600 01  WBALWRK-REC.
017700     05  WB-REC-TYPE             PIC X(01).
017800     05  WB-ACCOUNT-ID           PIC X(20).
017900     05  WB-OPENING-DEBIT        PIC S9(11)V99.
018000     05  WB-OPENING-CREDIT       PIC S9(11)V99.
018100     05  WB-CLOSING-DEBIT        PIC S9(11)V99.
018200     05  WB-CLOSING-CREDIT       PIC S9(11)V99.
018300     05  FILLER                  PIC X(09).
018400
018500 WORKING-STORAGE SECTION.
018600
018700 77  WS-EOJ-SWITCH               PIC X(03)     VALUE 'NO '.
018800 77  WS-RECS-READ                PIC 9(6) COMP VALUE 0.
018900
019000 01  WORK-AREA.
019100     05  MORE-TRN-RECS           PIC X(03)     VALUE 'YES'.
019200     05  SWAP-FLAG               PIC X(03)     VALUE 'YES'.
019300     05  GL-TABLE-CTR            PIC 9(4) COMP VALUE 0.
019400     05  ACC-TABLE-CTR           PIC 9(4) COMP VALUE 0.
019500     05  SUB-1                   PIC 9(4) COMP VALUE 0.
019600     05  MISSING-GL-CTR          PIC 9(6) COMP VALUE 0.
019700     05  MISSING-ACC-CTR         PIC 9(6) COMP VALUE 0.
019800     05  SKIPPED-PERIOD-CTR      PIC 9(6) COMP VALUE 0.
019900
020000* PERIOD-WINDOW WORK AREA - SELECTION DATES BROKEN OUT BY      *
020100* REDEFINES SO YEAR/MONTH CAN BE COMBINED INTO THE COMPOSITE   *
020200* YYYYNNN PERIOD KEY (CR-1987, Y2K WIDENING).                  *
020300 01  DATE-WORK-AREA.
020400     05  START-DATE-TEXT         PIC X(10).
020500     05  START-DATE-PARTS REDEFINES START-DATE-TEXT.
020600         10  START-YYYY          PIC 9(04).
020700         10  FILLER              PIC X(01).
020800         10  START-MM            PIC 9(02).
020900         10  FILLER              PIC X(01).
021000         10  START-DD            PIC 9(02).
021100     05  END-DATE-TEXT           PIC X(10).
021200     05  END-DATE-PARTS REDEFINES END-DATE-TEXT.
021300         10  END-YYYY            PIC 9(04).
021400         10  FILLER              PIC X(01).
021500         10  END-MM              PIC 9(02).
021600         10  FILLER              PIC X(01).
021700         10  END-DD              PIC 9(02).
021800     05  START-PERIOD-KEY        PIC 9(7) COMP.
021900     05  END-PERIOD-KEY          PIC 9(7) COMP.
022000
022100* NET VALUE AND SIGN WORK AREA FOR THE CURRENT TRANSACTION LINE *
022200 01  NET-VALUE-WORK.
022300     05  TRN-NET-VALUE           PIC S9(11)V99.
022400     05  TRN-ABS-VALUE-SIGNED    PIC S9(11)V99.
022500     05  TRN-ABS-VALUE REDEFINES TRN-ABS-VALUE-SIGNED
022600                                 PIC 9(11)V99.
022700     05  TRN-SIDE-FLAG           PIC X(01).
022800         88  TRN-IS-DEBIT            VALUE 'D'.
022900         88  TRN-IS-CREDIT           VALUE 'C'.
023000     05  IS-OPENING-LINE         PIC X(01).
023100         88  LINE-IS-OPENING         VALUE 'Y'.
023200     05  IS-CLOSING-LINE         PIC X(01).
023300         88  LINE-IS-CLOSING         VALUE 'Y'.
023400
023500* REPORTING-CODE PREFIX CHECK FOR THE "401" SUPPLIER FILTER *
023600 01  REPORT-CODE-CHECK.
023700     05  RC-FULL                 PIC X(10).
023800     05  RC-PREFIX REDEFINES RC-FULL.
023900         10  RC-FIRST-3          PIC X(03).
024000         10  FILLER              PIC X(07).
024100
024200 01  NET-POSITION-WORK.
024300     05  WS-OPEN-NET             PIC S9(11)V99.
024400     05  WS-CLOSE-NET            PIC S9(11)V99.
024500
024600* GL ACCOUNT LOOKUP/ACCUMULATION TABLE - LOADED FROM GLACCTS,  *
024700* BUBBLE-SORTED BY GT-ID SO SEARCH ALL CAN BINARY SEARCH IT.   *
024800 01  GL-TABLE.
024900     05  GL-TABLE-ENTRY OCCURS 500 TIMES
025000             ASCENDING KEY IS GT-ID
025100             INDEXED BY GL-IDX.
025200         10  GT-ID                   PIC X(18).
025300         10  GT-REPORT-CODE          PIC X(10).
025400         10  GT-OPENING-DEBIT        PIC S9(11)V99.
025500         10  GT-OPENING-CREDIT       PIC S9(11)V99.
025600         10  GT-CLOSING-DEBIT        PIC S9(11)V99.
025700         10  GT-CLOSING-CREDIT       PIC S9(11)V99.
025800
025900 01  GL-SWAP-AREA.
026000     05  SWAP-GT-ID              PIC X(18).
026100     05  SWAP-GT-REPORT-CODE     PIC X(10).
026200     05  SWAP-GT-OPENING-DEBIT   PIC S9(11)V99.
026300     05  SWAP-GT-OPENING-CREDIT  PIC S9(11)V99.
026400     05  SWAP-GT-CLOSING-DEBIT   PIC S9(11)V99.
026500     05  SWAP-GT-CLOSING-CREDIT  PIC S9(11)V99.
026600
026700* CUSTOMER/SUPPLIER ACCOUNT LOOKUP/ACCUMULATION TABLE - LOADED *
026800* FROM ACCOUNTS, BUBBLE-SORTED BY AT-ID.  CARRIES BOTH THE     *
026900* CORE (ALL-ACCOUNT) BALANCE AND THE 401-FILTERED SUPPLIER-    *
027000* ONLY BALANCE SIDE BY SIDE (CR-2233 WIDENED TO 2000 ENTRIES). *
027100 01  ACC-TABLE.
027200     05  ACC-TABLE-ENTRY OCCURS 2000 TIMES
027300             ASCENDING KEY IS AT-ID
027400             INDEXED BY ACC-IDX.
027500         10  AT-ID                   PIC X(18).
027600         10  AT-RECORD-TYPE          PIC X(30).
027700         10  AT-OPENING-DEBIT        PIC S9(11)V99.
027800         10  AT-OPENING-CREDIT       PIC S9(11)V99.
027900         10  AT-CLOSING-DEBIT        PIC S9(11)V99.
028000         10  AT-CLOSING-CREDIT       PIC S9(11)V99.
028100         10  AT-SUP-OPENING-DEBIT    PIC S9(11)V99.
028200         10  AT-SUP-OPENING-CREDIT   PIC S9(11)V99.
028300         10  AT-SUP-CLOSING-DEBIT    PIC S9(11)V99.
028400         10  AT-SUP-CLOSING-CREDIT   PIC S9(11)V99.
028500
028600 01  ACC-SWAP-AREA.
028700     05  SWAP-AT-ID                  PIC X(18).
028800     05  SWAP-AT-RECORD-TYPE         PIC X(30).
028900     05  SWAP-AT-OPENING-DEBIT       PIC S9(11)V99.
029000     05  SWAP-AT-OPENING-CREDIT      PIC S9(11)V99.
029100     05  SWAP-AT-CLOSING-DEBIT       PIC S9(11)V99.
029200     05  SWAP-AT-CLOSING-CREDIT      PIC S9(11)V99.
029300     05  SWAP-AT-SUP-OPENING-DEBIT   PIC S9(11)V99.
029400     05  SWAP-AT-SUP-OPENING-CREDIT  PIC S9(11)V99.
029500     05  SWAP-AT-SUP-CLOSING-DEBIT   PIC S9(11)V99.
029600     05  SWAP-AT-SUP-CLOSING-CREDIT  PIC S9(11)V99.
029700
029800 PROCEDURE DIVISION.
029900 0000-COBLSC07.
030000     PERFORM 1000-INIT.
030100     PERFORM 2000-LOAD-TABLES.
030200     PERFORM 3000-CALC-PASS THRU 3000-EXIT
030300         UNTIL MORE-TRN-RECS = 'NO '.
030400     PERFORM 4000-SUPPLIER-PASS.
030500     PERFORM 5000-WRITE-BALANCES.
030600     PERFORM 9900-CLOSING.
030700     STOP RUN.
030800
030900* OPEN THE MASTERS, READ THE ONE COMPANY RECORD AND DERIVE THE *
031000* START/END PERIOD KEYS THE REST OF THE PROGRAM RUNS AGAINST.  *
031100 1000-INIT.
031200     OPEN INPUT GL-MASTER-IN.
031300     OPEN INPUT ACCOUNT-MASTER-IN.
031400     OPEN INPUT COMPANY-PARM-IN.
031500     OPEN OUTPUT BAL-WORK-OUT.
031600     PERFORM 1100-READ-COMPANY.
031700     PERFORM 1200-DERIVE-PERIOD-KEYS.
031800     CLOSE COMPANY-PARM-IN.
031900
032000 1100-READ-COMPANY.
032100     READ COMPANY-PARM-IN
032200         AT END
032300             DISPLAY 'COBLSC07 - NO COMPANY PARAMETER RECORD'
032400             STOP RUN.
032500
032600 1200-DERIVE-PERIOD-KEYS.
032700     MOVE CO-SEL-START-DATE TO START-DATE-TEXT.
032800     MOVE CO-SEL-END-DATE TO END-DATE-TEXT.
032900     COMPUTE START-PERIOD-KEY = START-YYYY * 1000 + START-MM.
033000     COMPUTE END-PERIOD-KEY = END-YYYY * 1000 + END-MM.
033100
033200* LOAD AND SORT BOTH LOOKUP TABLES, THEN POSITION THE TRANSACTION *
033300* FILE FOR THE FIRST (CORE) PASS.                                *
033400 2000-LOAD-TABLES.
033500     PERFORM 2100-LOAD-GL-TABLE THRU 2100-EXIT.
033600     PERFORM 2200-SORT-GL-TABLE.
033700     PERFORM 2300-LOAD-ACC-TABLE THRU 2300-EXIT.
033800     PERFORM 2400-SORT-ACC-TABLE.
033900     MOVE 'YES' TO MORE-TRN-RECS.
034000     OPEN INPUT TRN-LINE-IN.
034100     PERFORM 9000-READ-TRN.
034200
034300 2100-LOAD-GL-TABLE.
034400     READ GL-MASTER-IN
034500         AT END
034600             GO TO 2100-EXIT.
034700     ADD 1 TO GL-TABLE-CTR.
034800     MOVE GL-ID TO GT-ID(GL-TABLE-CTR).
034900     MOVE GL-REPORTING-CODE TO GT-REPORT-CODE(GL-TABLE-CTR).
035000     MOVE 0 TO GT-OPENING-DEBIT(GL-TABLE-CTR).
035100     MOVE 0 TO GT-OPENING-CREDIT(GL-TABLE-CTR).
035200     MOVE 0 TO GT-CLOSING-DEBIT(GL-TABLE-CTR).
035300     MOVE 0 TO GT-CLOSING-CREDIT(GL-TABLE-CTR).
035400     GO TO 2100-LOAD-GL-TABLE.
035500 2100-EXIT.
035600     EXIT.
035700
035800* BUBBLE SORT - SAME IDIOM AS THE SUBTOTAL TABLES IN THE OLDER *
035900* COBLSC REPORT PROGRAMS, JUST DRIVEN UNTIL NO SWAP IS MADE.   *
036000 2200-SORT-GL-TABLE.
036100     MOVE 'YES' TO SWAP-FLAG.
036200     PERFORM 2210-BUBBLE-PASS THRU 2210-EXIT
036300         UNTIL SWAP-FLAG = 'NO '.
036400
036500 2210-BUBBLE-PASS.
036600     MOVE 'NO ' TO SWAP-FLAG.
036700     PERFORM 2220-COMPARE-SWAP
036800         VARYING SUB-1 FROM 1 BY 1
036900             UNTIL SUB-1 > GL-TABLE-CTR - 1.
037000 2210-EXIT.
037100     EXIT.
037200
037300 2220-COMPARE-SWAP.
037400     IF GT-ID(SUB-1) > GT-ID(SUB-1 + 1)
037500         MOVE GL-TABLE-ENTRY(SUB-1) TO GL-SWAP-AREA
037600         MOVE GL-TABLE-ENTRY(SUB-1 + 1) TO GL-TABLE-ENTRY(SUB-1)
037700         MOVE GL-SWAP-AREA TO GL-TABLE-ENTRY(SUB-1 + 1)
037800         MOVE 'YES' TO SWAP-FLAG.
037900
038000 2300-LOAD-ACC-TABLE.
038100     READ ACCOUNT-MASTER-IN
038200         AT END
038300             GO TO 2300-EXIT.
038400     ADD 1 TO ACC-TABLE-CTR.
038500     MOVE ACC-ID TO AT-ID(ACC-TABLE-CTR).
038600     MOVE ACC-RECORD-TYPE TO AT-RECORD-TYPE(ACC-TABLE-CTR).
038700     MOVE 0 TO AT-OPENING-DEBIT(ACC-TABLE-CTR).
038800     MOVE 0 TO AT-OPENING-CREDIT(ACC-TABLE-CTR).
038900     MOVE 0 TO AT-CLOSING-DEBIT(ACC-TABLE-CTR).
039000     MOVE 0 TO AT-CLOSING-CREDIT(ACC-TABLE-CTR).
039100     MOVE 0 TO AT-SUP-OPENING-DEBIT(ACC-TABLE-CTR).
039200     MOVE 0 TO AT-SUP-OPENING-CREDIT(ACC-TABLE-CTR).
039300     MOVE 0 TO AT-SUP-CLOSING-DEBIT(ACC-TABLE-CTR).
039400     MOVE 0 TO AT-SUP-CLOSING-CREDIT(ACC-TABLE-CTR).
039500     GO TO 2300-LOAD-ACC-TABLE.
039600 2300-EXIT.
039700     EXIT.
039800
039900 2400-SORT-ACC-TABLE.
040000     MOVE 'YES' TO SWAP-FLAG.
040100     PERFORM 2410-BUBBLE-PASS THRU 2410-EXIT
040200         UNTIL SWAP-FLAG = 'NO '.
040300
040400 2410-BUBBLE-PASS.
040500     MOVE 'NO ' TO SWAP-FLAG.
040600     PERFORM 2420-COMPARE-SWAP
040700         VARYING SUB-1 FROM 1 BY 1
040800             UNTIL SUB-1 > ACC-TABLE-CTR - 1.
040900 2410-EXIT.
041000     EXIT.
041100
041200 2420-COMPARE-SWAP.
041300     IF AT-ID(SUB-1) > AT-ID(SUB-1 + 1)
041400         MOVE ACC-TABLE-ENTRY(SUB-1) TO ACC-SWAP-AREA
041500         MOVE ACC-TABLE-ENTRY(SUB-1 + 1) TO ACC-TABLE-ENTRY(SUB-1)
041600         MOVE ACC-SWAP-AREA TO ACC-TABLE-ENTRY(SUB-1 + 1)
041700         MOVE 'YES' TO SWAP-FLAG.
041800
041900* CORE PASS - ONE SWEEP OF THE TRANSACTION FILE, POSTING EVERY *
042000* LINE INTO THE GL TABLE AND/OR THE ACCOUNT TABLE.             *
042100 3000-CALC-PASS.
042200     PERFORM 3100-COMPUTE-NET-VALUE.
042300     IF TRN-PERIOD-KEY = 0
042400         ADD 1 TO SKIPPED-PERIOD-CTR
042500         GO TO 3000-READ-NEXT.
042600     PERFORM 3200-SET-WINDOW-FLAGS.
042700     IF TRN-GL-ACCOUNT-ID NOT = SPACES
042800         PERFORM 3300-POST-GL-ACCOUNT
042900     ELSE
043000         ADD 1 TO MISSING-GL-CTR.
043100     IF TRN-ACCOUNT-ID NOT = SPACES
043200         PERFORM 3400-POST-ACCOUNT
043300     ELSE
043400         ADD 1 TO MISSING-ACC-CTR.
043500 3000-READ-NEXT.
043600     PERFORM 9000-READ-TRN.
043700 3000-EXIT.
043800     EXIT.
043900
044000* NET VALUE: PREFER THE SIGNED HOME VALUE, ELSE DEBITS LESS    *
044100* CREDITS.  SIDE FLAG AND ABSOLUTE VALUE ARE DERIVED ONCE HERE *
044200* AND REUSED BY BOTH PASSES.                                   *
044300 3100-COMPUTE-NET-VALUE.
044400     IF TRN-HOME-VALUE-PRESENT = 'Y'
044500         MOVE TRN-HOME-VALUE TO TRN-NET-VALUE
044600     ELSE
044700         COMPUTE TRN-NET-VALUE = TRN-HOME-DEBITS - TRN-HOME-CREDITS.
044800     IF TRN-NET-VALUE < 0
044900         COMPUTE TRN-ABS-VALUE-SIGNED = TRN-NET-VALUE * -1
045000         MOVE 'C' TO TRN-SIDE-FLAG
045100     ELSE
045200         MOVE TRN-NET-VALUE TO TRN-ABS-VALUE-SIGNED
045300         MOVE 'D' TO TRN-SIDE-FLAG.
045400
045500* OPENING WINDOW IS STRICTLY BEFORE THE START PERIOD; CLOSING  *
045600* WINDOW IS UP TO AND INCLUDING THE END PERIOD (A PRE-START    *
045700* LINE THEREFORE COUNTS IN BOTH).                              *
045800 3200-SET-WINDOW-FLAGS.
045900     MOVE 'N' TO IS-OPENING-LINE.
046000     MOVE 'N' TO IS-CLOSING-LINE.
046100     IF TRN-PERIOD-KEY < START-PERIOD-KEY
046200         MOVE 'Y' TO IS-OPENING-LINE.
046300     IF TRN-PERIOD-KEY NOT > END-PERIOD-KEY
046400         MOVE 'Y' TO IS-CLOSING-LINE.
046500
046600 3300-POST-GL-ACCOUNT.
046700     SET GL-IDX TO 1.
046800     SEARCH ALL GL-TABLE-ENTRY
046900         AT END
047000             NEXT SENTENCE
047100         WHEN GT-ID(GL-IDX) = TRN-GL-ACCOUNT-ID
047200             PERFORM 3310-ACCUM-GL.
047300
047400 3310-ACCUM-GL.
047500     IF TRN-NET-VALUE = 0
047600         GO TO 3310-EXIT.
047700     IF LINE-IS-OPENING
047800         IF TRN-IS-DEBIT
047900             ADD TRN-ABS-VALUE TO GT-OPENING-DEBIT(GL-IDX)
048000         ELSE
048100             ADD TRN-ABS-VALUE TO GT-OPENING-CREDIT(GL-IDX).
048200     IF LINE-IS-CLOSING
048300         IF TRN-IS-DEBIT
048400             ADD TRN-ABS-VALUE TO GT-CLOSING-DEBIT(GL-IDX)
048500         ELSE
048600             ADD TRN-ABS-VALUE TO GT-CLOSING-CREDIT(GL-IDX).
048700 3310-EXIT.
048800     EXIT.
048900
049000 3400-POST-ACCOUNT.
049100     SET ACC-IDX TO 1.
049200     SEARCH ALL ACC-TABLE-ENTRY
049300         AT END
049400             NEXT SENTENCE
049500         WHEN AT-ID(ACC-IDX) = TRN-ACCOUNT-ID
049600             PERFORM 3410-ACCUM-ACC.
049700
049800 3410-ACCUM-ACC.
049900     IF TRN-NET-VALUE = 0
050000         GO TO 3410-EXIT.
050100     IF LINE-IS-OPENING
050200         IF TRN-IS-DEBIT
050300             ADD TRN-ABS-VALUE TO AT-OPENING-DEBIT(ACC-IDX)
050400         ELSE
050500             ADD TRN-ABS-VALUE TO AT-OPENING-CREDIT(ACC-IDX).
050600     IF LINE-IS-CLOSING
050700         IF TRN-IS-DEBIT
050800             ADD TRN-ABS-VALUE TO AT-CLOSING-DEBIT(ACC-IDX)
050900         ELSE
051000             ADD TRN-ABS-VALUE TO AT-CLOSING-CREDIT(ACC-IDX).
051100 3410-EXIT.
051200     EXIT.
051300
051400* SUPPLIER PASS (CR-0014) - REREAD THE SAME TRANSACTION FILE   *
051500* FROM THE TOP, RESTRICTED TO SUPPLIER ACCOUNTS POSTING TO A   *
051600* "401" GL REPORTING CODE.  ZERO-NET AND NO-PERIOD LINES ARE   *
051700* SKIPPED (CR-2041).                                           *
051800 4000-SUPPLIER-PASS.
051900     CLOSE TRN-LINE-IN.
052000     MOVE 'YES' TO MORE-TRN-RECS.
052100     OPEN INPUT TRN-LINE-IN.
052200     PERFORM 9000-READ-TRN.
052300     PERFORM 4100-SUPPLIER-CALC THRU 4100-EXIT
052400         UNTIL MORE-TRN-RECS = 'NO '.
052500
052600 4100-SUPPLIER-CALC.
052700     PERFORM 3100-COMPUTE-NET-VALUE.
052800     IF TRN-PERIOD-KEY = 0
052900         GO TO 4100-READ-NEXT.
053000     IF TRN-NET-VALUE = 0
053100         GO TO 4100-READ-NEXT.
053200     IF TRN-ACCOUNT-ID = SPACES
053300         GO TO 4100-READ-NEXT.
053400     IF TRN-GL-ACCOUNT-ID = SPACES
053500         GO TO 4100-READ-NEXT.
053600     SET ACC-IDX TO 1.
053700     SEARCH ALL ACC-TABLE-ENTRY
053800         AT END
053900             GO TO 4100-READ-NEXT
054000         WHEN AT-ID(ACC-IDX) = TRN-ACCOUNT-ID
054100             CONTINUE.
054200     IF AT-RECORD-TYPE(ACC-IDX) NOT = 'Supplier Data Management'
054300         GO TO 4100-READ-NEXT.
054400     SET GL-IDX TO 1.
054500     SEARCH ALL GL-TABLE-ENTRY
054600         AT END
054700             GO TO 4100-READ-NEXT
054800         WHEN GT-ID(GL-IDX) = TRN-GL-ACCOUNT-ID
054900             CONTINUE.
055000     MOVE GT-REPORT-CODE(GL-IDX) TO RC-FULL.
055100     IF RC-FIRST-3 NOT = '401'
055200         GO TO 4100-READ-NEXT.
055300     PERFORM 3200-SET-WINDOW-FLAGS.
055400     PERFORM 4150-ACCUM-SUPPLIER.
055500 4100-READ-NEXT.
055600     PERFORM 9000-READ-TRN.
055700 4100-EXIT.
055800     EXIT.
055900
056000 4150-ACCUM-SUPPLIER.
056100     IF LINE-IS-OPENING
056200         IF TRN-IS-DEBIT
056300             ADD TRN-ABS-VALUE TO AT-SUP-OPENING-DEBIT(ACC-IDX)
056400         ELSE
056500             ADD TRN-ABS-VALUE TO AT-SUP-OPENING-CREDIT(ACC-IDX).
056600     IF LINE-IS-CLOSING
056700         IF TRN-IS-DEBIT
056800             ADD TRN-ABS-VALUE TO AT-SUP-CLOSING-DEBIT(ACC-IDX)
056900         ELSE
057000             ADD TRN-ABS-VALUE TO AT-SUP-CLOSING-CREDIT(ACC-IDX).
057100
057200* CONVERT RAW DEBIT/CREDIT SUMS TO A SINGLE NET POSITION AND   *
057300* WRITE ALL THREE BALANCE VIEWS TO THE WORK FILE.              *
057400 5000-WRITE-BALANCES.
057500     PERFORM 5100-WRITE-GL-BALANCES THRU 5100-EXIT
057600         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > GL-TABLE-CTR.
057700     PERFORM 5200-WRITE-ACC-BALANCES THRU 5200-EXIT
057800         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > ACC-TABLE-CTR.
057900     PERFORM 5300-WRITE-SUPPLIER-BALANCES THRU 5300-EXIT
058000         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > ACC-TABLE-CTR.
058100
058200 5100-WRITE-GL-BALANCES.
058300     COMPUTE WS-OPEN-NET =
058400         GT-OPENING-DEBIT(SUB-1) - GT-OPENING-CREDIT(SUB-1).
058500     COMPUTE WS-CLOSE-NET =
058600         GT-CLOSING-DEBIT(SUB-1) - GT-CLOSING-CREDIT(SUB-1).
058700     MOVE 'G' TO WB-REC-TYPE.
058800     MOVE GT-ID(SUB-1) TO WB-ACCOUNT-ID.
058900     PERFORM 5150-SET-NET-SIDES.
059000     WRITE WBALWRK-REC.
059100 5100-EXIT.
059200     EXIT.
059300
059400* NET >= 0 REPORTS AS A DEBIT BALANCE, NET < 0 AS A CREDIT     *
059500* BALANCE - INDEPENDENTLY FOR OPENING AND CLOSING.             *
059600 5150-SET-NET-SIDES.
059700     IF WS-OPEN-NET >= 0
059800         MOVE WS-OPEN-NET TO WB-OPENING-DEBIT
059900         MOVE 0 TO WB-OPENING-CREDIT
060000     ELSE
060100         MOVE 0 TO WB-OPENING-DEBIT
060200         COMPUTE WB-OPENING-CREDIT = WS-OPEN-NET * -1.
060300     IF WS-CLOSE-NET >= 0
060400         MOVE WS-CLOSE-NET TO WB-CLOSING-DEBIT
060500         MOVE 0 TO WB-CLOSING-CREDIT
060600     ELSE
060700         MOVE 0 TO WB-CLOSING-DEBIT
060800         COMPUTE WB-CLOSING-CREDIT = WS-CLOSE-NET * -1.
060900
061000 5200-WRITE-ACC-BALANCES.
061100     COMPUTE WS-OPEN-NET =
061200         AT-OPENING-DEBIT(SUB-1) - AT-OPENING-CREDIT(SUB-1).
061300     COMPUTE WS-CLOSE-NET =
061400         AT-CLOSING-DEBIT(SUB-1) - AT-CLOSING-CREDIT(SUB-1).
061500     MOVE 'C' TO WB-REC-TYPE.
061600     MOVE AT-ID(SUB-1) TO WB-ACCOUNT-ID.
061700     PERFORM 5150-SET-NET-SIDES.
061800     WRITE WBALWRK-REC.
061900 5200-EXIT.
062000     EXIT.
062100
062200 5300-WRITE-SUPPLIER-BALANCES.
062300     IF AT-RECORD-TYPE(SUB-1) NOT = 'Supplier Data Management'
062400         GO TO 5300-EXIT.
062500     COMPUTE WS-OPEN-NET = AT-SUP-OPENING-DEBIT(SUB-1)
062600                         - AT-SUP-OPENING-CREDIT(SUB-1).
062700     COMPUTE WS-CLOSE-NET = AT-SUP-CLOSING-DEBIT(SUB-1)
062800                         - AT-SUP-CLOSING-CREDIT(SUB-1).
062900     MOVE 'S' TO WB-REC-TYPE.
063000     MOVE AT-ID(SUB-1) TO WB-ACCOUNT-ID.
063100     PERFORM 5150-SET-NET-SIDES.
063200     WRITE WBALWRK-REC.
063300 5300-EXIT.
063400     EXIT.
063500
063600 9000-READ-TRN.
063700     READ TRN-LINE-IN
063800         AT END
063900             MOVE 'NO ' TO MORE-TRN-RECS.
064000     ADD 1 TO WS-RECS-READ.
064100
064200 9900-CLOSING.
064300     CLOSE GL-MASTER-IN.
064400     CLOSE ACCOUNT-MASTER-IN.
064500     CLOSE TRN-LINE-IN.
064600     CLOSE BAL-WORK-OUT.
064700     DISPLAY 'COBLSC07 - GL ACCOUNTS LOADED   : ' GL-TABLE-CTR.
064800     DISPLAY 'COBLSC07 - ACCOUNTS LOADED      : ' ACC-TABLE-CTR.
064900     DISPLAY 'COBLSC07 - LINES MISSING GL ID  : ' MISSING-GL-CTR.
065000     DISPLAY 'COBLSC07 - LINES MISSING ACCT ID: ' MISSING-ACC-CTR.
065100     DISPLAY 'COBLSC07 - LINES MISSING PERIOD : '
065200         SKIPPED-PERIOD-CTR.
