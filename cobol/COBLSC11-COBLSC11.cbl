000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  COBLSC11.
000300 AUTHOR.  N. GEORGIEVA.
000400 INSTALLATION.  BALKAN DATA SYSTEMS EOOD.
000500 DATE-WRITTEN.  11/21/94.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900*----------------------------------------------------------------*
001000* DATE      BY  REQUEST   DESCRIPTION                            *
001100*----------------------------------------------------------------*
001200* 11/21/94  NG  CR-0005   ORIGINAL PROGRAM.  READS THE THREE       *
001300*                         MASTER WORK FILES AND PRINTS THE         *
001400*                         BALANCE-SIDE CHECK REPORT.                *
001500* 03/02/95  KD  CR-0095   GL ACCOUNTS NOW CHECKED PER-PERIOD,       *
001600*                         NOT AS ONE COMBINED DECISION - CATCHES    *
001700*                         ACCOUNTS THAT FLIP SIDE MID-PERIOD.       *
001800* 08/14/97  PV  CR-0244   CUSTOMER/SUPPLIER CHECKS NOW USE THE      *
001900*                         SAME DEBIT-PREFERRED / CREDIT-PREFERRED   *
002000*                         RULE AS COBLSC10'S WRITER PARAGRAPHS.     *
002100* 01/22/99  KD  CR-1990   YEAR 2000 READINESS REVIEW - ALL AMOUNT   *
002200*                         FIELDS ARE 4-DIGIT-YEAR SAFE.  NO CODE    *
002300*                         CHANGE.                                   *
002400* 11/14/00  NG  CR-2102   SUPPLIER CHECK RULE CORRECTED TO PREFER   *
002500*                         CREDIT, MATCHING COBLSC07/08/10.          *
002600*----------------------------------------------------------------*
002700
002800*----------------------------------------------------------------*
002900* THIS PROGRAM IS THE AUDIT STEP BEHIND THE SAF-T MONTHLY           *
003000* DECLARATION RUN.  IT REREADS THE SAME GL/CUSTOMER/SUPPLIER        *
003100* MASTER WORK FILES COBLSC10 USED TO WRITE SAFTOUT AND RE-APPLIES   *
003200* THE SAME BALANCE-SIDE RULE INDEPENDENTLY TO THE OPENING AND THE   *
003300* CLOSING BALANCE OF EACH RECORD.  WHEN THE OPENING SIDE AND THE    *
003400* CLOSING SIDE DISAGREE, THE RECORD IS FLAGGED - THIS CAN HAPPEN    *
003500* WHEN AN ACCOUNT SWINGS FROM A DEBIT POSITION TO A CREDIT          *
003600* POSITION (OR BACK) DURING THE PERIOD, WHICH COBLSC10'S WRITER     *
003700* RULE WOULD OTHERWISE SMOOTH OVER BY REPORTING BOTH PERIODS ON     *
003800* ONE SIDE.  THE REPORT IS FOR THE ACCOUNTANTS, NOT THE NRA.        *
003900*----------------------------------------------------------------*
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-4381.
004400 OBJECT-COMPUTER.  IBM-4381.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS DIGIT-CHARS    IS '0' THRU '9'
004800     UPSI-0 ON STATUS IS RERUN-FROM-CHECKPOINT
004900            OFF STATUS IS NORMAL-START.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT GL-MASTER-WORK-IN
005400         ASSIGN TO WGLMST
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600
005700     SELECT CUSTOMER-MASTER-WORK-IN
005800         ASSIGN TO WCUSMST
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000
006100     SELECT SUPPLIER-MASTER-WORK-IN
006200         ASSIGN TO WSUPMST
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400
006500     SELECT PRTOUT
006600         ASSIGN TO CHECKRPT
006700         ORGANIZATION IS RECORD SEQUENTIAL.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200* GL ACCOUNT MASTER WORK RECORD - SAME 121-BYTE LAYOUT COBLSC08    *
007300* BUILT AND COBLSC10 READ.                                          *
007400 FD  GL-MASTER-WORK-IN
007500     LABEL RECORD IS STANDARD
007600     DATA RECORD IS WGLMST-REC
007700     RECORD CONTAINS 121 CHARACTERS.
007800
007900 01  WGLMST-REC.
008000     05  GM-ACCOUNT-ID           PIC X(20).
008100     05  GM-NAME                 PIC X(40).
008200     05  GM-OPENING-DEBIT        PIC S9(11)V99.
008300     05  GM-OPENING-CREDIT       PIC S9(11)V99.
008400     05  GM-CLOSING-DEBIT        PIC S9(11)V99.
008500     05  GM-CLOSING-CREDIT       PIC S9(11)V99.
008600     05  FILLER                  PIC X(09).
008700
008800* CUSTOMER MASTER WORK RECORD - SAME 228-BYTE LAYOUT COBLSC08      *
008900* BUILT AND COBLSC10 READ.                                          *
009000 FD  CUSTOMER-MASTER-WORK-IN
009100     LABEL RECORD IS STANDARD
009200     DATA RECORD IS WCUSMST-REC
009300     RECORD CONTAINS 228 CHARACTERS.
009400
009500 01  WCUSMST-REC.
009600     05  CM-CUSTOMER-ID          PIC X(20).
009700     05  CM-NAME                 PIC X(60).
009800     05  CM-TAX-ID                PIC X(15).
009900     05  CM-STREET               PIC X(40).
010000     05  CM-CITY                 PIC X(25).
010100     05  CM-POSTAL-CODE          PIC X(10).
010200     05  CM-COUNTRY              PIC X(02).
010300     05  CM-OPENING-DEBIT        PIC S9(11)V99.
010400     05  CM-OPENING-CREDIT       PIC S9(11)V99.
010500     05  CM-CLOSING-DEBIT        PIC S9(11)V99.
010600     05  CM-CLOSING-CREDIT       PIC S9(11)V99.
010700     05  FILLER                  PIC X(04).
010800
010900* SUPPLIER MASTER WORK RECORD - SAME SHAPE AS WCUSMST-REC, SM-     *
011000* PREFIXED.  COBLSC08 BUILT IT AND COBLSC10 READ IT.                *
011100 FD  SUPPLIER-MASTER-WORK-IN
011200     LABEL RECORD IS STANDARD
011300     DATA RECORD IS WSUPMST-REC
011400     RECORD CONTAINS 228 CHARACTERS.
011500
011600 01  WSUPMST-REC.
011700     05  SM-SUPPLIER-ID          PIC X(20).
011800     05  SM-NAME                 PIC X(60).
011900     05  SM-TAX-ID                PIC X(15).
012000     05  SM-STREET               PIC X(40).
012100     05  SM-CITY                 PIC X(25).
012200     05  SM-POSTAL-CODE          PIC X(10).
012300     05  SM-COUNTRY              PIC X(02).
012400     05  SM-OPENING-DEBIT        PIC S9(11)V99.
012500     05  SM-OPENING-CREDIT       PIC S9(11)V99.
012600     05  SM-CLOSING-DEBIT        PIC S9(11)V99.
012700     05  SM-CLOSING-CREDIT       PIC S9(11)V99.
012800     05  FILLER                  PIC X(04).
012900
013000 FD  PRTOUT
013100     LABEL RECORD IS OMITTED
013200     RECORD CONTAINS 132 CHARACTERS
013300     DATA RECORD IS PRTLINE
013400     LINAGE IS 60 WITH FOOTING AT 56.
013500
013600 01  PRTLINE                 PIC X(132).
013700
013800 WORKING-STORAGE SECTION.
013900 01  WORK-AREA.
014000     05  C-PCTR                  PIC 99      VALUE 0      COMP.
014100     05  MORE-GL-RECS            PIC XXX     VALUE 'YES'.
014200     05  MORE-CUS-RECS           PIC XXX     VALUE 'YES'.
014300     05  MORE-SUP-RECS           PIC XXX     VALUE 'YES'.
014400     05  WS-OPEN-SIDE            PIC XX.
014500     05  WS-CLOSE-SIDE           PIC XX.
014600     05  WS-OPEN-AMOUNT          PIC S9(11)V99.
014700     05  WS-CLOSE-AMOUNT         PIC S9(11)V99.
014800     05  WS-GL-CTR               PIC 9(05)   VALUE 0      COMP.
014900     05  WS-GL-MISMATCH-CTR      PIC 9(05)   VALUE 0      COMP.
015000     05  WS-CUS-CTR              PIC 9(05)   VALUE 0      COMP.
015100     05  WS-CUS-MISMATCH-CTR     PIC 9(05)   VALUE 0      COMP.
015200     05  WS-SUP-CTR              PIC 9(05)   VALUE 0      COMP.
015300     05  WS-SUP-MISMATCH-CTR     PIC 9(05)   VALUE 0      COMP.
015400     05  WS-TOTAL-MISMATCH-CTR   PIC 9(05)   VALUE 0      COMP.
015500
015600* WS-SUMMARY-COUNT-EDIT IS USED TO DRESS UP ANY COUNTER FOR A      *
015700* SUMMARY LINE WITHOUT HAVING TO CARRY A SEPARATE EDITED FIELD     *
015800* FOR EACH CATEGORY.                                                *
015900 01  WS-SUMMARY-COUNT-EDIT       PIC ZZZZ9.
016000 01  WS-MISMATCH-COUNT-EDIT      PIC ZZZZ9.
016100
016200* WS-SUM-TEXT-WORK BUILDS THE CATEGORY SUMMARY TEXT A PIECE AT A  *
016300* TIME, THEN MOVES AS ONE GROUP INTO O-SUM-TEXT - THIS SHOP HAS    *
016400* NO STRING VERB IN ANY PROGRAM IN THE SUITE.                      *
016500 01  WS-SUM-TEXT-WORK.
016600     05  WST-ALL-LIT             PIC X(04).
016700     05  WST-COUNT               PIC ZZZZ9.
016800     05  WST-LABEL               PIC X(21).
016900
017000 01  CURRENT-DATE-ACCEPT.
017100     05  CD-YY                   PIC 99.
017200     05  CD-MM                   PIC 99.
017300     05  CD-DD                   PIC 99.
017400
017450* WS-CENTURY-YEAR BUILDS THE 4-DIGIT REPORT YEAR FROM A HARD-   *
017460* CODED CENTURY DIGIT PAIR AND THE 2-DIGIT ACCEPT FROM DATE     *
017470* YEAR - NO STRING VERB, NO INTRINSIC FUNCTION.                  *
017500 01  WS-CENTURY-YEAR.
017510     05  WS-CENTURY              PIC 99      VALUE 20.
017520     05  WS-YY-PART              PIC 99.
017530 01  WS-CENTURY-YEAR-WHOLE REDEFINES WS-CENTURY-YEAR
017540     PIC 9(4).
017600
017900 01  COMPANY-TITLE.
018700     05  FILLER                  PIC X(6)    VALUE 'DATE: '.
018800     05  O-MM                    PIC 99.
018900     05  FILLER                  PIC X       VALUE '/'.
019000     05  O-DD                    PIC 99.
019100     05  FILLER                  PIC X       VALUE '/'.
019200     05  O-YY                    PIC 9(4).
019300     05  FILLER                  PIC X(25)   VALUE ' '.
019400     05  FILLER                  PIC X(38)   VALUE
019500         'SAF-T BALANCE-SIDE CHECK REPORT'.
019600     05  FILLER                  PIC X(25)   VALUE ' '.
019700     05  FILLER                  PIC X(6)    VALUE 'PAGE: '.
019800     05  O-PCTR                  PIC Z9.
019900
020000 01  BLANK-LINE.
020100     05  FILLER                  PIC X(132)  VALUE ' '.
020200
020300* CATEGORY-HEADING-LINE IS REUSED FOR ALL THREE CATEGORIES - THE   *
020400* CALLING PARAGRAPH LOADS O-CATEGORY-NAME BEFORE THE WRITE.         *
020500 01  CATEGORY-HEADING-LINE.
020600     05  FILLER                  PIC X(20)   VALUE 'CATEGORY: '.
020700     05  O-CATEGORY-NAME         PIC X(20).
020800     05  FILLER                  PIC X(92)   VALUE ' '.
020900
021000* MISMATCH-DETAIL-LINE - ONE LINE PER MISMATCH, ANY CATEGORY.      *
021100* FORMAT:  ID : OPENING DR|CR  VALUE  -> CLOSING DR|CR  VALUE      *
021200 01  MISMATCH-DETAIL-LINE.
021300     05  FILLER                  PIC X(04)   VALUE ' '.
021400     05  O-REC-ID                PIC X(20).
021500     05  FILLER                  PIC X(03)   VALUE ' : '.
021600     05  FILLER                  PIC X(08)   VALUE 'OPENING '.
021700     05  O-OPEN-SIDE              PIC XX.
021800     05  FILLER                  PIC X(02)   VALUE '  '.
021900     05  O-OPEN-AMOUNT            PIC -9(11).99.
022000     05  FILLER                  PIC X(04)   VALUE ' -> '.
022100     05  FILLER                  PIC X(08)   VALUE 'CLOSING '.
022200     05  O-CLOSE-SIDE             PIC XX.
022300     05  FILLER                  PIC X(02)   VALUE '  '.
022400     05  O-CLOSE-AMOUNT           PIC -9(11).99.
022500     05  FILLER                  PIC X(39)   VALUE ' '.
022600
022700* CATEGORY-SUMMARY-LINE - ALL nnn OK, OR THE MISMATCH COUNT.       *
022800 01  CATEGORY-SUMMARY-LINE.
022900     05  FILLER                  PIC X(04)   VALUE ' '.
023000     05  O-SUM-CATEGORY          PIC X(15).
023100     05  FILLER                  PIC X(02)   VALUE ': '.
023200     05  O-SUM-TEXT              PIC X(30).
023300     05  FILLER                  PIC X(81)   VALUE ' '.
023400
023500* WS-GL-ID-WHOLE / WS-PARTY-ID-WHOLE ARE QUICK FIRST-CHARACTER    *
023600* BLANK TESTS, SAME IDIOM COBLSC08 USES ON ADDR-QUICK-CHECK, SO A  *
023700* SPACE-FILLED LEFTOVER SLOT IN A MASTER WORK FILE IS SKIPPED      *
023800* RATHER THAN REPORTED AS A FALSE MISMATCH.                        *
023900 01  WS-GL-ID-WORK.
024000     05  WS-GL-ID-FIRST          PIC X(01).
024100     05  FILLER                  PIC X(19).
024200 01  WS-GL-ID-WHOLE REDEFINES WS-GL-ID-WORK
024300     PIC X(20).
024400
024500 01  WS-PARTY-ID-WORK.
024600     05  WS-PARTY-ID-FIRST       PIC X(01).
024700     05  FILLER                  PIC X(19).
024800 01  WS-PARTY-ID-WHOLE REDEFINES WS-PARTY-ID-WORK
024900     PIC X(20).
025000
025100 01  FINAL-SUMMARY-LINE.
025200     05  FILLER                  PIC X(04)   VALUE ' '.
025300     05  O-FINAL-TEXT            PIC X(40).
025400     05  FINAL-COUNT-OVERLAY REDEFINES O-FINAL-TEXT.
025500         10  FILLER              PIC X(19).
025600         10  FCO-COUNT           PIC ZZZZ9.
025700         10  FILLER              PIC X(16).
025800     05  FILLER                  PIC X(88)   VALUE ' '.
025900
026000 PROCEDURE DIVISION.
026100 0000-COBLSC11.
026200     PERFORM 1000-INIT.
026300     PERFORM 2000-CHECK-GL.
026400     PERFORM 3000-CHECK-CUSTOMERS.
026500     PERFORM 4000-CHECK-SUPPLIERS.
026600     PERFORM 5000-SUMMARY.
026700     CLOSE GL-MASTER-WORK-IN.
026800     CLOSE CUSTOMER-MASTER-WORK-IN.
026900     CLOSE SUPPLIER-MASTER-WORK-IN.
027000     CLOSE PRTOUT.
027100     STOP RUN.
027200
027300* 1000-INIT OPENS EVERYTHING AND WRITES THE REPORT TITLE LINE.    *
027400 1000-INIT.
027500     OPEN INPUT GL-MASTER-WORK-IN.
027600     OPEN INPUT CUSTOMER-MASTER-WORK-IN.
027700     OPEN INPUT SUPPLIER-MASTER-WORK-IN.
027800     OPEN OUTPUT PRTOUT.
027900
027950     ACCEPT CURRENT-DATE-ACCEPT FROM DATE.
027960     MOVE CD-MM TO O-MM.
027970     MOVE CD-DD TO O-DD.
027980     MOVE CD-YY TO WS-YY-PART.
027990     MOVE WS-CENTURY-YEAR-WHOLE TO O-YY.
028400     ADD 1 TO C-PCTR.
028500     MOVE C-PCTR TO O-PCTR.
028600
028700     WRITE PRTLINE FROM COMPANY-TITLE
028800         AFTER ADVANCING PAGE.
028900     WRITE PRTLINE FROM BLANK-LINE
029000         AFTER ADVANCING 2 LINES.
029100
029200* 2000-CHECK-GL RE-DERIVES THE OPENING SIDE AND THE CLOSING SIDE  *
029300* INDEPENDENTLY FOR EACH GL ACCOUNT - CREDIT IF THAT PERIOD'S      *
029400* CREDIT FIELD IS GREATER THAN ZERO, DEBIT OTHERWISE - AND FLAGS   *
029500* THE ACCOUNT WHEN THE TWO SIDES DISAGREE.  COBLSC10'S WRITER      *
029600* RULE WOULD REPORT BOTH PERIODS ON ONE SIDE IN THAT CASE, SO A    *
029700* FLAGGED ACCOUNT IS ONE WHERE THE DECLARATION FILE IS HIDING A    *
029800* REAL BALANCE ON THE OTHER SIDE.                                  *
029900 2000-CHECK-GL.
030000     MOVE SPACE TO CATEGORY-HEADING-LINE.
030100     MOVE 'GL ACCOUNTS' TO O-CATEGORY-NAME.
030200     WRITE PRTLINE FROM CATEGORY-HEADING-LINE
030300         AFTER ADVANCING 1 LINE.
030400
030500     PERFORM 9100-READ-GL.
030600     PERFORM 2100-GL-PASS
030700         UNTIL MORE-GL-RECS = 'NO'.
030800
030900     WRITE PRTLINE FROM BLANK-LINE
031000         AFTER ADVANCING 1 LINE.
031100
031200 2100-GL-PASS.
031300     MOVE GM-ACCOUNT-ID TO WS-GL-ID-WHOLE.
031400     IF WS-GL-ID-FIRST = SPACE
031500         GO TO 2190-GL-PASS-EXIT.
031600
031700     ADD 1 TO WS-GL-CTR.
031800
031900     IF GM-OPENING-CREDIT > 0
032000         MOVE 'CR' TO WS-OPEN-SIDE
032100         MOVE GM-OPENING-CREDIT TO WS-OPEN-AMOUNT
032200     ELSE
032300         MOVE 'DR' TO WS-OPEN-SIDE
032400         MOVE GM-OPENING-DEBIT TO WS-OPEN-AMOUNT.
032500
032600     IF GM-CLOSING-CREDIT > 0
032700         MOVE 'CR' TO WS-CLOSE-SIDE
032800         MOVE GM-CLOSING-CREDIT TO WS-CLOSE-AMOUNT
032900     ELSE
033000         MOVE 'DR' TO WS-CLOSE-SIDE
033100         MOVE GM-CLOSING-DEBIT TO WS-CLOSE-AMOUNT.
033200
033300     MOVE GM-ACCOUNT-ID TO O-REC-ID.
033400     IF WS-OPEN-SIDE NOT = WS-CLOSE-SIDE
033500         ADD 1 TO WS-GL-MISMATCH-CTR
033600         PERFORM 8000-WRITE-MISMATCH-LINE.
033700
033800 2190-GL-PASS-EXIT.
033900     PERFORM 9100-READ-GL.
034000
034100* 3000-CHECK-CUSTOMERS USES THE SAME DEBIT-PREFERRED RULE COBLSC10 *
034200* USES WHEN IT CHOOSES THE CUSTOMER SIDE (OPENING-DEBIT >=         *
034300* OPENING-CREDIT, AND SEPARATELY CLOSING-DEBIT >= CLOSING-CREDIT), *
034400* APPLIED HERE TO EACH PERIOD ON ITS OWN.                           *
034500 3000-CHECK-CUSTOMERS.
034600     MOVE SPACE TO CATEGORY-HEADING-LINE.
034700     MOVE 'CUSTOMERS' TO O-CATEGORY-NAME.
034800     WRITE PRTLINE FROM CATEGORY-HEADING-LINE
034900         AFTER ADVANCING 1 LINE.
035000
035100     PERFORM 9200-READ-CUS.
035200     PERFORM 3100-CUS-PASS
035300         UNTIL MORE-CUS-RECS = 'NO'.
035400
035500     WRITE PRTLINE FROM BLANK-LINE
035600         AFTER ADVANCING 1 LINE.
035700
035800 3100-CUS-PASS.
035900     MOVE CM-CUSTOMER-ID TO WS-PARTY-ID-WHOLE.
036000     IF WS-PARTY-ID-FIRST = SPACE
036100         GO TO 3190-CUS-PASS-EXIT.
036200
036300     ADD 1 TO WS-CUS-CTR.
036400
036500     IF CM-OPENING-DEBIT >= CM-OPENING-CREDIT
036600         MOVE 'DR' TO WS-OPEN-SIDE
036700         MOVE CM-OPENING-DEBIT TO WS-OPEN-AMOUNT
036800     ELSE
036900         MOVE 'CR' TO WS-OPEN-SIDE
037000         MOVE CM-OPENING-CREDIT TO WS-OPEN-AMOUNT.
037100
037200     IF CM-CLOSING-DEBIT >= CM-CLOSING-CREDIT
037300         MOVE 'DR' TO WS-CLOSE-SIDE
037400         MOVE CM-CLOSING-DEBIT TO WS-CLOSE-AMOUNT
037500     ELSE
037600         MOVE 'CR' TO WS-CLOSE-SIDE
037700         MOVE CM-CLOSING-CREDIT TO WS-CLOSE-AMOUNT.
037800
037900     MOVE CM-CUSTOMER-ID TO O-REC-ID.
038000     IF WS-OPEN-SIDE NOT = WS-CLOSE-SIDE
038100         ADD 1 TO WS-CUS-MISMATCH-CTR
038200         PERFORM 8000-WRITE-MISMATCH-LINE.
038300
038400 3190-CUS-PASS-EXIT.
038500     PERFORM 9200-READ-CUS.
038600
038700* 4000-CHECK-SUPPLIERS MIRRORS 3000-CHECK-CUSTOMERS BUT PREFERS    *
038800* THE CREDIT SIDE, MATCHING COBLSC10'S SUPPLIER WRITER RULE AS     *
038900* CORRECTED BY CR-2102.                                             *
039000 4000-CHECK-SUPPLIERS.
039100     MOVE SPACE TO CATEGORY-HEADING-LINE.
039200     MOVE 'SUPPLIERS' TO O-CATEGORY-NAME.
039300     WRITE PRTLINE FROM CATEGORY-HEADING-LINE
039400         AFTER ADVANCING 1 LINE.
039500
039600     PERFORM 9300-READ-SUP.
039700     PERFORM 4100-SUP-PASS
039800         UNTIL MORE-SUP-RECS = 'NO'.
039900
040000     WRITE PRTLINE FROM BLANK-LINE
040100         AFTER ADVANCING 1 LINE.
040200
040300 4100-SUP-PASS.
040400     MOVE SM-SUPPLIER-ID TO WS-PARTY-ID-WHOLE.
040500     IF WS-PARTY-ID-FIRST = SPACE
040600         GO TO 4190-SUP-PASS-EXIT.
040700
040800     ADD 1 TO WS-SUP-CTR.
040900
041000     IF SM-OPENING-CREDIT >= SM-OPENING-DEBIT
041100         MOVE 'CR' TO WS-OPEN-SIDE
041200         MOVE SM-OPENING-CREDIT TO WS-OPEN-AMOUNT
041300     ELSE
041400         MOVE 'DR' TO WS-OPEN-SIDE
041500         MOVE SM-OPENING-DEBIT TO WS-OPEN-AMOUNT.
041600
041700     IF SM-CLOSING-CREDIT >= SM-CLOSING-DEBIT
041800         MOVE 'CR' TO WS-CLOSE-SIDE
041900         MOVE SM-CLOSING-CREDIT TO WS-CLOSE-AMOUNT
042000     ELSE
042100         MOVE 'DR' TO WS-CLOSE-SIDE
042200         MOVE SM-CLOSING-DEBIT TO WS-CLOSE-AMOUNT.
042300
042400     MOVE SM-SUPPLIER-ID TO O-REC-ID.
042500     IF WS-OPEN-SIDE NOT = WS-CLOSE-SIDE
042600         ADD 1 TO WS-SUP-MISMATCH-CTR
042700         PERFORM 8000-WRITE-MISMATCH-LINE.
042800
042900 4190-SUP-PASS-EXIT.
043000     PERFORM 9300-READ-SUP.
043100
043200* 5000-SUMMARY PRINTS THE THREE CATEGORY SUMMARY LINES AND THE     *
043300* FINAL PASS/FAIL LINE.  A CATEGORY WITH NO MISMATCHES PRINTS      *
043400* 'ALL nnn OK'; OTHERWISE IT PRINTS THE MISMATCH COUNT.             *
043500 5000-SUMMARY.
043600     MOVE SPACE TO CATEGORY-SUMMARY-LINE.
043700     MOVE 'GL ACCOUNTS' TO O-SUM-CATEGORY.
043800     IF WS-GL-MISMATCH-CTR = 0
043900         MOVE 'ALL ' TO WST-ALL-LIT
044000         MOVE WS-GL-CTR TO WST-COUNT
044100         MOVE ' OK' TO WST-LABEL
044200     ELSE
044300         MOVE SPACE TO WST-ALL-LIT
044400         MOVE WS-GL-MISMATCH-CTR TO WST-COUNT
044500         MOVE ' MISMATCH(ES)' TO WST-LABEL.
044600     MOVE WS-SUM-TEXT-WORK TO O-SUM-TEXT.
044700     WRITE PRTLINE FROM CATEGORY-SUMMARY-LINE
044800         AFTER ADVANCING 1 LINE.
044900
045000     MOVE SPACE TO CATEGORY-SUMMARY-LINE.
045100     MOVE 'CUSTOMERS' TO O-SUM-CATEGORY.
045200     IF WS-CUS-MISMATCH-CTR = 0
045300         MOVE 'ALL ' TO WST-ALL-LIT
045400         MOVE WS-CUS-CTR TO WST-COUNT
045500         MOVE ' OK' TO WST-LABEL
045600     ELSE
045700         MOVE SPACE TO WST-ALL-LIT
045800         MOVE WS-CUS-MISMATCH-CTR TO WST-COUNT
045900         MOVE ' MISMATCH(ES)' TO WST-LABEL.
046000     MOVE WS-SUM-TEXT-WORK TO O-SUM-TEXT.
046100     WRITE PRTLINE FROM CATEGORY-SUMMARY-LINE
046200         AFTER ADVANCING 1 LINE.
046300
046400     MOVE SPACE TO CATEGORY-SUMMARY-LINE.
046500     MOVE 'SUPPLIERS' TO O-SUM-CATEGORY.
046600     IF WS-SUP-MISMATCH-CTR = 0
046700         MOVE 'ALL ' TO WST-ALL-LIT
046800         MOVE WS-SUP-CTR TO WST-COUNT
046900         MOVE ' OK' TO WST-LABEL
047000     ELSE
047100         MOVE SPACE TO WST-ALL-LIT
047200         MOVE WS-SUP-MISMATCH-CTR TO WST-COUNT
047300         MOVE ' MISMATCH(ES)' TO WST-LABEL.
047400     MOVE WS-SUM-TEXT-WORK TO O-SUM-TEXT.
047500     WRITE PRTLINE FROM CATEGORY-SUMMARY-LINE
047600         AFTER ADVANCING 1 LINE.
047700
047800     ADD WS-GL-MISMATCH-CTR  TO WS-TOTAL-MISMATCH-CTR.
047900     ADD WS-CUS-MISMATCH-CTR TO WS-TOTAL-MISMATCH-CTR.
048000     ADD WS-SUP-MISMATCH-CTR TO WS-TOTAL-MISMATCH-CTR.
048100
048200     MOVE SPACE TO FINAL-SUMMARY-LINE.
048300     IF WS-TOTAL-MISMATCH-CTR = 0
048400         MOVE 'ALL CHECKS PASSED' TO O-FINAL-TEXT
048500     ELSE
048600         MOVE WS-TOTAL-MISMATCH-CTR TO WS-MISMATCH-COUNT-EDIT
048700         MOVE 'TOTAL MISMATCHES: ' TO O-FINAL-TEXT.
048800     IF WS-TOTAL-MISMATCH-CTR NOT = 0
048900         PERFORM 5100-APPEND-TOTAL-COUNT.
049000
049100     WRITE PRTLINE FROM BLANK-LINE
049200         AFTER ADVANCING 1 LINE.
049300     WRITE PRTLINE FROM FINAL-SUMMARY-LINE
049400         AFTER ADVANCING 1 LINE.
049500
049600* 5100-APPEND-TOTAL-COUNT PUTS THE MISMATCH COUNT AFTER THE FIXED  *
049700* 'TOTAL MISMATCHES: ' TEXT ALREADY MOVED INTO O-FINAL-TEXT - A    *
049800* GROUP-LEVEL REDEFINE OF THE SAME FIELD, NOT A STRING VERB.       *
049900 5100-APPEND-TOTAL-COUNT.
050000     MOVE WS-MISMATCH-COUNT-EDIT TO FCO-COUNT.
050100
050200* 8000-WRITE-MISMATCH-LINE IS SHARED BY ALL THREE CATEGORIES - THE *
050300* CALLING PARAGRAPH LOADS O-REC-ID, WS-OPEN-SIDE/AMOUNT AND         *
050400* WS-CLOSE-SIDE/AMOUNT BEFORE PERFORMING IT.                        *
050500 8000-WRITE-MISMATCH-LINE.
050600     MOVE WS-OPEN-SIDE TO O-OPEN-SIDE.
050700     MOVE WS-OPEN-AMOUNT TO O-OPEN-AMOUNT.
050800     MOVE WS-CLOSE-SIDE TO O-CLOSE-SIDE.
050900     MOVE WS-CLOSE-AMOUNT TO O-CLOSE-AMOUNT.
051000     WRITE PRTLINE FROM MISMATCH-DETAIL-LINE
051100         AFTER ADVANCING 1 LINE.
051200
051300 9100-READ-GL.
051400     READ GL-MASTER-WORK-IN
051500         AT END
051600             MOVE 'NO' TO MORE-GL-RECS.
051700
051800 9200-READ-CUS.
051900     READ CUSTOMER-MASTER-WORK-IN
052000         AT END
052100             MOVE 'NO' TO MORE-CUS-RECS.
052200
052300 9300-READ-SUP.
052400     READ SUPPLIER-MASTER-WORK-IN
052500         AT END
052600             MOVE 'NO' TO MORE-SUP-RECS.
