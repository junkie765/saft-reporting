000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    COBLSC08.
000300 AUTHOR.        P. VASILEV.
000400 INSTALLATION.  BALKAN DATA SYSTEMS EOOD.
000500 DATE-WRITTEN.  06/02/94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                       C H A N G E   L O G                     *
001000*----------------------------------------------------------------*
001100* DATE      BY  REQUEST   DESCRIPTION                            *
001200* 06/02/94  PV  CR-0002   ORIGINAL PROGRAM.  BUILDS THE FOUR     *
001300*                         SAF-T MASTER LISTS (GL, CUSTOMER,      *
001400*                         SUPPLIER, PRODUCT) WITH BALANCES.      *
001500* 08/11/94  PV  CR-0019   GL MASTER IS NOW INSERTION-SORTED BY   *
001600*                         THE EXTERNAL ACCOUNT ID AS EACH CHART  *
001700*                         RECORD IS READ, NOT SORTED AFTERWARD.  *
001800* 02/27/95  PV  CR-0077   SUPPLIER MASTER SORTED BY COMPANY NAME *
001900*                         INSTEAD OF INTERNAL ID PER NRA FORMAT. *
002000* 10/03/96  KD  CR-0255   PRODUCT PASS-THROUGH CONSTANTS ADDED   *
002100*                         (GOODS/SERVICES ID, UOM, TAX CODE).    *
002200* 01/14/99  KD  CR-1988   YEAR 2000 - NO DATE FIELDS CARRIED IN  *
002300*                         THIS PROGRAM, VERIFIED FOR Y2K.  LOG   *
002400*                         ENTRY MADE FOR AUDIT TRAIL ONLY.       *
002500* 04/19/00  NG  CR-2055   CUSTOMER ID NOW FALLS BACK TO INTERNAL *
002600*                         ACCOUNT ID WHEN ACCOUNT NUMBER BLANK.  *
002610* 01/15/02  KD  CR-2244   GL-TYPE WIDENED 19 TO 20, ACC-WEBSITE  *
002620*                         WIDENED 39 TO 40 TO MATCH COBLSC07'S   *
002630*                         CORRECTED COPY OF THE SAME RECORD.     *
002700******************************************************************
002800* THIS PROGRAM IS STEP 2 OF THE SAF-T MONTHLY DECLARATION RUN.   *
002900* IT PICKS UP THE BALANCE WORK FILE BUILT BY COBLSC07 AND        *
003000* ATTACHES THE CALCULATED OPENING/CLOSING BALANCES TO THE GL,    *
003100* CUSTOMER AND SUPPLIER MASTER RECORDS, THEN PASSES THE PRODUCT  *
003200* MASTER THROUGH WITH THE FIXED SAF-T CONSTANTS.  OUTPUT IS FOUR *
003300* WORK FILES PICKED UP BY COBLSC10, THE AUDIT-FILE WRITER.       *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS DIGIT-CHARS    IS '0' THRU '9'
004000     UPSI-0 ON STATUS IS RERUN-FROM-CHECKPOINT
004100           OFF STATUS IS NORMAL-START.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT GL-MASTER-IN
004700         ASSIGN TO GLACCTS
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900
005000     SELECT ACCOUNT-MASTER-IN
005100         ASSIGN TO ACCOUNTS
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300
005400     SELECT PRODUCT-MASTER-IN
005500         ASSIGN TO PRODUCTS
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800     SELECT BAL-WORK-IN
005900         ASSIGN TO WBALWRK
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100
006200     SELECT GL-MASTER-OUT
006300         ASSIGN TO WGLMST
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500
006600     SELECT CUSTOMER-MASTER-OUT
006700         ASSIGN TO WCUSMST
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900
007000     SELECT SUPPLIER-MASTER-OUT
007100         ASSIGN TO WSUPMST
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300
007400     SELECT PRODUCT-MASTER-OUT
007500         ASSIGN TO WPRDMST
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 FD  GL-MASTER-IN
008200     LABEL RECORD IS STANDARD
008300     DATA RECORD IS GL-ACCT-REC
008400     RECORD CONTAINS 89 CHARACTERS.
008500
008600 01  GL-ACCT-REC.
008700     05  GL-ID                   PIC X(18).
008800     05  GL-REPORTING-CODE       PIC X(10).
008900     05  GL-NAME                 PIC X(40).
009000     05  GL-TYPE                 PIC X(20).
009100     05  FILLER                  PIC X(01).
009200
009300 FD  ACCOUNT-MASTER-IN
009400     LABEL RECORD IS STANDARD
009500     DATA RECORD IS ACCOUNT-REC
009600     RECORD CONTAINS 341 CHARACTERS.
009700
009800 01  ACCOUNT-REC.
009900     05  ACC-ID                  PIC X(18).
010000     05  ACC-RECORD-TYPE         PIC X(30).
010100         88  ACC-IS-CUSTOMER         VALUE 'Standard'.
010200         88  ACC-IS-SUPPLIER         VALUE
010300                                 'Supplier Data Management'.
010400     05  ACC-NUMBER              PIC X(20).
010500     05  ACC-TAX-ID              PIC X(15).
010600     05  ACC-NAME                PIC X(60).
010700     05  ACC-PHONE               PIC X(20).
010800     05  ACC-FAX                 PIC X(20).
010900     05  ACC-EMAIL               PIC X(40).
011000     05  ACC-WEBSITE             PIC X(40).
011100     05  FILLER                  PIC X(01).
011200     05  ACC-STREET              PIC X(40).
011300     05  ACC-CITY                PIC X(25).
011400     05  ACC-POSTAL-CODE         PIC X(10).
011500     05  ACC-COUNTRY             PIC X(02).
011600
011700 FD  PRODUCT-MASTER-IN
011800     LABEL RECORD IS STANDARD
011900     DATA RECORD IS PRODUCT-REC
012000     RECORD CONTAINS 81 CHARACTERS.
012100
012200 01  PRODUCT-REC.
012300     05  PRD-CODE                PIC X(20).
012400     05  PRD-FAMILY              PIC X(20).
012500     05  PRD-NAME                PIC X(40).
012600     05  FILLER                  PIC X(01).
012700
012800* BALANCE WORK FILE FROM COBLSC07.  WRITTEN IN THREE GROUPS,   *
012900* EACH GROUP ALREADY ASCENDING BY WB-ACCOUNT-ID BECAUSE THE    *
013000* SOURCE TABLES IN COBLSC07 WERE SORTED BEFORE THAT PROGRAM    *
013100* WROTE THEM OUT - NO RE-SORT IS NEEDED HERE.                  *
013200 FD  BAL-WORK-IN
013300     LABEL RECORD IS OMITTED
013400     DATA RECORD IS WBALWRK-REC
013500     RECORD CONTAINS 82 CHARACTERS.
013600
013700 01  WBALWRK-REC.
013800     05  WB-REC-TYPE             PIC X(01).
013900     05  WB-ACCOUNT-ID           PIC X(20).
014000     05  WB-OPENING-DEBIT        PIC S9(11)V99.
014100     05  WB-OPENING-CREDIT       PIC S9(11)V99.
014200     05  WB-CLOSING-DEBIT        PIC S9(11)V99.
014300     05  WB-CLOSING-CREDIT       PIC S9(11)V99.
014400     05  FILLER                  PIC X(09).
014500
014600 FD  GL-MASTER-OUT
014700     LABEL RECORD IS OMITTED
014800     DATA RECORD IS WGLMST-REC
014900     RECORD CONTAINS 121 CHARACTERS.
015000
015100 01  WGLMST-REC.
015200     05  GM-ACCOUNT-ID           PIC X(20).
015300     05  GM-NAME                 PIC X(40).
015400     05  GM-OPENING-DEBIT        PIC S9(11)V99.
015500     05  GM-OPENING-CREDIT       PIC S9(11)V99.
015600     05  GM-CLOSING-DEBIT        PIC S9(11)V99.
015700     05  GM-CLOSING-CREDIT       PIC S9(11)V99.
015800     05  FILLER                  PIC X(09).
015900
016000 FD  CUSTOMER-MASTER-OUT
016100     LABEL RECORD IS OMITTED
016200     DATA RECORD IS WCUSMST-REC
016300     RECORD CONTAINS 228 CHARACTERS.
016400
016500 01  WCUSMST-REC.
016600     05  CM-CUSTOMER-ID          PIC X(20).
016700     05  CM-NAME                 PIC X(60).
016800     05  CM-TAX-ID               PIC X(15).
016900     05  CM-STREET               PIC X(40).
017000     05  CM-CITY                 PIC X(25).
017100     05  CM-POSTAL-CODE          PIC X(10).
017200     05  CM-COUNTRY              PIC X(02).
017300     05  CM-OPENING-DEBIT        PIC S9(11)V99.
017400     05  CM-OPENING-CREDIT       PIC S9(11)V99.
017500     05  CM-CLOSING-DEBIT        PIC S9(11)V99.
017600     05  CM-CLOSING-CREDIT       PIC S9(11)V99.
017700     05  FILLER                  PIC X(04).
017800
017900 FD  SUPPLIER-MASTER-OUT
018000     LABEL RECORD IS OMITTED
018100     DATA RECORD IS WSUPMST-REC
018200     RECORD CONTAINS 228 CHARACTERS.
018300
018400 01  WSUPMST-REC.
018500     05  SM-SUPPLIER-ID          PIC X(20).
018600     05  SM-NAME                 PIC X(60).
018700     05  SM-TAX-ID               PIC X(15).
018800     05  SM-STREET               PIC X(40).
018900     05  SM-CITY                 PIC X(25).
019000     05  SM-POSTAL-CODE          PIC X(10).
019100     05  SM-COUNTRY              PIC X(02).
019200     05  SM-OPENING-DEBIT        PIC S9(11)V99.
019300     05  SM-OPENING-CREDIT       PIC S9(11)V99.
019400     05  SM-CLOSING-DEBIT        PIC S9(11)V99.
019500     05  SM-CLOSING-CREDIT       PIC S9(11)V99.
019600     05  FILLER                  PIC X(04).
019700
019800 FD  PRODUCT-MASTER-OUT
019900     LABEL RECORD IS OMITTED
020000     DATA RECORD IS WPRDMST-REC
020100     RECORD CONTAINS 104 CHARACTERS.
020200
020300 01  WPRDMST-REC.
020400     05  PM-PRODUCT-CODE         PIC X(20).
020500     05  PM-FAMILY               PIC X(20).
020600     05  PM-NAME                 PIC X(40).
020700     05  PM-GOODS-SVC-ID         PIC X(02).
020800     05  PM-COMMODITY-CODE       PIC X(01).
020900     05  PM-UOM-BASE             PIC X(03).
021000     05  PM-UOM-STANDARD         PIC X(04).
021100     05  PM-CONV-FACTOR          PIC X(01).
021200     05  PM-TAX-TYPE             PIC X(03).
021300     05  PM-TAX-CODE             PIC X(06).
021400     05  FILLER                  PIC X(04).
021500
021600 WORKING-STORAGE SECTION.
021700
021800 77  WS-EOJ-SWITCH               PIC X(03)     VALUE 'NO '.
021900 77  WS-RECS-WRITTEN             PIC 9(6) COMP VALUE 0.
022000
022100 01  WORK-AREA.
022200     05  MORE-ACC-RECS           PIC X(03)     VALUE 'YES'.
022300     05  GLB-CTR                 PIC 9(4) COMP VALUE 0.
022400     05  CUB-CTR                 PIC 9(4) COMP VALUE 0.
022500     05  SUB-CTR                 PIC 9(4) COMP VALUE 0.
022600     05  GM-TABLE-CTR            PIC 9(4) COMP VALUE 0.
022700     05  SM-TABLE-CTR            PIC 9(4) COMP VALUE 0.
022800     05  GLB-IDX-W               PIC 9(4) COMP VALUE 0.
022900     05  WS-SCAN-POS             PIC 9(4) COMP VALUE 0.
023000     05  WS-SLOT-FOUND           PIC X(03)     VALUE 'NO '.
023100     05  GL-WRITTEN-CTR          PIC 9(6) COMP VALUE 0.
023200     05  CUST-WRITTEN-CTR        PIC 9(6) COMP VALUE 0.
023300     05  SUPP-WRITTEN-CTR        PIC 9(6) COMP VALUE 0.
023400     05  PROD-WRITTEN-CTR        PIC 9(6) COMP VALUE 0.
023500
023600 01  WS-DERIVED-KEY.
023700     05  WS-DERIVED-ID           PIC X(40).
023800
023900* QUICK-BLANK-TEST VIEW OF A DERIVED KEY - USED TO CATCH A GL  *
024000* CHART RECORD WITH BOTH REPORTING CODE AND NAME BLANK.        *
024100 01  DERIVED-KEY-CHECK REDEFINES WS-DERIVED-KEY.
024200     05  DK-FIRST-CHAR           PIC X(01).
024300     05  FILLER                  PIC X(39).
024400
024500 01  WS-BAL-HOLD.
024600     05  WS-BAL-OPEN-DEBIT       PIC S9(11)V99.
024700     05  WS-BAL-OPEN-CREDIT      PIC S9(11)V99.
024800     05  WS-BAL-CLOSE-DEBIT      PIC S9(11)V99.
024900     05  WS-BAL-CLOSE-CREDIT     PIC S9(11)V99.
025000
025100* BILLING-ADDRESS QUICK VIEW - ONE SINGLE-FIELD TEST INSTEAD   *
025200* OF FOUR, FOR THE "ADDRESS NOT SUPPLIED" BRANCH.              *
025300 01  ADDR-QUICK-CHECK.
025400     05  AQ-STREET               PIC X(40).
025500     05  AQ-CITY                 PIC X(25).
025600     05  AQ-POSTAL               PIC X(10).
025700     05  AQ-COUNTRY              PIC X(02).
025800 01  ADDR-QUICK-WHOLE REDEFINES ADDR-QUICK-CHECK
025900                                 PIC X(77).
026000
026050* PRODUCT PASS-THROUGH BLANK-ROW TEST - ONE FIELD INSTEAD OF    *
026060* THREE, TO CATCH A PRODUCT MASTER ROW WITH NOTHING ON IT.      *
026070 01  PRD-QUICK-CHECK.
026080     05  PQ-CODE                 PIC X(20).
026090     05  PQ-FAMILY               PIC X(20).
026100     05  PQ-NAME                 PIC X(40).
026110 01  PRD-QUICK-WHOLE REDEFINES PRD-QUICK-CHECK
026120                                 PIC X(80).
026130
026140* CUSTOMER/SUPPLIER ID FALLBACK - ACCOUNT NUMBER ELSE INTERNAL *
026200* ID (CR-2055).                                                *
026300 01  WS-ID-FALLBACK.
026400     05  WS-FALLBACK-ID          PIC X(20).
026500
026600* GL BALANCE LOOKUP TABLE - LOADED FROM THE 'G' GROUP OF       *
026700* WBALWRK, KEYED BY THE ORIGINAL INTERNAL GL-ID.               *
026800 01  GLB-TABLE.
026900     05  GLB-ENTRY OCCURS 500 TIMES
027000             ASCENDING KEY IS GB-ID
027100             INDEXED BY GLB-IDX.
027200         10  GB-ID                   PIC X(20).
027300         10  GB-OPENING-DEBIT        PIC S9(11)V99.
027400         10  GB-OPENING-CREDIT       PIC S9(11)V99.
027500         10  GB-CLOSING-DEBIT        PIC S9(11)V99.
027600         10  GB-CLOSING-CREDIT       PIC S9(11)V99.
027700
027800* CUSTOMER BALANCE LOOKUP TABLE - LOADED FROM THE 'C' GROUP.   *
027900 01  CUB-TABLE.
028000     05  CUB-ENTRY OCCURS 2000 TIMES
028100             ASCENDING KEY IS CB-ID
028200             INDEXED BY CUB-IDX.
028300         10  CB-ID                   PIC X(20).
028400         10  CB-OPENING-DEBIT        PIC S9(11)V99.
028500         10  CB-OPENING-CREDIT       PIC S9(11)V99.
028600         10  CB-CLOSING-DEBIT        PIC S9(11)V99.
028700         10  CB-CLOSING-CREDIT       PIC S9(11)V99.
028800
028900* SUPPLIER (401-FILTERED) BALANCE LOOKUP TABLE - 'S' GROUP.    *
029000 01  SUB-TABLE.
029100     05  SUB-ENTRY OCCURS 2000 TIMES
029200             ASCENDING KEY IS SB-ID
029300             INDEXED BY SUB-IDX.
029400         10  SB-ID                   PIC X(20).
029500         10  SB-OPENING-DEBIT        PIC S9(11)V99.
029600         10  SB-OPENING-CREDIT       PIC S9(11)V99.
029700         10  SB-CLOSING-DEBIT        PIC S9(11)V99.
029800         10  SB-CLOSING-CREDIT       PIC S9(11)V99.
029900
030000* GL MASTER OUTPUT TABLE - BUILT BY INSERTION SORT ON THE      *
030100* EXTERNAL/DERIVED ACCOUNT ID AS EACH CHART RECORD IS READ.    *
030200 01  GM-TABLE.
030300     05  GM-TABLE-ENTRY OCCURS 500 TIMES
030400             INDEXED BY GM-IDX.
030500         10  GM-SORT-ID              PIC X(40).
030600         10  GM-HOLD-NAME            PIC X(40).
030700         10  GM-HOLD-OPEN-DEBIT      PIC S9(11)V99.
030800         10  GM-HOLD-OPEN-CREDIT     PIC S9(11)V99.
030900         10  GM-HOLD-CLOSE-DEBIT     PIC S9(11)V99.
031000         10  GM-HOLD-CLOSE-CREDIT    PIC S9(11)V99.
031100
031200* SUPPLIER MASTER OUTPUT TABLE - BUILT BY INSERTION SORT ON    *
031300* COMPANY NAME (CR-0077).                                      *
031400 01  SM-TABLE.
031500     05  SM-TABLE-ENTRY OCCURS 2000 TIMES
031600             INDEXED BY SM-IDX.
031700         10  SM-SORT-NAME            PIC X(60).
031800         10  SM-HOLD-ID              PIC X(20).
031900         10  SM-HOLD-TAX-ID          PIC X(15).
032000         10  SM-HOLD-STREET          PIC X(40).
032100         10  SM-HOLD-CITY            PIC X(25).
032200         10  SM-HOLD-POSTAL          PIC X(10).
032300         10  SM-HOLD-COUNTRY         PIC X(02).
032400         10  SM-HOLD-OPEN-DEBIT      PIC S9(11)V99.
032500         10  SM-HOLD-OPEN-CREDIT     PIC S9(11)V99.
032600         10  SM-HOLD-CLOSE-DEBIT     PIC S9(11)V99.
032700         10  SM-HOLD-CLOSE-CREDIT    PIC S9(11)V99.
032800
032900 PROCEDURE DIVISION.
033000 0000-COBLSC08.
033100     PERFORM 1000-INIT.
033200     PERFORM 2000-LOAD-BALANCES.
033300     PERFORM 3000-GL-MASTER.
033400     PERFORM 4000-CUSTOMER-MASTER.
033500     PERFORM 5000-SUPPLIER-MASTER.
033600     PERFORM 6000-PRODUCT-MASTER.
033700     PERFORM 9900-CLOSING.
033800     STOP RUN.
033900
034000 1000-INIT.
034100     OPEN INPUT BAL-WORK-IN.
034200     OPEN OUTPUT GL-MASTER-OUT.
034300     OPEN OUTPUT CUSTOMER-MASTER-OUT.
034400     OPEN OUTPUT SUPPLIER-MASTER-OUT.
034500     OPEN OUTPUT PRODUCT-MASTER-OUT.
034600
034700* SPLIT THE BALANCE WORK FILE INTO ITS THREE LOOKUP TABLES BY  *
034800* RECORD TYPE.  THE FILE IS ALREADY ASCENDING WITHIN EACH      *
034900* GROUP SO NO SORT STEP IS NEEDED.                             *
035000 2000-LOAD-BALANCES.
035100     PERFORM 2100-LOAD-ONE-BALANCE THRU 2100-EXIT
035200         UNTIL WS-EOJ-SWITCH = 'YES'.
035300     CLOSE BAL-WORK-IN.
035400
035500 2100-LOAD-ONE-BALANCE.
035600     READ BAL-WORK-IN
035700         AT END
035800             MOVE 'YES' TO WS-EOJ-SWITCH
035900             GO TO 2100-EXIT.
036000     IF WB-REC-TYPE = 'G'
036100         ADD 1 TO GLB-CTR
036200         MOVE WB-ACCOUNT-ID TO GB-ID(GLB-CTR)
036300         MOVE WB-OPENING-DEBIT TO GB-OPENING-DEBIT(GLB-CTR)
036400         MOVE WB-OPENING-CREDIT TO GB-OPENING-CREDIT(GLB-CTR)
036500         MOVE WB-CLOSING-DEBIT TO GB-CLOSING-DEBIT(GLB-CTR)
036600         MOVE WB-CLOSING-CREDIT TO GB-CLOSING-CREDIT(GLB-CTR)
036700         GO TO 2100-EXIT.
036800     IF WB-REC-TYPE = 'C'
036900         ADD 1 TO CUB-CTR
037000         MOVE WB-ACCOUNT-ID TO CB-ID(CUB-CTR)
037100         MOVE WB-OPENING-DEBIT TO CB-OPENING-DEBIT(CUB-CTR)
037200         MOVE WB-OPENING-CREDIT TO CB-OPENING-CREDIT(CUB-CTR)
037300         MOVE WB-CLOSING-DEBIT TO CB-CLOSING-DEBIT(CUB-CTR)
037400         MOVE WB-CLOSING-CREDIT TO CB-CLOSING-CREDIT(CUB-CTR)
037500         GO TO 2100-EXIT.
037600     ADD 1 TO SUB-CTR.
037700     MOVE WB-ACCOUNT-ID TO SB-ID(SUB-CTR).
037800     MOVE WB-OPENING-DEBIT TO SB-OPENING-DEBIT(SUB-CTR).
037900     MOVE WB-OPENING-CREDIT TO SB-OPENING-CREDIT(SUB-CTR).
038000     MOVE WB-CLOSING-DEBIT TO SB-CLOSING-DEBIT(SUB-CTR).
038100     MOVE WB-CLOSING-CREDIT TO SB-CLOSING-CREDIT(SUB-CTR).
038200 2100-EXIT.
038300     EXIT.
038400
038500* GL MASTER - ONE ROW PER CHART RECORD, EXTERNAL ID = REPORTING *
038600* CODE (FALLBACK NAME), SORTED ASCENDING BY THAT ID.            *
038700 3000-GL-MASTER.
038800     OPEN INPUT GL-MASTER-IN.
038900     PERFORM 3100-LOAD-GL-MASTER THRU 3100-EXIT.
039000     CLOSE GL-MASTER-IN.
039100     PERFORM 3900-WRITE-GL-MASTER
039200         VARYING GM-IDX FROM 1 BY 1 UNTIL GM-IDX > GM-TABLE-CTR.
039300
039400 3100-LOAD-GL-MASTER.
039500     READ GL-MASTER-IN
039600         AT END
039700             GO TO 3100-EXIT.
039800     IF GL-REPORTING-CODE NOT = SPACES
039900         MOVE GL-REPORTING-CODE TO WS-DERIVED-ID
040000     ELSE
040100         MOVE GL-NAME TO WS-DERIVED-ID.
040200     IF DK-FIRST-CHAR = SPACE
040300         GO TO 3100-LOAD-GL-MASTER.
040400     PERFORM 3150-LOOKUP-GL-BALANCE.
040500     PERFORM 3200-INSERT-GL-MASTER.
040600     GO TO 3100-LOAD-GL-MASTER.
040700 3100-EXIT.
040800     EXIT.
040900
041000 3150-LOOKUP-GL-BALANCE.
041100     MOVE 0 TO WS-BAL-OPEN-DEBIT WS-BAL-OPEN-CREDIT
041200               WS-BAL-CLOSE-DEBIT WS-BAL-CLOSE-CREDIT.
041300     SET GLB-IDX TO 1.
041400     SEARCH ALL GLB-ENTRY
041500         AT END
041600             NEXT SENTENCE
041700         WHEN GB-ID(GLB-IDX) = GL-ID
041800             MOVE GB-OPENING-DEBIT(GLB-IDX) TO WS-BAL-OPEN-DEBIT
041900             MOVE GB-OPENING-CREDIT(GLB-IDX) TO WS-BAL-OPEN-CREDIT
042000             MOVE GB-CLOSING-DEBIT(GLB-IDX) TO WS-BAL-CLOSE-DEBIT
042100             MOVE GB-CLOSING-CREDIT(GLB-IDX)
042200                 TO WS-BAL-CLOSE-CREDIT.
042300
042400* CLASSIC INSERTION SORT - SHIFT EVERY ENTRY WITH A GREATER    *
042500* KEY DOWN ONE SLOT, THEN DROP THE NEW ENTRY INTO THE GAP.     *
042600 3200-INSERT-GL-MASTER.
042700     ADD 1 TO GM-TABLE-CTR.
042800     MOVE 'NO ' TO WS-SLOT-FOUND.
042900     MOVE GM-TABLE-CTR TO WS-SCAN-POS.
043000     PERFORM 3210-FIND-SLOT THRU 3210-EXIT
043100         UNTIL WS-SLOT-FOUND = 'YES'.
043200     MOVE WS-DERIVED-ID TO GM-SORT-ID(WS-SCAN-POS).
043300     MOVE GL-NAME TO GM-HOLD-NAME(WS-SCAN-POS).
043400     MOVE WS-BAL-OPEN-DEBIT TO GM-HOLD-OPEN-DEBIT(WS-SCAN-POS).
043500     MOVE WS-BAL-OPEN-CREDIT TO GM-HOLD-OPEN-CREDIT(WS-SCAN-POS).
043600     MOVE WS-BAL-CLOSE-DEBIT TO GM-HOLD-CLOSE-DEBIT(WS-SCAN-POS).
043700     MOVE WS-BAL-CLOSE-CREDIT
043800         TO GM-HOLD-CLOSE-CREDIT(WS-SCAN-POS).
043900
044000 3210-FIND-SLOT.
044100     IF WS-SCAN-POS = 1
044200         MOVE 'YES' TO WS-SLOT-FOUND
044300         GO TO 3210-EXIT.
044400     IF GM-SORT-ID(WS-SCAN-POS - 1) > WS-DERIVED-ID
044500         MOVE GM-TABLE-ENTRY(WS-SCAN-POS - 1)
044600             TO GM-TABLE-ENTRY(WS-SCAN-POS)
044700         SUBTRACT 1 FROM WS-SCAN-POS
044800     ELSE
044900         MOVE 'YES' TO WS-SLOT-FOUND.
045000 3210-EXIT.
045100     EXIT.
045200
045300 3900-WRITE-GL-MASTER.
045400     MOVE GM-SORT-ID(GM-IDX) TO GM-ACCOUNT-ID.
045500     MOVE GM-HOLD-NAME(GM-IDX) TO GM-NAME.
045600     MOVE GM-HOLD-OPEN-DEBIT(GM-IDX) TO GM-OPENING-DEBIT.
045700     MOVE GM-HOLD-OPEN-CREDIT(GM-IDX) TO GM-OPENING-CREDIT.
045800     MOVE GM-HOLD-CLOSE-DEBIT(GM-IDX) TO GM-CLOSING-DEBIT.
045900     MOVE GM-HOLD-CLOSE-CREDIT(GM-IDX) TO GM-CLOSING-CREDIT.
046000     WRITE WGLMST-REC.
046100     ADD 1 TO GL-WRITTEN-CTR.
046200
046300* CUSTOMER MASTER - RECORD TYPE 'Standard', OUTPUT ORDER =     *
046400* INPUT ORDER, STREAMED STRAIGHT THROUGH (NO SORT NEEDED).     *
046500 4000-CUSTOMER-MASTER.
046600     MOVE 'YES' TO MORE-ACC-RECS.
046700     OPEN INPUT ACCOUNT-MASTER-IN.
046800     PERFORM 4100-READ-ACCOUNT.
046900     PERFORM 4200-CUSTOMER-PASS THRU 4200-EXIT
047000         UNTIL MORE-ACC-RECS = 'NO '.
047100     CLOSE ACCOUNT-MASTER-IN.
047200
047300 4100-READ-ACCOUNT.
047400     READ ACCOUNT-MASTER-IN
047500         AT END
047600             MOVE 'NO ' TO MORE-ACC-RECS.
047700
047800 4200-CUSTOMER-PASS.
047900     IF NOT ACC-IS-CUSTOMER
048000         GO TO 4200-READ-NEXT.
048100     IF ACC-ID = SPACES
048200         GO TO 4200-READ-NEXT.
048300     PERFORM 4250-LOOKUP-CUST-BALANCE.
048400     PERFORM 4300-WRITE-CUSTOMER.
048500 4200-READ-NEXT.
048600     PERFORM 4100-READ-ACCOUNT.
048700 4200-EXIT.
048800     EXIT.
048900
049000 4250-LOOKUP-CUST-BALANCE.
049100     MOVE 0 TO WS-BAL-OPEN-DEBIT WS-BAL-OPEN-CREDIT
049200               WS-BAL-CLOSE-DEBIT WS-BAL-CLOSE-CREDIT.
049300     SET CUB-IDX TO 1.
049400     SEARCH ALL CUB-ENTRY
049500         AT END
049600             NEXT SENTENCE
049700         WHEN CB-ID(CUB-IDX) = ACC-ID
049800             MOVE CB-OPENING-DEBIT(CUB-IDX) TO WS-BAL-OPEN-DEBIT
049900             MOVE CB-OPENING-CREDIT(CUB-IDX) TO WS-BAL-OPEN-CREDIT
050000             MOVE CB-CLOSING-DEBIT(CUB-IDX) TO WS-BAL-CLOSE-DEBIT
050100             MOVE CB-CLOSING-CREDIT(CUB-IDX)
050200                 TO WS-BAL-CLOSE-CREDIT.
050300
050400 4300-WRITE-CUSTOMER.
050500     IF ACC-NUMBER NOT = SPACES
050600         MOVE ACC-NUMBER TO WS-FALLBACK-ID
050700     ELSE
050800         MOVE ACC-ID TO WS-FALLBACK-ID.
050900     MOVE WS-FALLBACK-ID TO CM-CUSTOMER-ID.
051000     MOVE ACC-NAME TO CM-NAME.
051100     MOVE ACC-TAX-ID TO CM-TAX-ID.
051200     MOVE ACC-STREET TO AQ-STREET.
051300     MOVE ACC-CITY TO AQ-CITY.
051400     MOVE ACC-POSTAL-CODE TO AQ-POSTAL.
051500     MOVE ACC-COUNTRY TO AQ-COUNTRY.
051600     IF ADDR-QUICK-WHOLE = SPACES
051700         MOVE SPACES TO CM-STREET CM-CITY CM-POSTAL-CODE
051800         MOVE 'BG' TO CM-COUNTRY
051900     ELSE
052000         MOVE AQ-STREET TO CM-STREET
052100         MOVE AQ-CITY TO CM-CITY
052200         MOVE AQ-POSTAL TO CM-POSTAL-CODE
052300         IF AQ-COUNTRY = SPACES
052400             MOVE 'BG' TO CM-COUNTRY
052500         ELSE
052600             MOVE AQ-COUNTRY TO CM-COUNTRY.
052700     MOVE WS-BAL-OPEN-DEBIT TO CM-OPENING-DEBIT.
052800     MOVE WS-BAL-OPEN-CREDIT TO CM-OPENING-CREDIT.
052900     MOVE WS-BAL-CLOSE-DEBIT TO CM-CLOSING-DEBIT.
053000     MOVE WS-BAL-CLOSE-CREDIT TO CM-CLOSING-CREDIT.
053100     WRITE WCUSMST-REC.
053200     ADD 1 TO CUST-WRITTEN-CTR.
053300
053400* SUPPLIER MASTER - RECORD TYPE 'Supplier Data Management',    *
053500* SORTED BY COMPANY NAME (CR-0077), ATTACHES THE 401-FILTERED  *
053600* SUPPLIER BALANCE VIEW FROM COBLSC07.                         *
053700 5000-SUPPLIER-MASTER.
053800     MOVE 'YES' TO MORE-ACC-RECS.
053900     OPEN INPUT ACCOUNT-MASTER-IN.
054000     PERFORM 5100-READ-ACCOUNT.
054100     PERFORM 5200-SUPPLIER-PASS THRU 5200-EXIT
054200         UNTIL MORE-ACC-RECS = 'NO '.
054300     CLOSE ACCOUNT-MASTER-IN.
054400     PERFORM 5900-WRITE-SUPPLIER
054500         VARYING SM-IDX FROM 1 BY 1 UNTIL SM-IDX > SM-TABLE-CTR.
054600
054700 5100-READ-ACCOUNT.
054800     READ ACCOUNT-MASTER-IN
054900         AT END
055000             MOVE 'NO ' TO MORE-ACC-RECS.
055100
055200 5200-SUPPLIER-PASS.
055300     IF NOT ACC-IS-SUPPLIER
055400         GO TO 5200-READ-NEXT.
055500     IF ACC-ID = SPACES
055600         GO TO 5200-READ-NEXT.
055700     PERFORM 5250-LOOKUP-SUPP-BALANCE.
055800     PERFORM 5300-INSERT-SUPPLIER.
055900 5200-READ-NEXT.
056000     PERFORM 5100-READ-ACCOUNT.
056100 5200-EXIT.
056200     EXIT.
056300
056400 5250-LOOKUP-SUPP-BALANCE.
056500     MOVE 0 TO WS-BAL-OPEN-DEBIT WS-BAL-OPEN-CREDIT
056600               WS-BAL-CLOSE-DEBIT WS-BAL-CLOSE-CREDIT.
056700     SET SUB-IDX TO 1.
056800     SEARCH ALL SUB-ENTRY
056900         AT END
057000             NEXT SENTENCE
057100         WHEN SB-ID(SUB-IDX) = ACC-ID
057200             MOVE SB-OPENING-DEBIT(SUB-IDX) TO WS-BAL-OPEN-DEBIT
057300             MOVE SB-OPENING-CREDIT(SUB-IDX) TO WS-BAL-OPEN-CREDIT
057400             MOVE SB-CLOSING-DEBIT(SUB-IDX) TO WS-BAL-CLOSE-DEBIT
057500             MOVE SB-CLOSING-CREDIT(SUB-IDX)
057600                 TO WS-BAL-CLOSE-CREDIT.
057700
057800 5300-INSERT-SUPPLIER.
057900     ADD 1 TO SM-TABLE-CTR.
058000     MOVE 'NO ' TO WS-SLOT-FOUND.
058100     MOVE SM-TABLE-CTR TO WS-SCAN-POS.
058200     PERFORM 5310-FIND-SLOT THRU 5310-EXIT
058300         UNTIL WS-SLOT-FOUND = 'YES'.
058400     IF ACC-NUMBER NOT = SPACES
058500         MOVE ACC-NUMBER TO WS-FALLBACK-ID
058600     ELSE
058700         MOVE ACC-ID TO WS-FALLBACK-ID.
058800     MOVE ACC-NAME TO SM-SORT-NAME(WS-SCAN-POS).
058900     MOVE WS-FALLBACK-ID TO SM-HOLD-ID(WS-SCAN-POS).
059000     MOVE ACC-TAX-ID TO SM-HOLD-TAX-ID(WS-SCAN-POS).
059100     MOVE ACC-STREET TO SM-HOLD-STREET(WS-SCAN-POS).
059200     MOVE ACC-CITY TO SM-HOLD-CITY(WS-SCAN-POS).
059300     MOVE ACC-POSTAL-CODE TO SM-HOLD-POSTAL(WS-SCAN-POS).
059400     IF ACC-COUNTRY = SPACES
059500         MOVE 'BG' TO SM-HOLD-COUNTRY(WS-SCAN-POS)
059600     ELSE
059700         MOVE ACC-COUNTRY TO SM-HOLD-COUNTRY(WS-SCAN-POS).
059800     MOVE WS-BAL-OPEN-DEBIT TO SM-HOLD-OPEN-DEBIT(WS-SCAN-POS).
059900     MOVE WS-BAL-OPEN-CREDIT TO SM-HOLD-OPEN-CREDIT(WS-SCAN-POS).
060000     MOVE WS-BAL-CLOSE-DEBIT TO SM-HOLD-CLOSE-DEBIT(WS-SCAN-POS).
060100     MOVE WS-BAL-CLOSE-CREDIT
060200         TO SM-HOLD-CLOSE-CREDIT(WS-SCAN-POS).
060300
060400 5310-FIND-SLOT.
060500     IF WS-SCAN-POS = 1
060600         MOVE 'YES' TO WS-SLOT-FOUND
060700         GO TO 5310-EXIT.
060800     IF SM-SORT-NAME(WS-SCAN-POS - 1) > ACC-NAME
060900         MOVE SM-TABLE-ENTRY(WS-SCAN-POS - 1)
061000             TO SM-TABLE-ENTRY(WS-SCAN-POS)
061100         SUBTRACT 1 FROM WS-SCAN-POS
061200     ELSE
061300         MOVE 'YES' TO WS-SLOT-FOUND.
061400 5310-EXIT.
061500     EXIT.
061600
061700 5900-WRITE-SUPPLIER.
061800     MOVE SM-HOLD-ID(SM-IDX) TO SM-SUPPLIER-ID.
061900     MOVE SM-SORT-NAME(SM-IDX) TO SM-NAME.
062000     MOVE SM-HOLD-TAX-ID(SM-IDX) TO SM-TAX-ID.
062100     MOVE SM-HOLD-STREET(SM-IDX) TO SM-STREET.
062200     MOVE SM-HOLD-CITY(SM-IDX) TO SM-CITY.
062300     MOVE SM-HOLD-POSTAL(SM-IDX) TO SM-POSTAL-CODE.
062400     MOVE SM-HOLD-COUNTRY(SM-IDX) TO SM-COUNTRY.
062500     MOVE SM-HOLD-OPEN-DEBIT(SM-IDX) TO SM-OPENING-DEBIT.
062600     MOVE SM-HOLD-OPEN-CREDIT(SM-IDX) TO SM-OPENING-CREDIT.
062700     MOVE SM-HOLD-CLOSE-DEBIT(SM-IDX) TO SM-CLOSING-DEBIT.
062800     MOVE SM-HOLD-CLOSE-CREDIT(SM-IDX) TO SM-CLOSING-CREDIT.
062900     WRITE WSUPMST-REC.
063000     ADD 1 TO SUPP-WRITTEN-CTR.
063100
063200* PRODUCT MASTER - PURE PASS-THROUGH WITH THE FIXED SAF-T      *
063300* CONSTANTS (CR-0255).  OUTPUT ORDER = INPUT ORDER.            *
063400 6000-PRODUCT-MASTER.
063500     OPEN INPUT PRODUCT-MASTER-IN.
063600     PERFORM 6100-PRODUCT-PASS THRU 6100-EXIT.
063700     CLOSE PRODUCT-MASTER-IN.
063800
063900 6100-PRODUCT-PASS.
064000     READ PRODUCT-MASTER-IN
064100         AT END
064200             GO TO 6100-EXIT.
064210     MOVE PRD-CODE TO PQ-CODE.
064220     MOVE PRD-FAMILY TO PQ-FAMILY.
064230     MOVE PRD-NAME TO PQ-NAME.
064240     IF PRD-QUICK-WHOLE = SPACES
064250         GO TO 6100-PRODUCT-PASS.
064300     MOVE PRD-CODE TO PM-PRODUCT-CODE.
064400     MOVE PRD-FAMILY TO PM-FAMILY.
064500     MOVE PRD-NAME TO PM-NAME.
064600     MOVE '01' TO PM-GOODS-SVC-ID.
064700     MOVE '0' TO PM-COMMODITY-CODE.
064800     MOVE 'HUR' TO PM-UOM-BASE.
064900     MOVE 'CHAS' TO PM-UOM-STANDARD.
065000     MOVE '1' TO PM-CONV-FACTOR.
065100     MOVE '100' TO PM-TAX-TYPE.
065200     MOVE '100211' TO PM-TAX-CODE.
065300     WRITE WPRDMST-REC.
065400     ADD 1 TO PROD-WRITTEN-CTR.
065500     GO TO 6100-PRODUCT-PASS.
065600 6100-EXIT.
065700     EXIT.
065800
065900 9900-CLOSING.
066000     CLOSE GL-MASTER-OUT.
066100     CLOSE CUSTOMER-MASTER-OUT.
066200     CLOSE SUPPLIER-MASTER-OUT.
066300     CLOSE PRODUCT-MASTER-OUT.
066400     DISPLAY 'COBLSC08 - GL MASTER ROWS WRITTEN  : ' GL-WRITTEN-CTR.
066500     DISPLAY 'COBLSC08 - CUSTOMER ROWS WRITTEN   : '
066600         CUST-WRITTEN-CTR.
066700     DISPLAY 'COBLSC08 - SUPPLIER ROWS WRITTEN   : '
066800         SUPP-WRITTEN-CTR.
066900     DISPLAY 'COBLSC08 - PRODUCT ROWS WRITTEN    : '
067000         PROD-WRITTEN-CTR.
