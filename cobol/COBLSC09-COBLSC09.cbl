000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    COBLSC09.
000300 AUTHOR.        P. VASILEV.
000400 INSTALLATION.  BALKAN DATA SYSTEMS EOOD.
000500 DATE-WRITTEN.  09/07/94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                       C H A N G E   L O G                     *
001000*----------------------------------------------------------------*
001100* DATE      BY  REQUEST   DESCRIPTION                            *
001200* 09/07/94  PV  CR-0003   ORIGINAL PROGRAM.  BUILDS THE FLATTENED *
001300*                         GL-ENTRIES AND SOURCE-DOCUMENT WORK     *
001400*                         FILES FOR THE AUDIT-FILE WRITER.        *
001500* 01/19/95  PV  CR-0045   JOURNAL HEADERS NOW INSERTION-SORTED BY *
001600*                         JOURNAL DATE AS EACH HEADER IS READ,    *
001700*                         NOT SORTED AFTERWARD.                   *
001800* 05/30/96  KD  CR-0089   PURCHASE INVOICE LINE UNIT PRICE IS NOW *
001900*                         COMPUTED (NET OVER QUANTITY) INSTEAD OF *
002000*                         CARRIED ON THE INPUT RECORD.            *
002100* 01/22/99  KD  CR-1989   YEAR 2000 - JOURNAL AND INVOICE DATE    *
002200*                         TEXT FIELDS VERIFIED 4-DIGIT YEAR, NO   *
002300*                         CODE CHANGE REQUIRED.                   *
002400* 11/14/00  NG  CR-2101   PAYMENT LINES NOW CLASSIFIED DEBIT OR   *
002500*                         CREDIT BY PAYMENT TYPE OR CASH SIGN PER *
002600*                         REVISED NRA AUDIT FILE RULE.            *
002700* 06/03/01  NG  CR-2190   GL-ENTRIES TRAILER RECORD ADDED, CARRIES*
002800*                         JOURNAL COUNT AND GRAND TOTALS FOR THE  *
002900*                         WRITER'S CONTROL TOTALS (COBLSC10).     *
003000* 01/15/02  KD  CR-2243   SOURCE-DOCUMENT WORK RECORD NOW CARRIES *
003100*                         THE INVOICE/PAYMENT HEADER TOTAL-DEBIT  *
003200*                         AND TOTAL-CREDIT ON EVERY DETAIL LINE,  *
003300*                         AND THE COMPUTED PURCHASE UNIT PRICE -  *
003400*                         BOTH WERE MISSING FROM THE WORK FILE.   *
003500******************************************************************
003600* THIS PROGRAM IS STEP 3 OF THE SAF-T MONTHLY DECLARATION RUN.    *
003700* IT BUILDS THE FLATTENED GENERAL-LEDGER-ENTRIES WORK FILE FROM   *
003800* THE JOURNAL HEADER/LINE FILES, SORTING THE HEADERS BY JOURNAL   *
003900* DATE AND DROPPING ANY JOURNAL WITH NO LINES, AND THE FLATTENED  *
004000* SOURCE-DOCUMENT WORK FILE FROM THE SALES, PURCHASE AND PAYMENT  *
004100* HEADER/LINE FILES.  BOTH WORK FILES ARE PICKED UP BY COBLSC10,  *
004200* THE AUDIT-FILE WRITER.                                          *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS DIGIT-CHARS    IS '0' THRU '9'
004900     UPSI-0 ON STATUS IS RERUN-FROM-CHECKPOINT
005000           OFF STATUS IS NORMAL-START.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT JOURNAL-HDR-IN
005600         ASSIGN TO JRNHDR
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900     SELECT JOURNAL-LINE-IN
006000         ASSIGN TO JRNLINES
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200
006300     SELECT SALES-HDR-IN
006400         ASSIGN TO SALESINV
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600
006700     SELECT SALES-LINE-IN
006800         ASSIGN TO SALESLIN
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000
007100     SELECT PURCH-HDR-IN
007200         ASSIGN TO PURCHINV
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400
007500     SELECT PURCH-LINE-IN
007600         ASSIGN TO PURCHLIN
007700         ORGANIZATION IS LINE SEQUENTIAL.
007800
007900     SELECT PAY-HDR-IN
008000         ASSIGN TO PAYHDR
008100         ORGANIZATION IS LINE SEQUENTIAL.
008200
008300     SELECT PAY-LINE-IN
008400         ASSIGN TO PAYLINES
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600
008700     SELECT COMPANY-PARM-IN
008800         ASSIGN TO COMPANY
008900         ORGANIZATION IS LINE SEQUENTIAL.
009000
009100     SELECT GL-ENTRY-OUT
009200         ASSIGN TO WGLENT
009300         ORGANIZATION IS LINE SEQUENTIAL.
009400
009500     SELECT SRC-DOC-OUT
009600         ASSIGN TO WSRCDOC
009700         ORGANIZATION IS LINE SEQUENTIAL.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100
010200* JOURNAL HEADER - ANY ORDER, INSERTION-SORTED BY DATE BELOW *
010300 FD  JOURNAL-HDR-IN
010400     LABEL RECORD IS STANDARD
010500     DATA RECORD IS JRNHDR-REC
010600     RECORD CONTAINS 68 CHARACTERS.
010700
010800 01  JRNHDR-REC.
010900     05  JH-JOURNAL-ID           PIC X(18).
011000     05  JH-JOURNAL-DATE         PIC X(10).
011100     05  JH-REFERENCE            PIC X(39).
011200     05  FILLER                  PIC X(01).
011300
011400* JOURNAL LINES - GROUPED BY PARENT JOURNAL ID *
011500 FD  JOURNAL-LINE-IN
011600     LABEL RECORD IS STANDARD
011700     DATA RECORD IS JRNLINE-REC
011800     RECORD CONTAINS 120 CHARACTERS.
011900
012000 01  JRNLINE-REC.
012100     05  JL-JOURNAL-ID           PIC X(18).
012200     05  JL-DEBIT                PIC S9(11)V99.
012300     05  JL-CREDIT               PIC S9(11)V99.
012400     05  JL-ACCOUNT-CODE         PIC X(10).
012500     05  JL-DESCRIPTION          PIC X(40).
012600     05  FILLER                  PIC X(26).
012700
012800* SALES INVOICE HEADER - GROUPED WITH ITS LINES BY INVOICE ID *
012900 FD  SALES-HDR-IN
013000     LABEL RECORD IS STANDARD
013100     DATA RECORD IS SALESINV-REC
013200     RECORD CONTAINS 124 CHARACTERS.
013300
013400 01  SALESINV-REC.
013500     05  SI-INVOICE-ID           PIC X(18).
013600     05  SI-INVOICE-NO           PIC X(20).
013700     05  SI-INVOICE-DATE         PIC X(10).
013800     05  SI-CUSTOMER-TAX-ID      PIC X(15).
013900     05  SI-CUSTOMER-NAME        PIC X(60).
014000     05  FILLER                  PIC X(01).
014100
014200 FD  SALES-LINE-IN
014300     LABEL RECORD IS STANDARD
014400     DATA RECORD IS SALESLIN-REC
014500     RECORD CONTAINS 175 CHARACTERS.
014600
014700 01  SALESLIN-REC.
014800     05  SL-INVOICE-ID           PIC X(18).
014900     05  SL-NET-VALUE            PIC S9(11)V99.
015000     05  SL-TAX-VALUE            PIC S9(11)V99.
015100     05  SL-QUANTITY             PIC S9(07)V99.
015200     05  SL-UNIT-PRICE           PIC S9(09)V99.
015300     05  SL-PRODUCT-CODE         PIC X(20).
015400     05  SL-PRODUCT-NAME         PIC X(40).
015500     05  SL-GL-REPORTING-CODE    PIC X(10).
015600     05  SL-DESCRIPTION          PIC X(40).
015700     05  FILLER                  PIC X(01).
015800
015900* PURCHASE INVOICE HEADER - SAME SHAPE AS SALES, SUPPLIER SIDE *
016000 FD  PURCH-HDR-IN
016100     LABEL RECORD IS STANDARD
016200     DATA RECORD IS PURCHINV-REC
016300     RECORD CONTAINS 124 CHARACTERS.
016400
016500 01  PURCHINV-REC.
016600     05  PI-INVOICE-ID           PIC X(18).
016700     05  PI-INVOICE-NO           PIC X(20).
016800     05  PI-INVOICE-DATE         PIC X(10).
016900     05  PI-SUPPLIER-TAX-ID      PIC X(15).
017000     05  PI-SUPPLIER-NAME        PIC X(60).
017100     05  FILLER                  PIC X(01).
017200
017300* PURCHASE LINE - NO UNIT PRICE CARRIED, IT IS COMPUTED (CR-0089) *
017400 FD  PURCH-LINE-IN
017500     LABEL RECORD IS STANDARD
017600     DATA RECORD IS PURCHLIN-REC
017700     RECORD CONTAINS 164 CHARACTERS.
017800
017900 01  PURCHLIN-REC.
018000     05  PC-INVOICE-ID           PIC X(18).
018100     05  PC-NET-VALUE            PIC S9(11)V99.
018200     05  PC-TAX-VALUE            PIC S9(11)V99.
018300     05  PC-QUANTITY             PIC S9(07)V99.
018400     05  PC-PRODUCT-CODE         PIC X(20).
018500     05  PC-PRODUCT-NAME         PIC X(40).
018600     05  PC-GL-REPORTING-CODE    PIC X(10).
018700     05  PC-DESCRIPTION          PIC X(40).
018800     05  FILLER                  PIC X(01).
018900
019000* PAYMENT HEADER - GROUPED WITH ITS LINES BY PAYMENT ID *
019100 FD  PAY-HDR-IN
019200     LABEL RECORD IS STANDARD
019300     DATA RECORD IS PAYHDR-REC
019400     RECORD CONTAINS 174 CHARACTERS.
019500
019600 01  PAYHDR-REC.
019700     05  PH-PAYMENT-ID           PIC X(18).
019800     05  PH-REF-NO               PIC X(20).
019900     05  PH-PAYMENT-DATE         PIC X(10).
020000     05  PH-PAYMENT-TYPE         PIC X(10).
020100     05  PH-ACCOUNT-TAX-ID       PIC X(15).
020200     05  PH-ACCOUNT-NAME         PIC X(60).
020300     05  PH-REFERENCE            PIC X(40).
020400     05  FILLER                  PIC X(01).
020500
020600 FD  PAY-LINE-IN
020700     LABEL RECORD IS STANDARD
020800     DATA RECORD IS PAYLINE-REC
020900     RECORD CONTAINS 127 CHARACTERS.
021000
021100 01  PAYLINE-REC.
021200     05  PY-PAYMENT-ID           PIC X(18).
021300     05  PY-CASH-VALUE           PIC S9(11)V99.
021400     05  PY-ACCOUNT-NAME         PIC X(40).
021500     05  PY-ACCOUNT-TAX-ID       PIC X(15).
021600     05  PY-DESCRIPTION          PIC X(40).
021700     05  FILLER                  PIC X(01).
021800
021900* COMPANY/DECLARATION PARAMETER RECORD - ONE RECORD ONLY.        *
022000* THIS PROGRAM ONLY NEEDS THE SELECTION END DATE OUT OF IT, FOR  *
022100* THE PERIOD/PERIOD YEAR CARRIED ON EVERY TRANSACTION EMITTED.   *
022200 FD  COMPANY-PARM-IN
022300     LABEL RECORD IS STANDARD
022400     DATA RECORD IS COMPANY-PARM-REC
022500     RECORD CONTAINS 456 CHARACTERS.
022600
022700 01  COMPANY-PARM-REC.
022800     05  CO-REG-NUMBER           PIC X(15).
022900     05  CO-NAME                 PIC X(60).
023000     05  CO-TAX-REG-NUMBER       PIC X(15).
023100     05  CO-STREET               PIC X(40).
023200     05  CO-CITY                 PIC X(25).
023300     05  CO-POSTAL-CODE          PIC X(10).
023400     05  CO-COUNTRY              PIC X(02).
023500     05  CO-PHONE                PIC X(20).
023600     05  CO-FAX                  PIC X(20).
023700     05  CO-EMAIL                PIC X(40).
023800     05  CO-WEBSITE              PIC X(40).
023900     05  CO-STATE-PROVINCE       PIC X(20).
024000     05  CO-IBAN                 PIC X(34).
024100     05  CO-FISCAL-YEAR          PIC 9(04).
024200     05  CO-SEL-START-DATE       PIC X(10).
024300     05  CO-SEL-END-DATE         PIC X(10).
024400     05  CO-HEADER-COMMENT       PIC X(01).
024500     05  CO-SW-COMPANY-NAME      PIC X(40).
024600     05  CO-SW-PRODUCT-NAME      PIC X(20).
024700     05  CO-SW-VERSION           PIC X(10).
024800     05  CO-CREATE-TIMESTAMP     PIC X(19).
024900     05  FILLER                  PIC X(01).
025000
025100* FLATTENED GL-ENTRIES WORK FILE - ONE DETAIL RECORD PER JOURNAL *
025200* LINE RETAINED, PLUS ONE TRAILER RECORD CARRYING THE JOURNAL    *
025300* COUNT AND GRAND TOTALS (CR-2190).  READ BY COBLSC10.           *
025400 FD  GL-ENTRY-OUT
025500     LABEL RECORD IS OMITTED
025600     DATA RECORD IS WGLENT-REC
025700     RECORD CONTAINS 110 CHARACTERS.
025800
025900 01  WGLENT-REC.
026000     05  WG-REC-TYPE             PIC X(01).
026100     05  WG-TRANSACTION-ID       PIC 9(06).
026200     05  WG-RECORD-ID            PIC 9(06).
026300     05  WG-PERIOD               PIC 9(02).
026400     05  WG-PERIOD-YEAR          PIC 9(04).
026500     05  WG-TRANSACTION-DATE     PIC X(10).
026600     05  WG-GL-ACCOUNT-CODE      PIC X(10).
026700     05  WG-DEBIT-AMOUNT         PIC S9(11)V99.
026800     05  WG-CREDIT-AMOUNT        PIC S9(11)V99.
026900     05  WG-DESCRIPTION          PIC X(40).
027000     05  FILLER                  PIC X(05).
027100
027200 01  WGLENT-TRAILER REDEFINES WGLENT-REC.
027300     05  WT-REC-TYPE             PIC X(01).
027400     05  WT-JOURNAL-COUNT        PIC 9(06).
027500     05  WT-TOTAL-DEBIT          PIC S9(11)V99.
027600     05  WT-TOTAL-CREDIT         PIC S9(11)V99.
027700     05  FILLER                  PIC X(77).
027800
027900* FLATTENED SOURCE-DOCUMENT WORK FILE - ONE DETAIL RECORD PER    *
028000* SALES/PURCHASE/PAYMENT LINE RETAINED.  READ BY COBLSC10.       *
028100* SD-HDR-TOTAL-DEBIT/CREDIT (CR-2243) CARRY THE INVOICE/PAYMENT  *
028200* HEADER'S ACCUMULATED TOTAL, REPEATED ON EVERY LINE OF THAT     *
028300* HEADER; SD-UNIT-PRICE CARRIES THE COMPUTED PURCHASE LINE UNIT  *
028400* PRICE (CR-0089), ZERO ON SALES AND PAYMENT LINES.              *
028500 FD  SRC-DOC-OUT
028600     LABEL RECORD IS OMITTED
028700     DATA RECORD IS WSRCDOC-REC
028800     RECORD CONTAINS 140 CHARACTERS.
028900
029000 01  WSRCDOC-REC.
029100     05  SD-DOC-TYPE             PIC X(01).
029200     05  SD-DOC-ID               PIC X(18).
029300     05  SD-LINE-NO              PIC 9(04).
029400     05  SD-INDICATOR            PIC X(01).
029500     05  SD-DEBIT-AMOUNT         PIC S9(11)V99.
029600     05  SD-CREDIT-AMOUNT        PIC S9(11)V99.
029700     05  SD-HDR-TOTAL-DEBIT      PIC S9(11)V99.
029800     05  SD-HDR-TOTAL-CREDIT     PIC S9(11)V99.
029900     05  SD-UNIT-PRICE           PIC S9(09)V99.
030000     05  SD-DESCRIPTION          PIC X(40).
030100     05  FILLER                  PIC X(13).
030200
030300 WORKING-STORAGE SECTION.
030400
030500 77  WS-EOJ-SWITCH               PIC X(03)     VALUE 'NO '.
030600 77  WS-RECS-READ                PIC 9(6) COMP VALUE 0.
030700
030800 01  WORK-AREA.
030900     05  MORE-HDR-RECS           PIC X(03)     VALUE 'YES'.
031000     05  WS-JH-CTR               PIC 9(4) COMP VALUE 0.
031100     05  WS-JL-CTR               PIC 9(4) COMP VALUE 0.
031200     05  WS-SCAN-POS             PIC 9(4) COMP VALUE 0.
031300     05  WS-SLOT-FOUND           PIC X(03)     VALUE 'NO '.
031400     05  WS-SCAN-IDX             PIC 9(4) COMP VALUE 0.
031500     05  WS-MATCH-FOUND          PIC X(03)     VALUE 'NO '.
031600     05  WS-TXN-CTR              PIC 9(6) COMP VALUE 0.
031700     05  WS-LINE-CTR             PIC 9(4) COMP VALUE 0.
031800     05  WS-GRAND-DEBIT          PIC S9(11)V99 VALUE 0.
031900     05  WS-GRAND-CREDIT         PIC S9(11)V99 VALUE 0.
032000     05  WS-SALES-WRITTEN-CTR    PIC 9(6) COMP VALUE 0.
032100     05  WS-PURCH-WRITTEN-CTR    PIC 9(6) COMP VALUE 0.
032200     05  WS-PAY-WRITTEN-CTR      PIC 9(6) COMP VALUE 0.
032300     05  WS-GLENT-WRITTEN-CTR    PIC 9(6) COMP VALUE 0.
032400     05  WS-ABS-CASH             PIC S9(11)V99 VALUE 0.
032500     05  WS-HDR-TOTAL-DEBIT      PIC S9(11)V99 VALUE 0.
032600     05  WS-HDR-TOTAL-CREDIT     PIC S9(11)V99 VALUE 0.
032700
032800* PERIOD/PERIOD-YEAR WORK AREA - THE SELECTION END DATE BROKEN   *
032900* OUT BY REDEFINES, SINCE EVERY TRANSACTION EMITTED CARRIES THE  *
033000* END-PERIOD MONTH AND YEAR REGARDLESS OF THE DOCUMENT'S OWN     *
033100* DATE (SPEC PER THE NRA FILING RULE).                           *
033200 01  DATE-WORK-AREA.
033300     05  END-DATE-TEXT           PIC X(10).
033400     05  END-DATE-PARTS REDEFINES END-DATE-TEXT.
033500         10  END-YYYY            PIC 9(04).
033600         10  FILLER              PIC X(01).
033700         10  END-MM              PIC 9(02).
033800         10  FILLER              PIC X(01).
033900         10  END-DD              PIC 9(02).
034000
034100* PAYMENT TYPE QUICK-CLASSIFY VIEW - THE FEED FROM THE CASH      *
034200* RECEIPTS SUBSYSTEM SOMETIMES TRUNCATES THE TYPE TEXT, SO THE   *
034300* FIRST CHARACTER ALONE DECIDES RECEIPT VERSUS NOT (CR-2101).    *
034400 01  PAY-TYPE-HOLD.
034500     05  PT-FULL                 PIC X(10).
034600 01  PT-FIRST-VIEW REDEFINES PAY-TYPE-HOLD.
034700     05  PT-FIRST-CHAR           PIC X(01).
034800     05  FILLER                  PIC X(09).
034900
035000* BLANK-HEADER-ID QUICK TEST, REUSED ACROSS JOURNAL, SALES,      *
035100* PURCHASE AND PAYMENT HEADERS TO DROP A GARBAGE ROW.            *
035200 01  ID-BLANK-CHECK.
035300     05  IB-ID-FULL              PIC X(18).
035400 01  IB-ID-FIRST REDEFINES ID-BLANK-CHECK.
035500     05  IB-FIRST-CHAR           PIC X(01).
035600     05  FILLER                  PIC X(17).
035700
035800* JOURNAL HEADER TABLE - BUILT BY INSERTION SORT ON JOURNAL DATE *
035900* AS EACH HEADER IS READ (CR-0045).                              *
036000 01  JH-TABLE.
036100     05  JH-ENTRY OCCURS 1000 TIMES
036200             INDEXED BY JH-IDX.
036300         10  JH-SORT-DATE            PIC X(10).
036400         10  JH-SORT-ID              PIC X(18).
036500         10  JH-HOLD-REFERENCE       PIC X(39).
036600
036700* JOURNAL LINE TABLE - LOADED IN FILE ORDER, NO SORT NEEDED; THE *
036800* EMIT PASS SCANS IT FOR EVERY HEADER IN TURN.                   *
036900 01  JL-TABLE.
037000     05  JL-ENTRY OCCURS 5000 TIMES
037100             INDEXED BY JL-IDX.
037200         10  JLT-JOURNAL-ID          PIC X(18).
037300         10  JLT-DEBIT               PIC S9(11)V99.
037400         10  JLT-CREDIT              PIC S9(11)V99.
037500         10  JLT-ACCOUNT-CODE        PIC X(10).
037600         10  JLT-UNIT-PRICE          PIC S9(09)V99.
037700         10  JLT-DESCRIPTION         PIC X(40).
037800
037900 PROCEDURE DIVISION.
038000 0000-COBLSC09.
038100     PERFORM 1000-INIT.
038200     PERFORM 2000-LOAD-JOURNAL-LINES.
038300     PERFORM 3000-SORT-JOURNALS.
038400     PERFORM 3500-EMIT-GL-ENTRIES.
038500     PERFORM 5000-SALES-INVOICES.
038600     PERFORM 6000-PURCHASE-INVOICES.
038700     PERFORM 7000-PAYMENTS.
038800     PERFORM 9900-CLOSING.
038900     STOP RUN.
039000
039100* OPEN THE COMPANY PARAMETER FILE, READ THE ONE RECORD AND       *
039200* DERIVE THE END-PERIOD MONTH/YEAR EVERY TRANSACTION CARRIES.    *
039300 1000-INIT.
039400     OPEN INPUT COMPANY-PARM-IN.
039500     PERFORM 1100-READ-COMPANY.
039600     CLOSE COMPANY-PARM-IN.
039700     OPEN OUTPUT GL-ENTRY-OUT.
039800     OPEN OUTPUT SRC-DOC-OUT.
039900
040000 1100-READ-COMPANY.
040100     READ COMPANY-PARM-IN
040200         AT END
040300             DISPLAY 'COBLSC09 - NO COMPANY PARAMETER RECORD'
040400             STOP RUN.
040500     MOVE CO-SEL-END-DATE TO END-DATE-TEXT.
040600
040700* LOAD THE JOURNAL LINES INTO MEMORY FIRST, SINCE THEY ARRIVE    *
040800* GROUPED BY JOURNAL ID WHILE THE HEADERS ARE BEING SORTED BY    *
040900* DATE - THE EMIT PASS THEN MATCHES EACH HEADER AGAINST THIS     *
041000* TABLE ONE JOURNAL AT A TIME.                                   *
041100 2000-LOAD-JOURNAL-LINES.
041200     OPEN INPUT JOURNAL-LINE-IN.
041300     PERFORM 2100-LOAD-ONE-LINE THRU 2100-EXIT.
041400     CLOSE JOURNAL-LINE-IN.
041500
041600 2100-LOAD-ONE-LINE.
041700     READ JOURNAL-LINE-IN
041800         AT END
041900             GO TO 2100-EXIT.
042000     ADD 1 TO WS-JL-CTR.
042100     MOVE JL-JOURNAL-ID TO JLT-JOURNAL-ID(WS-JL-CTR).
042200     MOVE JL-DEBIT TO JLT-DEBIT(WS-JL-CTR).
042300     MOVE JL-CREDIT TO JLT-CREDIT(WS-JL-CTR).
042400     MOVE JL-ACCOUNT-CODE TO JLT-ACCOUNT-CODE(WS-JL-CTR).
042500     MOVE JL-DESCRIPTION TO JLT-DESCRIPTION(WS-JL-CTR).
042600     GO TO 2100-LOAD-ONE-LINE.
042700 2100-EXIT.
042800     EXIT.
042900
043000* LOAD THE JOURNAL HEADERS, DROPPING BLANK ROWS, INSERTING EACH  *
043100* ONE INTO JH-TABLE AT ITS SORTED-BY-DATE POSITION AS IT ARRIVES *
043200* (CR-0045) - NO SEPARATE SORT STEP AFTERWARD.                   *
043300 3000-SORT-JOURNALS.
043400     OPEN INPUT JOURNAL-HDR-IN.
043500     PERFORM 3100-LOAD-ONE-HEADER THRU 3100-EXIT.
043600     CLOSE JOURNAL-HDR-IN.
043700
043800 3100-LOAD-ONE-HEADER.
043900     READ JOURNAL-HDR-IN
044000         AT END
044100             GO TO 3100-EXIT.
044200     MOVE JH-JOURNAL-ID TO IB-ID-FULL.
044300     IF IB-FIRST-CHAR = SPACE
044400         GO TO 3100-LOAD-ONE-HEADER.
044500     PERFORM 3200-INSERT-HEADER.
044600     GO TO 3100-LOAD-ONE-HEADER.
044700 3100-EXIT.
044800     EXIT.
044900
045000* CLASSIC INSERTION SORT - SHIFT EVERY ENTRY WITH A LATER DATE   *
045100* DOWN ONE SLOT, THEN DROP THE NEW HEADER INTO THE GAP.          *
045200 3200-INSERT-HEADER.
045300     ADD 1 TO WS-JH-CTR.
045400     MOVE 'NO ' TO WS-SLOT-FOUND.
045500     MOVE WS-JH-CTR TO WS-SCAN-POS.
045600     PERFORM 3210-FIND-SLOT THRU 3210-EXIT
045700         UNTIL WS-SLOT-FOUND = 'YES'.
045800     MOVE JH-JOURNAL-DATE TO JH-SORT-DATE(WS-SCAN-POS).
045900     MOVE JH-JOURNAL-ID TO JH-SORT-ID(WS-SCAN-POS).
046000     MOVE JH-REFERENCE TO JH-HOLD-REFERENCE(WS-SCAN-POS).
046100
046200 3210-FIND-SLOT.
046300     IF WS-SCAN-POS = 1
046400         MOVE 'YES' TO WS-SLOT-FOUND
046500         GO TO 3210-EXIT.
046600     IF JH-SORT-DATE(WS-SCAN-POS - 1) > JH-JOURNAL-DATE
046700         MOVE JH-ENTRY(WS-SCAN-POS - 1) TO JH-ENTRY(WS-SCAN-POS)
046800         SUBTRACT 1 FROM WS-SCAN-POS
046900     ELSE
047000         MOVE 'YES' TO WS-SLOT-FOUND.
047100 3210-EXIT.
047200     EXIT.
047300
047400* WALK THE DATE-SORTED HEADER TABLE; A JOURNAL WITH NO MATCHING  *
047500* LINES IS DROPPED (NO TRANSACTION ID IS EVER ASSIGNED TO IT).   *
047600 3500-EMIT-GL-ENTRIES.
047700     PERFORM 3600-EMIT-ONE-JOURNAL
047800         VARYING JH-IDX FROM 1 BY 1 UNTIL JH-IDX > WS-JH-CTR.
047900     PERFORM 3900-WRITE-TRAILER.
048000
048100 3600-EMIT-ONE-JOURNAL.
048200     MOVE 0 TO WS-LINE-CTR.
048300     PERFORM 3700-EMIT-ONE-LINE
048400         VARYING JL-IDX FROM 1 BY 1 UNTIL JL-IDX > WS-JL-CTR.
048500     IF WS-LINE-CTR > 0
048600         ADD 1 TO WS-TXN-CTR.
048700
048800* A JOURNAL'S TRANSACTION ID IS NOT KNOWN UNTIL ITS FIRST LINE   *
048900* IS FOUND, SO THE DETAIL RECORD USES WS-TXN-CTR + 1 WHILE THE   *
049000* JOURNAL'S OWN LINES ARE STILL BEING WRITTEN, THEN THE COUNTER  *
049100* ITSELF IS BUMPED ONCE, ABOVE, AFTER THE LAST LINE IS SEEN.     *
049200 3700-EMIT-ONE-LINE.
049300     IF JLT-JOURNAL-ID(JL-IDX) NOT = JH-SORT-ID(JH-IDX)
049400         GO TO 3700-EXIT.
049500     ADD 1 TO WS-LINE-CTR.
049600     MOVE 'D' TO WG-REC-TYPE.
049700     COMPUTE WG-TRANSACTION-ID = WS-TXN-CTR + 1.
049800     MOVE WS-LINE-CTR TO WG-RECORD-ID.
049900     MOVE END-MM TO WG-PERIOD.
050000     MOVE END-YYYY TO WG-PERIOD-YEAR.
050100     MOVE JH-SORT-DATE(JH-IDX) TO WG-TRANSACTION-DATE.
050200     MOVE JLT-ACCOUNT-CODE(JL-IDX) TO WG-GL-ACCOUNT-CODE.
050300     MOVE JLT-DEBIT(JL-IDX) TO WG-DEBIT-AMOUNT.
050400     MOVE JLT-CREDIT(JL-IDX) TO WG-CREDIT-AMOUNT.
050500     IF JH-HOLD-REFERENCE(JH-IDX) NOT = SPACES
050600         MOVE JH-HOLD-REFERENCE(JH-IDX) TO WG-DESCRIPTION
050700     ELSE
050800         MOVE 'Journal Entry' TO WG-DESCRIPTION.
050900     WRITE WGLENT-REC.
051000     ADD 1 TO WS-GLENT-WRITTEN-CTR.
051100     ADD JLT-DEBIT(JL-IDX) TO WS-GRAND-DEBIT.
051200     ADD JLT-CREDIT(JL-IDX) TO WS-GRAND-CREDIT.
051300 3700-EXIT.
051400     EXIT.
051500
051600 3900-WRITE-TRAILER.
051700     MOVE 'T' TO WT-REC-TYPE.
051800     MOVE WS-TXN-CTR TO WT-JOURNAL-COUNT.
051900     MOVE WS-GRAND-DEBIT TO WT-TOTAL-DEBIT.
052000     MOVE WS-GRAND-CREDIT TO WT-TOTAL-CREDIT.
052100     WRITE WGLENT-TRAILER.
052200     ADD 1 TO WS-GLENT-WRITTEN-CTR.
052300
052400* SALES INVOICES - GROUP LINES UNDER THE HEADER; A HEADER WITH   *
052500* NO LINES IS DROPPED.  INDICATOR 'C', HEADER TOTAL-CREDIT ONLY. *
052600 5000-SALES-INVOICES.
052700     MOVE 0 TO WS-JL-CTR.
052800     OPEN INPUT SALES-LINE-IN.
052900     PERFORM 5050-LOAD-SALES-LINE THRU 5050-EXIT.
053000     CLOSE SALES-LINE-IN.
053100     MOVE 'YES' TO MORE-HDR-RECS.
053200     OPEN INPUT SALES-HDR-IN.
053300     PERFORM 5100-READ-SALES-HDR.
053400     PERFORM 5200-SALES-PASS THRU 5200-EXIT
053500         UNTIL MORE-HDR-RECS = 'NO '.
053600     CLOSE SALES-HDR-IN.
053700
053800 5050-LOAD-SALES-LINE.
053900     READ SALES-LINE-IN
054000         AT END
054100             GO TO 5050-EXIT.
054200     ADD 1 TO WS-JL-CTR.
054300     MOVE SL-INVOICE-ID TO JLT-JOURNAL-ID(WS-JL-CTR).
054400     MOVE SL-NET-VALUE TO JLT-DEBIT(WS-JL-CTR).
054500     MOVE SL-DESCRIPTION TO JLT-DESCRIPTION(WS-JL-CTR).
054600     GO TO 5050-LOAD-SALES-LINE.
054700 5050-EXIT.
054800     EXIT.
054900
055000 5100-READ-SALES-HDR.
055100     READ SALES-HDR-IN
055200         AT END
055300             MOVE 'NO ' TO MORE-HDR-RECS.
055400
055500 5200-SALES-PASS.
055600     MOVE SI-INVOICE-ID TO IB-ID-FULL.
055700     IF IB-FIRST-CHAR = SPACE
055800         GO TO 5200-READ-NEXT.
055900     MOVE 0 TO WS-LINE-CTR.
056000     MOVE 0 TO WS-HDR-TOTAL-CREDIT.
056100     PERFORM 5225-CALC-SALES-TOTAL
056200         VARYING JL-IDX FROM 1 BY 1 UNTIL JL-IDX > WS-JL-CTR.
056300     PERFORM 5250-EMIT-SALES-LINE
056400         VARYING JL-IDX FROM 1 BY 1 UNTIL JL-IDX > WS-JL-CTR.
056500 5200-READ-NEXT.
056600     PERFORM 5100-READ-SALES-HDR.
056700 5200-EXIT.
056800     EXIT.
056900
057000* HEADER TOTAL-CREDIT (CR-2243) - SUMMED OVER THE INVOICE'S      *
057100* LINES BEFORE ANY DETAIL RECORD IS WRITTEN, SO EVERY LINE OF    *
057200* THE INVOICE CAN CARRY THE SAME HEADER TOTAL.                   *
057300 5225-CALC-SALES-TOTAL.
057400     IF JLT-JOURNAL-ID(JL-IDX) NOT = SI-INVOICE-ID
057500         GO TO 5225-EXIT.
057600     ADD JLT-DEBIT(JL-IDX) TO WS-HDR-TOTAL-CREDIT.
057700 5225-EXIT.
057800     EXIT.
057900
058000 5250-EMIT-SALES-LINE.
058100     IF JLT-JOURNAL-ID(JL-IDX) NOT = SI-INVOICE-ID
058200         GO TO 5250-EXIT.
058300     ADD 1 TO WS-LINE-CTR.
058400     MOVE 'S' TO SD-DOC-TYPE.
058500     MOVE SI-INVOICE-ID TO SD-DOC-ID.
058600     MOVE WS-LINE-CTR TO SD-LINE-NO.
058700     MOVE 'C' TO SD-INDICATOR.
058800     MOVE 0 TO SD-DEBIT-AMOUNT.
058900     MOVE JLT-DEBIT(JL-IDX) TO SD-CREDIT-AMOUNT.
059000     MOVE 0 TO SD-HDR-TOTAL-DEBIT.
059100     MOVE WS-HDR-TOTAL-CREDIT TO SD-HDR-TOTAL-CREDIT.
059200     MOVE 0 TO SD-UNIT-PRICE.
059300     MOVE JLT-DESCRIPTION(JL-IDX) TO SD-DESCRIPTION.
059400     WRITE WSRCDOC-REC.
059500     ADD 1 TO WS-SALES-WRITTEN-CTR.
059600 5250-EXIT.
059700     EXIT.
059800
059900* PURCHASE INVOICES - SAME GROUPING AS SALES.  UNIT PRICE IS     *
060000* COMPUTED, NOT CARRIED (CR-0089).  INDICATOR 'D'.               *
060100 6000-PURCHASE-INVOICES.
060200     MOVE 0 TO WS-JL-CTR.
060300     OPEN INPUT PURCH-LINE-IN.
060400     PERFORM 6050-LOAD-PURCH-LINE THRU 6050-EXIT.
060500     CLOSE PURCH-LINE-IN.
060600     MOVE 'YES' TO MORE-HDR-RECS.
060700     OPEN INPUT PURCH-HDR-IN.
060800     PERFORM 6100-READ-PURCH-HDR.
060900     PERFORM 6200-PURCH-PASS THRU 6200-EXIT
061000         UNTIL MORE-HDR-RECS = 'NO '.
061100     CLOSE PURCH-HDR-IN.
061200
061300 6050-LOAD-PURCH-LINE.
061400     READ PURCH-LINE-IN
061500         AT END
061600             GO TO 6050-EXIT.
061700     ADD 1 TO WS-JL-CTR.
061800     MOVE PC-INVOICE-ID TO JLT-JOURNAL-ID(WS-JL-CTR).
061900     MOVE PC-NET-VALUE TO JLT-DEBIT(WS-JL-CTR).
062000     IF PC-QUANTITY = 0
062100         MOVE 0 TO JLT-UNIT-PRICE(WS-JL-CTR)
062200     ELSE
062300         DIVIDE PC-NET-VALUE BY PC-QUANTITY
062400             GIVING JLT-UNIT-PRICE(WS-JL-CTR) ROUNDED.
062500     MOVE PC-DESCRIPTION TO JLT-DESCRIPTION(WS-JL-CTR).
062600     GO TO 6050-LOAD-PURCH-LINE.
062700 6050-EXIT.
062800     EXIT.
062900
063000 6100-READ-PURCH-HDR.
063100     READ PURCH-HDR-IN
063200         AT END
063300             MOVE 'NO ' TO MORE-HDR-RECS.
063400
063500 6200-PURCH-PASS.
063600     MOVE PI-INVOICE-ID TO IB-ID-FULL.
063700     IF IB-FIRST-CHAR = SPACE
063800         GO TO 6200-READ-NEXT.
063900     MOVE 0 TO WS-LINE-CTR.
064000     MOVE 0 TO WS-HDR-TOTAL-DEBIT.
064100     PERFORM 6225-CALC-PURCH-TOTAL
064200         VARYING JL-IDX FROM 1 BY 1 UNTIL JL-IDX > WS-JL-CTR.
064300     PERFORM 6250-EMIT-PURCH-LINE
064400         VARYING JL-IDX FROM 1 BY 1 UNTIL JL-IDX > WS-JL-CTR.
064500 6200-READ-NEXT.
064600     PERFORM 6100-READ-PURCH-HDR.
064700 6200-EXIT.
064800     EXIT.
064900
065000* HEADER TOTAL-DEBIT (CR-2243) - SUMMED OVER THE INVOICE'S LINES *
065100* BEFORE ANY DETAIL RECORD IS WRITTEN, SAME PATTERN AS THE SALES*
065200* SIDE'S 5225-CALC-SALES-TOTAL.                                 *
065300 6225-CALC-PURCH-TOTAL.
065400     IF JLT-JOURNAL-ID(JL-IDX) NOT = PI-INVOICE-ID
065500         GO TO 6225-EXIT.
065600     ADD JLT-DEBIT(JL-IDX) TO WS-HDR-TOTAL-DEBIT.
065700 6225-EXIT.
065800     EXIT.
065900
066000 6250-EMIT-PURCH-LINE.
066100     IF JLT-JOURNAL-ID(JL-IDX) NOT = PI-INVOICE-ID
066200         GO TO 6250-EXIT.
066300     ADD 1 TO WS-LINE-CTR.
066400     MOVE 'P' TO SD-DOC-TYPE.
066500     MOVE PI-INVOICE-ID TO SD-DOC-ID.
066600     MOVE WS-LINE-CTR TO SD-LINE-NO.
066700     MOVE 'D' TO SD-INDICATOR.
066800     MOVE JLT-DEBIT(JL-IDX) TO SD-DEBIT-AMOUNT.
066900     MOVE 0 TO SD-CREDIT-AMOUNT.
067000     MOVE WS-HDR-TOTAL-DEBIT TO SD-HDR-TOTAL-DEBIT.
067100     MOVE 0 TO SD-HDR-TOTAL-CREDIT.
067200     MOVE JLT-UNIT-PRICE(JL-IDX) TO SD-UNIT-PRICE.
067300     MOVE JLT-DESCRIPTION(JL-IDX) TO SD-DESCRIPTION.
067400     WRITE WSRCDOC-REC.
067500     ADD 1 TO WS-PURCH-WRITTEN-CTR.
067600 6250-EXIT.
067700     EXIT.
067800
067900* PAYMENTS - GROUP LINES UNDER THE HEADER.  A RECEIPT, OR ANY    *
068000* LINE WITH A POSITIVE CASH VALUE, IS A DEBIT; OTHERWISE THE     *
068100* LINE IS A CREDIT (CR-2101).                                    *
068200 7000-PAYMENTS.
068300     MOVE 0 TO WS-JL-CTR.
068400     OPEN INPUT PAY-LINE-IN.
068500     PERFORM 7050-LOAD-PAY-LINE THRU 7050-EXIT.
068600     CLOSE PAY-LINE-IN.
068700     MOVE 'YES' TO MORE-HDR-RECS.
068800     OPEN INPUT PAY-HDR-IN.
068900     PERFORM 7100-READ-PAY-HDR.
069000     PERFORM 7200-PAY-PASS THRU 7200-EXIT
069100         UNTIL MORE-HDR-RECS = 'NO '.
069200     CLOSE PAY-HDR-IN.
069300
069400 7050-LOAD-PAY-LINE.
069500     READ PAY-LINE-IN
069600         AT END
069700             GO TO 7050-EXIT.
069800     ADD 1 TO WS-JL-CTR.
069900     MOVE PY-PAYMENT-ID TO JLT-JOURNAL-ID(WS-JL-CTR).
070000     MOVE PY-CASH-VALUE TO JLT-DEBIT(WS-JL-CTR).
070100     MOVE PY-DESCRIPTION TO JLT-DESCRIPTION(WS-JL-CTR).
070200     GO TO 7050-LOAD-PAY-LINE.
070300 7050-EXIT.
070400     EXIT.
070500
070600 7100-READ-PAY-HDR.
070700     READ PAY-HDR-IN
070800         AT END
070900             MOVE 'NO ' TO MORE-HDR-RECS.
071000
071100 7200-PAY-PASS.
071200     MOVE PH-PAYMENT-ID TO IB-ID-FULL.
071300     IF IB-FIRST-CHAR = SPACE
071400         GO TO 7200-READ-NEXT.
071500     MOVE PH-PAYMENT-TYPE TO PT-FULL.
071600     MOVE 0 TO WS-LINE-CTR.
071700     MOVE 0 TO WS-HDR-TOTAL-DEBIT.
071800     MOVE 0 TO WS-HDR-TOTAL-CREDIT.
071900     PERFORM 7225-CALC-PAY-TOTAL
072000         VARYING JL-IDX FROM 1 BY 1 UNTIL JL-IDX > WS-JL-CTR.
072100     PERFORM 7250-EMIT-PAY-LINE
072200         VARYING JL-IDX FROM 1 BY 1 UNTIL JL-IDX > WS-JL-CTR.
072300 7200-READ-NEXT.
072400     PERFORM 7100-READ-PAY-HDR.
072500 7200-EXIT.
072600     EXIT.
072700
072800* HEADER TOTAL-DEBIT/TOTAL-CREDIT (CR-2243) - A PAYMENT CAN MIX  *
072900* DEBIT AND CREDIT LINES (RECEIPT VS DISBURSEMENT), SO BOTH      *
073000* BUCKETS ARE ACCUMULATED HERE BY THE SAME RECEIPT/SIGN TEST     *
073100* 7250-EMIT-PAY-LINE USES TO CLASSIFY EACH LINE (CR-2101).       *
073200 7225-CALC-PAY-TOTAL.
073300     IF JLT-JOURNAL-ID(JL-IDX) NOT = PH-PAYMENT-ID
073400         GO TO 7225-EXIT.
073500     MOVE JLT-DEBIT(JL-IDX) TO WS-ABS-CASH.
073600     IF WS-ABS-CASH < 0
073700         COMPUTE WS-ABS-CASH = WS-ABS-CASH * -1.
073800     IF PT-FIRST-CHAR = 'R' OR JLT-DEBIT(JL-IDX) > 0
073900         ADD WS-ABS-CASH TO WS-HDR-TOTAL-DEBIT
074000     ELSE
074100         ADD WS-ABS-CASH TO WS-HDR-TOTAL-CREDIT.
074200 7225-EXIT.
074300     EXIT.
074400
074500 7250-EMIT-PAY-LINE.
074600     IF JLT-JOURNAL-ID(JL-IDX) NOT = PH-PAYMENT-ID
074700         GO TO 7250-EXIT.
074800     ADD 1 TO WS-LINE-CTR.
074900     MOVE JLT-DEBIT(JL-IDX) TO WS-ABS-CASH.
075000     IF WS-ABS-CASH < 0
075100         COMPUTE WS-ABS-CASH = WS-ABS-CASH * -1.
075200     MOVE 'M' TO SD-DOC-TYPE.
075300     MOVE PH-PAYMENT-ID TO SD-DOC-ID.
075400     MOVE WS-LINE-CTR TO SD-LINE-NO.
075500     IF PT-FIRST-CHAR = 'R' OR JLT-DEBIT(JL-IDX) > 0
075600         MOVE 'D' TO SD-INDICATOR
075700         MOVE WS-ABS-CASH TO SD-DEBIT-AMOUNT
075800         MOVE 0 TO SD-CREDIT-AMOUNT
075900     ELSE
076000         MOVE 'C' TO SD-INDICATOR
076100         MOVE 0 TO SD-DEBIT-AMOUNT
076200         MOVE WS-ABS-CASH TO SD-CREDIT-AMOUNT.
076300     MOVE WS-HDR-TOTAL-DEBIT TO SD-HDR-TOTAL-DEBIT.
076400     MOVE WS-HDR-TOTAL-CREDIT TO SD-HDR-TOTAL-CREDIT.
076500     MOVE 0 TO SD-UNIT-PRICE.
076600     MOVE JLT-DESCRIPTION(JL-IDX) TO SD-DESCRIPTION.
076700     WRITE WSRCDOC-REC.
076800     ADD 1 TO WS-PAY-WRITTEN-CTR.
076900 7250-EXIT.
077000     EXIT.
077100
077200 9900-CLOSING.
077300     CLOSE GL-ENTRY-OUT.
077400     CLOSE SRC-DOC-OUT.
077500     DISPLAY 'COBLSC09 - JOURNALS RETAINED       : ' WS-TXN-CTR.
077600     DISPLAY 'COBLSC09 - GL-ENTRY ROWS WRITTEN   : '
077700         WS-GLENT-WRITTEN-CTR.
077800     DISPLAY 'COBLSC09 - SALES LINES WRITTEN     : '
077900         WS-SALES-WRITTEN-CTR.
078000     DISPLAY 'COBLSC09 - PURCHASE LINES WRITTEN  : '
078100         WS-PURCH-WRITTEN-CTR.
078200     DISPLAY 'COBLSC09 - PAYMENT LINES WRITTEN   : '
078300         WS-PAY-WRITTEN-CTR.
